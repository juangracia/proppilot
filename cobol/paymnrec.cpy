000100***************************************************************** 00000100
000200* PAYMNREC - PAYMENT RECORD LAYOUT.                               00000200
000300*   APPEND-ONLY - NO NATURAL KEY.  OWNER/PROPERTY/TENANT ARE      00000300
000400*   COPIED DOWN FROM THE RESOLVED LEASE AT WRITE TIME.            00000400
000500***************************************************************** 00000500
000600 01  PP-PAYMENT-REC.                                              00000600
000700     05  PP-PAY-OWNER-ID              PIC X(10).                  00000700
000800     05  PP-PAY-SEQ-NUM               PIC 9(8) COMP.              00000800
000900     05  PP-PAY-PROP-ADDR             PIC X(255).                 00000900
001000     05  PP-PAY-TENANT-ID             PIC X(20).                  00001000
001100     05  PP-PAY-LEASE-START-DATE      PIC 9(8).                   00001100
001200     05  PP-PAY-AMOUNT                PIC S9(8)V99 COMP-3.        00001200
001300     05  PP-PAY-DATE                  PIC 9(8).                   00001300
001400     05  PP-PAY-DATE-R  REDEFINES PP-PAY-DATE.                    00001400
001500         10  PP-PAY-CCYY              PIC 9(4).                   00001500
001600         10  PP-PAY-MM                PIC 9(2).                   00001600
001700         10  PP-PAY-DD                PIC 9(2).                   00001700
001800     05  PP-PAY-TYPE                  PIC X(10).                  00001800
001900         88  PP-PAY-TYPE-VALID        VALUE 'RENT'                00001900
002000                                             'DEPOSIT'            00002000
002100                                             'MAINTENANCE'        00002100
002200                                             'UTILITY'            00002200
002300                                             'OTHER'.             00002300
002400     05  PP-PAY-STATUS                PIC X(10).                  00002400
002500         88  PP-PAY-STATUS-VALID      VALUE 'PAID'                00002500
002600                                             'PENDING'.           00002600
002700     05  PP-PAY-DESCRIPTION           PIC X(500).                 00002700
002800     05  FILLER                       PIC X(40).                  00002800
