000100******************************************************************00000100
000200* PROPPILOT DATA SERVICES - PROPERTY MANAGEMENT BATCH SUITE       00000200
000300* (C) COPYRIGHT PROPPILOT DATA SERVICES.  ALL RIGHTS RESERVED.    00000300
000400******************************************************************00000400
000500* PROGRAM:  PPLSEADD                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* APPLIES CREATE / UPDATE / TERMINATE / DELETE TRANSACTIONS       00000900
001000* AGAINST THE PROPPILOT LEASE MASTER.  EVERY LEASE MUST           00001000
001100* REFERENCE A PROPERTY UNIT AND AT LEAST ONE TENANT ALREADY ON    00001100
001200* FILE FOR THE SAME OWNER, AND NO TWO ACTIVE LEASES FOR THE       00001200
001300* SAME PROPERTY MAY OVERLAP IN DATE RANGE.                        00001300
001400*                                                                 00001400
001500* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001500
001600*                                                                 00001600
001700* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS LAB 00001700
001800******************************************************************00001800
001900*                                                                 00001900
002000* Lease transaction record description:                           00002000
002100*     0    1    1    2    2    3    3    4    4    5    5    6    00002100
002200* ....5....0....5....0....5....0....5....0....5....0....5....0....00002200
002300*                                                                 00002300
002400* *  <== an asterisk in first column is a comment                 00002400
002500* LTR-TRAN-CODE can be CREATE / UPDATE / TERMINATE / DELETE       00002500
002600* UPDATE and TERMINATE and DELETE key on OWNER + PROPERTY-ADDR +  00002600
002700* FIRST TENANT ID + START-DATE - the lease's natural key.         00002700
002800*                                                                 00002800
002900******************************************************************00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100******************************************************************00003100
003200 PROGRAM-ID. PPLSEADD.                                            00003200
003300 AUTHOR. DOUG STOUT.                                              00003300
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00003400
003500 DATE-WRITTEN. 06/02/91.                                          00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY. NON-CONFIDENTIAL.                                      00003700
003800******************************************************************00003800
003900*    CHANGE LOG                                                   00003900
004000*-----------------------------------------------------------------00004000
004100*  06/02/91  D STOUT    ORIGINAL PROGRAM - MERGE LEASE TRAN       00004100
004200*                       FILE AGAINST LEASE MASTER, REJECT         00004200
004300*                       OVERLAPPING PROPERTY DATE RANGES.         00004300
004400*  02/14/92  D STOUT    CR-0812 ADDED PROPERTY AND TENANT         00004400
004500*                       EXISTENCE CHECKS AHEAD OF THE OVERLAP     00004500
004600*                       SCAN - TRANSACTIONS WERE CREATING         00004600
004700*                       LEASES FOR PROPERTIES NOT YET ON FILE.    00004700
004800*  10/09/93  J SAYLES   CR-0944 DELETE NOW BLOCKED WHEN THE       00004800
004900*                       LEASE HAS ANY PAYMENT ROWS - CALLER       00004900
005000*                       MUST TERMINATE INSTEAD.  611-CHECK-PAY.   00005000
005100*  04/21/95  D STOUT    CR-1022 DEFAULTS APPLIED ON CREATE:       00005100
005200*                       STATUS ACTIVE, ADJ-INDEX ICL, ADJ-FREQ    00005200
005300*                       12 MONTHS, WHEN THE TRAN LEAVES THEM      00005300
005400*                       BLANK.                                    00005400
005500*  08/11/97  R HOLLOWAY CR-1198 TENANT ID LIST IS NOW UNSTRUNG    00005500
005600*                       ON COMMAS, UP TO 5 TENANTS PER LEASE,     00005600
005700*                       EVERY ONE VALIDATED AGAINST THE TENANT    00005700
005800*                       TABLE, NOT JUST THE FIRST.                00005800
005900*  01/15/99  C TORRES   Y2K REMEDIATION - ALL LEASE DATES ARE     00005900
006000*                       CCYYMMDD.  NO 2-DIGIT YEAR WINDOWING      00006000
006100*                       ANYWHERE IN THIS PROGRAM.                 00006100
006200*  06/30/99  C TORRES   Y2K SIGN-OFF - REGRESSION RUN CLEAN       00006200
006300*                       ACROSS 4 CENTURY-BOUNDARY TEST DECKS.     00006300
006400*  11/03/02  R HOLLOWAY CR-1477 COUNTRY-CONFIG TABLE (CNTRYCFG)   00006400
006500*                       NOW CHECKED SO AN ADJUSTMENT INDEX NOT    00006500
006600*                       VALID FOR THE PROPERTY'S COUNTRY IS       00006600
006700*                       REJECTED INSTEAD OF SILENTLY ACCEPTED.    00006700
006800*  09/19/05  D STOUT    CR-1560 WIDENED WS-LEASE-TABLE TO 3000    00006800
006900*                       ENTRIES - OWNER 00417 BLEW THE OLD        00006900
007000*                       1000-ENTRY LIMIT.                         00007000
007050*  03/08/11  R HOLLOWAY CR-1702 811-WRITE-ONE-LEASE NOW CHECKS    00007050
007060*                       THE CENTURY PORTION OF THE START DATE     00007060
007070*                       BEFORE WRITING - A KEYED 00/01/01 START   00007070
007080*                       DATE WAS GETTING OUT TO THE MASTER AS     00007080
007090*                       YEAR ZERO.                                00007090
007091*  04/22/16  R HOLLOWAY CR-1966 PROPERTY-ADDRESS MATCHING ON      00007091
007092*                       LEASE CREATE/UPDATE IS NOW CASE AND       00007092
007093*                       SPACING INSENSITIVE (SAME RULE PPIMPORT   00007093
007094*                       FOLLOWS) - A TRAN KEYED WITH A LOWER-     00007094
007095*                       CASED OR EXTRA-SPACED ADDRESS WAS         00007095
007096*                       WRONGLY REJECTED AS PROPERTY NOT ON FILE. 00007096
007097*  04/22/16  R HOLLOWAY CR-1966 END-DATE EQUAL TO START-DATE IS   00007097
007098*                       NOW ACCEPTED ON CREATE AND UPDATE - ONLY  00007098
007099*                       AN END-DATE BEFORE START-DATE REJECTS.    00007099
007100*-----------------------------------------------------------------00007100
007200                                                                  00007200
007300 ENVIRONMENT DIVISION.                                            00007300
007400 CONFIGURATION SECTION.                                           00007400
007500 SOURCE-COMPUTER. IBM-390.                                        00007500
007600 OBJECT-COMPUTER. IBM-390.                                        00007600
007700 SPECIAL-NAMES.                                                   00007700
007800     C01 IS TOP-OF-FORM.                                          00007800
007900                                                                  00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100 FILE-CONTROL.                                                    00008100
008200                                                                  00008200
008300     SELECT LEASE-TRAN-FILE ASSIGN TO LSETRAN                     00008300
008400         ACCESS IS SEQUENTIAL                                     00008400
008500         FILE STATUS IS WS-LSETRAN-STATUS.                        00008500
008600                                                                  00008600
008700     SELECT PROPERTY-FILE ASSIGN TO PROPFILE                      00008700
008800         ACCESS IS SEQUENTIAL                                     00008800
008900         FILE STATUS IS WS-PROPFILE-STATUS.                       00008900
009000                                                                  00009000
009100     SELECT TENANT-FILE ASSIGN TO TENNFILE                        00009100
009200         ACCESS IS SEQUENTIAL                                     00009200
009300         FILE STATUS IS WS-TENNFILE-STATUS.                       00009300
009400                                                                  00009400
009500     SELECT PAYMENT-FILE ASSIGN TO PAYMFILE                       00009500
009600         ACCESS IS SEQUENTIAL                                     00009600
009700         FILE STATUS IS WS-PAYMFILE-STATUS.                       00009700
009800                                                                  00009800
009900     SELECT LEASE-FILE ASSIGN TO LSEMAST                          00009900
010000         ACCESS IS SEQUENTIAL                                     00010000
010100         FILE STATUS IS WS-LSEMAST-STATUS.                        00010100
010200                                                                  00010200
010300     SELECT LEASE-FILE-OUT ASSIGN TO LSEOUT                       00010300
010400         ACCESS IS SEQUENTIAL                                     00010400
010500         FILE STATUS IS WS-LSEOUT-STATUS.                         00010500
010600                                                                  00010600
010700     SELECT REPORT-FILE ASSIGN TO LSERPT                          00010700
010800         FILE STATUS IS WS-LSERPT-STATUS.                         00010800
010900                                                                  00010900
011000******************************************************************00011000
011100 DATA DIVISION.                                                   00011100
011200 FILE SECTION.                                                    00011200
011300                                                                  00011300
011400 FD  LEASE-TRAN-FILE                                              00011400
011500     RECORDING MODE IS F.                                         00011500
011600 01  LEASE-TRAN-REC.                                              00011600
011700     05  LTR-TRAN-CODE                PIC X(10).                  00011700
011800         88  LTR-TRAN-CREATE           VALUE 'CREATE'.            00011800
011900         88  LTR-TRAN-UPDATE           VALUE 'UPDATE'.            00011900
012000         88  LTR-TRAN-TERMINATE        VALUE 'TERMINATE'.         00012000
012100         88  LTR-TRAN-DELETE           VALUE 'DELETE'.            00012100
012200     05  LTR-OWNER-ID                 PIC X(10).                  00012200
012300     05  LTR-PROPERTY-ADDRESS         PIC X(255).                 00012300
012400     05  LTR-TENANT-IDS               PIC X(200).                 00012400
012500     05  LTR-START-DATE               PIC 9(8).                   00012500
012600     05  LTR-END-DATE                 PIC 9(8).                   00012600
012700     05  LTR-MONTHLY-RENT             PIC S9(8)V99.               00012700
012800     05  LTR-ADJ-INDEX                PIC X(20).                  00012800
012810        88  LTR-ADJ-INDEX-VALID       VALUE 'ICL'                 00012810
012820                                          'IPC'                   00012820
012830                                          'DOLAR_BLUE'            00012830
012840                                          'DOLAR_OFICIAL'         00012840
012850                                          'DOLAR_MEP'             00012850
012860                                          'NONE'.                 00012860
012900     05  LTR-ADJ-FREQ-MONTHS          PIC 9(3).                   00012900
013000     05  LTR-COUNTRY-CODE             PIC X(02).                  00013000
013100     05  FILLER                       PIC X(30).                  00013100
013200                                                                  00013200
013300 FD  PROPERTY-FILE                                                00013300
013400     RECORDING MODE IS F.                                         00013400
013500 COPY PROPUNIT.                                                   00013500
013600                                                                  00013600
013700 FD  TENANT-FILE                                                  00013700
013800     RECORDING MODE IS F.                                         00013800
013900 COPY TENANTRC.                                                   00013900
014000                                                                  00014000
014100 FD  PAYMENT-FILE                                                 00014100
014200     RECORDING MODE IS F.                                         00014200
014300 COPY PAYMNREC.                                                   00014300
014400                                                                  00014400
014500 FD  LEASE-FILE                                                   00014500
014600     RECORDING MODE IS F.                                         00014600
014700 COPY LEASEREC.                                                   00014700
014800                                                                  00014800
014900 FD  LEASE-FILE-OUT                                               00014900
015000     RECORDING MODE IS F.                                         00015000
015100 01  LEASE-FILE-OUT-REC               PIC X(560).                 00015100
015200                                                                  00015200
015300 FD  REPORT-FILE                                                  00015300
015400     RECORDING MODE IS F.                                         00015400
015500 01  REPORT-RECORD                    PIC X(132).                 00015500
015600                                                                  00015600
015700 WORKING-STORAGE SECTION.                                         00015700
015800                                                                  00015800
015900 01  WS-FILE-STATUSES.                                            00015900
016000     05  WS-LSETRAN-STATUS            PIC X(02) VALUE SPACES.     00016000
016100     05  WS-PROPFILE-STATUS           PIC X(02) VALUE SPACES.     00016100
016200     05  WS-TENNFILE-STATUS           PIC X(02) VALUE SPACES.     00016200
016300     05  WS-PAYMFILE-STATUS           PIC X(02) VALUE SPACES.     00016300
016400     05  WS-LSEMAST-STATUS            PIC X(02) VALUE SPACES.     00016400
016500     05  WS-LSEOUT-STATUS             PIC X(02) VALUE SPACES.     00016500
016600     05  WS-LSERPT-STATUS             PIC X(02) VALUE SPACES.     00016600
016650     05  FILLER                       PIC X(04) VALUE SPACES.     00016650
016700                                                                  00016700
016800 01  WS-SWITCHES.                                                 00016800
016900     05  WS-TRAN-EOF                  PIC X(01) VALUE 'N'.        00016900
017000         88  TRAN-EOF                  VALUE 'Y'.                 00017000
017100     05  WS-PROPFILE-EOF              PIC X(01) VALUE 'N'.        00017100
017200         88  PROPFILE-EOF               VALUE 'Y'.                00017200
017300     05  WS-TENNFILE-EOF              PIC X(01) VALUE 'N'.        00017300
017400         88  TENNFILE-EOF               VALUE 'Y'.                00017400
017500     05  WS-PAYMFILE-EOF              PIC X(01) VALUE 'N'.        00017500
017600         88  PAYMFILE-EOF               VALUE 'Y'.                00017600
017700     05  WS-LSEMAST-EOF               PIC X(01) VALUE 'N'.        00017700
017800         88  LSEMAST-EOF                VALUE 'Y'.                00017800
017900     05  WS-TRAN-OK-SW                PIC X(01) VALUE 'N'.        00017900
018000         88  TRAN-OK                    VALUE 'Y'.                00018000
018100     05  WS-FOUND-SW                  PIC X(01) VALUE 'N'.        00018100
018200         88  ITEM-FOUND                 VALUE 'Y'.                00018200
018300     05  WS-OVERLAP-SW                PIC X(01) VALUE 'N'.        00018300
018400         88  RANGE-OVERLAPS             VALUE 'Y'.                00018400
018500     05  WS-DATE-SANE-SW              PIC X(01) VALUE 'Y'.        00018500
018600         88  DATE-IS-SANE               VALUE 'Y'.                00018600
018650     05  WS-CNTRY-OK-SW               PIC X(01) VALUE 'Y'.        00018650
018660         88  CNTRY-INDEX-OK             VALUE 'Y'.                00018660
018700     05  FILLER                       PIC X(04) VALUE SPACES.     00018700
018800                                                                  00018800
018900 01  WS-OVERLAP-PARMS.                                            00018900
019000     05  WS-OVL-START-DATE            PIC 9(8) VALUE 0.           00019000
019100     05  WS-OVL-END-DATE              PIC 9(8) VALUE 0.           00019100
019200     05  WS-OVL-EXCLUDE-TENANT        PIC X(20) VALUE SPACES.     00019200
019300     05  WS-OVL-EXCLUDE-START-DATE    PIC 9(8) VALUE 0.           00019300
019400     05  FILLER                       PIC X(10) VALUE SPACES.     00019400
019500                                                                  00019500
019600 01  WS-ERR-MSG-DATA.                                             00019600
019700     05  ERR-MSG-DATA1                PIC X(35) VALUE SPACES.     00019700
019800     05  ERR-MSG-DATA2                PIC X(35) VALUE SPACES.     00019800
019900     05  FILLER                       PIC X(10) VALUE SPACES.     00019900
020000                                                                  00020000
020100 01  WS-COUNTERS.                                                 00020100
020200     05  NUM-TRAN-READ                PIC S9(7) COMP-3 VALUE +0.  00020200
020300     05  NUM-CREATE-REQ                PIC S9(7) COMP-3 VALUE +0. 00020300
020400     05  NUM-CREATE-OK                 PIC S9(7) COMP-3 VALUE +0. 00020400
020500     05  NUM-UPDATE-REQ                PIC S9(7) COMP-3 VALUE +0. 00020500
020600     05  NUM-UPDATE-OK                  PIC S9(7) COMP-3 VALUE +0.00020600
020700     05  NUM-TERMINATE-REQ             PIC S9(7) COMP-3 VALUE +0. 00020700
020800     05  NUM-TERMINATE-OK              PIC S9(7) COMP-3 VALUE +0. 00020800
020900     05  NUM-DELETE-REQ                PIC S9(7) COMP-3 VALUE +0. 00020900
021000     05  NUM-DELETE-OK                  PIC S9(7) COMP-3 VALUE +0.00021000
021100     05  NUM-REJECTED                  PIC S9(7) COMP-3 VALUE +0. 00021100
021200     05  NUM-PROP-LOADED               PIC S9(7) COMP-3 VALUE +0. 00021200
021300     05  NUM-TENN-LOADED                PIC S9(7) COMP-3 VALUE +0.00021300
021400     05  NUM-PAYM-LOADED                PIC S9(7) COMP-3 VALUE +0.00021400
021500     05  NUM-LEASE-LOADED               PIC S9(7) COMP-3 VALUE +0.00021500
021600     05  FILLER                        PIC X(04) VALUE SPACES.    00021600
021700                                                                  00021700
021800 01  WS-ERR-MSG-LINE.                                             00021800
021900     05  FILLER                       PIC X(10) VALUE '***ERROR*'.00021900
022000     05  FILLER                       PIC X(02) VALUE SPACES.     00022000
022100     05  RPT-ERR-DATA1                PIC X(35).                  00022100
022200     05  FILLER                       PIC X(02) VALUE SPACES.     00022200
022300     05  RPT-ERR-DATA2                PIC X(35).                  00022300
022400     05  FILLER                       PIC X(48) VALUE SPACES.     00022400
022500                                                                  00022500
022600 01  WS-TENANT-PARSE.                                             00022600
022700     05  WS-TENANT-TOKEN-COUNT        PIC S9(3) COMP VALUE +0.    00022700
022800     05  WS-TENANT-TOKEN OCCURS 5 TIMES PIC X(20).                00022800
022900     05  FILLER                       PIC X(04) VALUE SPACES.     00022900
023000                                                                  00023000
023010* CR-1966 - ADDRESS NORMALIZATION WORK AREA, RESTATED FROM THE    00023010
023020* TRIM/UPPERCASE ROUTINE PPIMPORT USES FOR THE SAME PURPOSE.      00023020
023030 01  WS-ADDR-NORM-WORK.                                           00023030
023040     05  WS-LTR-ADDR-NORM         PIC X(255) VALUE SPACES.        00023040
023050     05  WS-TRIM-SRC              PIC X(255) VALUE SPACES.        00023050
023060     05  WS-TRIM-LEN              PIC S9(3) COMP VALUE +0.        00023060
023070     05  WS-NORM-SRC              PIC X(255) VALUE SPACES.        00023070
023080     05  WS-NORM-LEN              PIC S9(3) COMP VALUE +0.        00023080
023090     05  FILLER                   PIC X(04) VALUE SPACES.         00023090
023100 77  WS-SUB1                          PIC S9(7) COMP VALUE +0.    00023100
023300                                                                  00023300
023400 01  WS-TRAN-DATE-CHECKS.                                         00023400
023500     05  WS-TSD-WORK                  PIC 9(8) VALUE 0.           00023500
023600     05  WS-TSD-WORK-R REDEFINES WS-TSD-WORK.                     00023600
023700         10  WS-TSD-CCYY              PIC 9(4).                   00023700
023800         10  WS-TSD-MM                PIC 9(2).                   00023800
023900         10  WS-TSD-DD                PIC 9(2).                   00023900
024000     05  WS-TED-WORK                  PIC 9(8) VALUE 0.           00024000
024100     05  WS-TED-WORK-R REDEFINES WS-TED-WORK.                     00024100
024200         10  WS-TED-CCYY              PIC 9(4).                   00024200
024300         10  WS-TED-MM                PIC 9(2).                   00024300
024400         10  WS-TED-DD                PIC 9(2).                   00024400
024500     05  FILLER                       PIC X(04) VALUE SPACES.     00024500
024600                                                                  00024600
024700 01  WS-PROPERTY-TABLE.                                           00024700
024800     05  WS-PROP-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PROP-SUB.  00024800
024900         10  TBL-PROP-OWNER-ID        PIC X(10).                  00024900
025000         10  TBL-PROP-FULL-ADDR       PIC X(255).                 00025000
025080         10  TBL-PROP-FULL-ADDR-NORM  PIC X(255).                 00025080
025100         10  TBL-PROP-COUNTRY-CODE    PIC X(02).                  00025100
025150         10  FILLER                   PIC X(04) VALUE SPACES.     00025150
025200     05  FILLER                       PIC X(04) VALUE SPACES.     00025200
025300                                                                  00025300
025400 01  WS-TENANT-TABLE.                                             00025400
025500     05  WS-TENN-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TENN-SUB.  00025500
025600         10  TBL-TENN-OWNER-ID        PIC X(10).                  00025600
025700         10  TBL-TENN-NATIONAL-ID     PIC X(20).                  00025700
025750         10  FILLER                   PIC X(04) VALUE SPACES.     00025750
025800     05  FILLER                       PIC X(04) VALUE SPACES.     00025800
025900                                                                  00025900
026000 01  WS-PAYMENT-TABLE.                                            00026000
026100     05  WS-PAYM-ENTRY OCCURS 5000 TIMES INDEXED BY WS-PAYM-SUB.  00026100
026200         10  TBL-PAYM-OWNER-ID        PIC X(10).                  00026200
026300         10  TBL-PAYM-PROP-ADDR       PIC X(255).                 00026300
026400         10  TBL-PAYM-TENANT-ID       PIC X(20).                  00026400
026500         10  TBL-PAYM-LSE-START-DATE  PIC 9(8).                   00026500
026550         10  FILLER                   PIC X(04) VALUE SPACES.     00026550
026600     05  FILLER                       PIC X(04) VALUE SPACES.     00026600
026700                                                                  00026700
026800 01  WS-LEASE-TABLE.                                              00026800
026900     05  WS-LSE-ENTRY OCCURS 3000 TIMES INDEXED BY WS-LSE-SUB.    00026900
027100         10  TBL-LSE-OWNER-ID         PIC X(10).                  00027100
027200         10  TBL-LSE-PROP-ADDR        PIC X(255).                 00027200
027250         10  TBL-LSE-PROP-ADDR-NORM   PIC X(255).                 00027250
027300         10  TBL-LSE-FIRST-TENANT     PIC X(20).                  00027300
027400         10  TBL-LSE-TENANT-IDS       PIC X(200).                 00027400
027500         10  TBL-LSE-START-DATE       PIC 9(8).                   00027500
027600         10  TBL-LSE-END-DATE         PIC 9(8).                   00027600
027700         10  TBL-LSE-MONTHLY-RENT     PIC S9(8)V99 COMP-3.        00027700
027800         10  TBL-LSE-ADJ-INDEX        PIC X(20).                  00027800
027900         10  TBL-LSE-ADJ-FREQ-MONTHS  PIC 9(3).                   00027900
028000         10  TBL-LSE-STATUS           PIC X(10).                  00028000
028100         10  TBL-LSE-DELETED-SW       PIC X(01).                  00028100
028150         10  FILLER                   PIC X(04) VALUE SPACES.     00028150
028200     05  FILLER                       PIC X(04) VALUE SPACES.     00028200
028300                                                                  00028300
028400 COPY CNTRYCFG.                                                   00028400
028500                                                                  00028500
028600******************************************************************00028600
028700* WS-LEASE-OUT-REC IS THE STRUCTURED WORKING COPY OF A MASTER     00028700
028800* ROW - BUILT FIELD BY FIELD IN 811-WRITE-ONE-LEASE THEN MOVED    00028800
028900* TO THE FLAT FD RECORD WITH "WRITE ... FROM" - SAME PATTERN      00028900
029000* SAM3ABND USES FOR THE CUSTOMER OUTPUT FILE.                     00029000
029100******************************************************************00029100
029200 01  WS-LEASE-OUT-REC.                                            00029200
029300     05  WSO-OWNER-ID                 PIC X(10).                  00029300
029400     05  WSO-PROP-ADDR                PIC X(255).                 00029400
029500     05  WSO-FIRST-TENANT             PIC X(20).                  00029500
029600     05  WSO-TENANT-IDS               PIC X(200).                 00029600
029700     05  WSO-START-DATE               PIC 9(8).                   00029700
029720     05  WSO-START-DATE-R REDEFINES WSO-START-DATE.               00029720
029740         10  WSO-START-CCYY           PIC 9(4).                   00029740
029760         10  WSO-START-MM             PIC 9(2).                   00029760
029780         10  WSO-START-DD             PIC 9(2).                   00029780
029800     05  WSO-END-DATE                 PIC 9(8).                   00029800
029900     05  WSO-MONTHLY-RENT             PIC S9(8)V99 COMP-3.        00029900
030000     05  WSO-ADJ-INDEX                PIC X(20).                  00030000
030100     05  WSO-ADJ-FREQ-MONTHS          PIC 9(3).                   00030100
030200     05  WSO-STATUS                   PIC X(10).                  00030200
030300     05  WSO-DELETED-SW               PIC X(01).                  00030300
030400     05  FILLER                       PIC X(19).                  00030400
030500                                                                  00030500
030600 01  WS-RPT-HDR1.                                                 00030600
030700     05  FILLER                      PIC X(40)                    00030700
030800             VALUE 'PROPPILOT LEASE MAINTENANCE RUN         '.    00030800
030900     05  FILLER                      PIC X(92) VALUE SPACES.      00030900
031000 01  WS-RPT-HDR2.                                                 00031000
031100     05  FILLER                      PIC X(45)                    00031100
031200             VALUE 'TRAN-TYPE   REQUESTED   PROCESSED        '.   00031200
031300     05  FILLER                      PIC X(87) VALUE SPACES.      00031300
031400 01  WS-RPT-DETAIL.                                               00031400
031500     05  RPT-TRAN-TYPE               PIC X(10).                   00031500
031600     05  FILLER                      PIC X(05) VALUE SPACES.      00031600
031700     05  RPT-REQUESTED               PIC ZZZ,ZZ9.                 00031700
031800     05  FILLER                      PIC X(05) VALUE SPACES.      00031800
031900     05  RPT-PROCESSED               PIC ZZZ,ZZ9.                 00031900
032000     05  FILLER                      PIC X(93) VALUE SPACES.      00032000
032100 01  WS-RPT-REJECTED.                                             00032100
032200     05  FILLER                      PIC X(20)                    00032200
032300             VALUE 'TOTAL REJECTED     '.                         00032300
032400     05  RPT-REJECTED-TOTAL          PIC ZZZ,ZZ9.                 00032400
032500     05  FILLER                      PIC X(105) VALUE SPACES.     00032500
032600                                                                  00032600
032700******************************************************************00032700
032800 PROCEDURE DIVISION.                                              00032800
032900******************************************************************00032900
033000                                                                  00033000
033100 000-MAIN.                                                        00033100
033200     PERFORM 700-OPEN-FILES.                                      00033200
033300     PERFORM 710-READ-PROPERTY-FILE.                              00033300
033400     PERFORM 100-LOAD-PROPERTY-TABLE                              00033400
033500         UNTIL PROPFILE-EOF.                                      00033500
033600     PERFORM 720-READ-TENANT-FILE.                                00033600
033700     PERFORM 110-LOAD-TENANT-TABLE                                00033700
033800         UNTIL TENNFILE-EOF.                                      00033800
033900     PERFORM 730-READ-PAYMENT-FILE.                               00033900
034000     PERFORM 120-LOAD-PAYMENT-TABLE                               00034000
034100         UNTIL PAYMFILE-EOF.                                      00034100
034200     PERFORM 740-READ-LEASE-MASTER.                               00034200
034300     PERFORM 130-LOAD-LEASE-TABLE                                 00034300
034400         UNTIL LSEMAST-EOF.                                       00034400
034500                                                                  00034500
034600     PERFORM 750-READ-TRAN-FILE.                                  00034600
034700     PERFORM 200-PROCESS-ONE-TRAN                                 00034700
034800         UNTIL TRAN-EOF.                                          00034800
034900                                                                  00034900
035000     PERFORM 810-WRITE-LEASE-MASTER-OUT.                          00035000
035100     PERFORM 850-REPORT-TOTALS.                                   00035100
035200     PERFORM 790-CLOSE-FILES.                                     00035200
035300     GOBACK.                                                      00035300
035400                                                                  00035400
035500 100-LOAD-PROPERTY-TABLE.                                         00035500
035600     ADD +1 TO NUM-PROP-LOADED.                                   00035600
035700     SET WS-PROP-SUB TO NUM-PROP-LOADED.                          00035700
035800     MOVE PP-PROP-OWNER-ID TO TBL-PROP-OWNER-ID(WS-PROP-SUB).     00035800
035900     MOVE PP-PROP-FULL-ADDR TO TBL-PROP-FULL-ADDR(WS-PROP-SUB).   00035900
035920     MOVE PP-PROP-FULL-ADDR TO WS-NORM-SRC.                       00035920
035940     PERFORM 337-NORMALIZE-ADDRESS.                               00035940
035960     MOVE WS-NORM-SRC                                             00035960
035980          TO TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB).                00035980
036000     MOVE 'AR' TO TBL-PROP-COUNTRY-CODE(WS-PROP-SUB).             00036000
036100     PERFORM 710-READ-PROPERTY-FILE.                              00036100
036200                                                                  00036200
036300 110-LOAD-TENANT-TABLE.                                           00036300
036400     ADD +1 TO NUM-TENN-LOADED.                                   00036400
036500     SET WS-TENN-SUB TO NUM-TENN-LOADED.                          00036500
036600     MOVE PP-TEN-OWNER-ID TO TBL-TENN-OWNER-ID(WS-TENN-SUB).      00036600
036700     MOVE PP-TEN-NATIONAL-ID TO TBL-TENN-NATIONAL-ID(WS-TENN-SUB).00036700
036800     PERFORM 720-READ-TENANT-FILE.                                00036800
036900                                                                  00036900
037000 120-LOAD-PAYMENT-TABLE.                                          00037000
037100     ADD +1 TO NUM-PAYM-LOADED.                                   00037100
037200     SET WS-PAYM-SUB TO NUM-PAYM-LOADED.                          00037200
037300     MOVE PP-PAY-OWNER-ID TO TBL-PAYM-OWNER-ID(WS-PAYM-SUB).      00037300
037400     MOVE PP-PAY-PROP-ADDR TO TBL-PAYM-PROP-ADDR(WS-PAYM-SUB).    00037400
037500     MOVE PP-PAY-TENANT-ID TO TBL-PAYM-TENANT-ID(WS-PAYM-SUB).    00037500
037600     MOVE PP-PAY-LEASE-START-DATE                                 00037600
037700          TO TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB).                00037700
037800     PERFORM 730-READ-PAYMENT-FILE.                               00037800
037900                                                                  00037900
038000 130-LOAD-LEASE-TABLE.                                            00038000
038100     ADD +1 TO NUM-LEASE-LOADED.                                  00038100
038200     SET WS-LSE-SUB TO NUM-LEASE-LOADED.                          00038200
038300     MOVE PP-LSE-OWNER-ID TO TBL-LSE-OWNER-ID(WS-LSE-SUB).        00038300
038400     MOVE PP-LSE-PROP-ADDR TO TBL-LSE-PROP-ADDR(WS-LSE-SUB).      00038400
038420     MOVE PP-LSE-PROP-ADDR TO WS-NORM-SRC.                        00038420
038440     PERFORM 337-NORMALIZE-ADDRESS.                               00038440
038460     MOVE WS-NORM-SRC                                             00038460
038480          TO TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB).                  00038480
038500     MOVE PP-LSE-FIRST-TENANT-ID                                  00038500
038600          TO TBL-LSE-FIRST-TENANT(WS-LSE-SUB).                    00038600
038700     MOVE PP-LSE-TENANT-IDS TO TBL-LSE-TENANT-IDS(WS-LSE-SUB).    00038700
038800     MOVE PP-LSE-START-DATE TO TBL-LSE-START-DATE(WS-LSE-SUB).    00038800
038900     MOVE PP-LSE-END-DATE TO TBL-LSE-END-DATE(WS-LSE-SUB).        00038900
039000     MOVE PP-LSE-MONTHLY-RENT TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB).00039000
039100     MOVE PP-LSE-ADJ-INDEX TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB).      00039100
039200     MOVE PP-LSE-ADJ-FREQ-MONTHS                                  00039200
039300          TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB).                 00039300
039400     MOVE PP-LSE-STATUS TO TBL-LSE-STATUS(WS-LSE-SUB).            00039400
039500     MOVE PP-LSE-DELETED-SW TO TBL-LSE-DELETED-SW(WS-LSE-SUB).    00039500
039600     PERFORM 740-READ-LEASE-MASTER.                               00039600
039700                                                                  00039700
039800 200-PROCESS-ONE-TRAN.                                            00039800
039900     ADD +1 TO NUM-TRAN-READ.                                     00039900
040000     MOVE 'N' TO WS-TRAN-OK-SW.                                   00040000
040100     MOVE SPACES TO WS-ERR-MSG-DATA.                              00040100
040200     UNSTRING LTR-TENANT-IDS DELIMITED BY ','                     00040200
040300         INTO WS-TENANT-TOKEN(1) WS-TENANT-TOKEN(2)               00040300
040400              WS-TENANT-TOKEN(3) WS-TENANT-TOKEN(4)               00040400
040500              WS-TENANT-TOKEN(5)                                  00040500
040600         TALLYING IN WS-TENANT-TOKEN-COUNT.                       00040600
040650     MOVE LTR-PROPERTY-ADDRESS TO WS-NORM-SRC.                    00040650
040660     PERFORM 337-NORMALIZE-ADDRESS.                               00040660
040670     MOVE WS-NORM-SRC TO WS-LTR-ADDR-NORM.                        00040670
040700                                                                  00040700
040800     EVALUATE TRUE                                                00040800
040900         WHEN LTR-TRAN-CREATE                                     00040900
041000             ADD +1 TO NUM-CREATE-REQ                             00041000
041100             PERFORM 300-PROCESS-CREATE                           00041100
041200         WHEN LTR-TRAN-UPDATE                                     00041200
041300             ADD +1 TO NUM-UPDATE-REQ                             00041300
041400             PERFORM 400-PROCESS-UPDATE                           00041400
041500         WHEN LTR-TRAN-TERMINATE                                  00041500
041600             ADD +1 TO NUM-TERMINATE-REQ                          00041600
041700             PERFORM 500-PROCESS-TERMINATE                        00041700
041800         WHEN LTR-TRAN-DELETE                                     00041800
041900             ADD +1 TO NUM-DELETE-REQ                             00041900
042000             PERFORM 600-PROCESS-DELETE                           00042000
042100         WHEN OTHER                                               00042100
042200             MOVE 'INVALID TRAN CODE:' TO ERR-MSG-DATA1           00042200
042300             MOVE LTR-TRAN-CODE TO ERR-MSG-DATA2                  00042300
042400             PERFORM 950-REJECT-TRAN                              00042400
042500     END-EVALUATE.                                                00042500
042600                                                                  00042600
042700     IF WS-TRAN-OK-SW NOT = 'Y'                                   00042700
042800         ADD +1 TO NUM-REJECTED                                   00042800
042900     END-IF.                                                      00042900
043000     PERFORM 750-READ-TRAN-FILE.                                  00043000
043100                                                                  00043100
043200 300-PROCESS-CREATE.                                              00043200
043300     PERFORM 335-CHECK-DATE-SANITY.                               00043300
043400     IF NOT DATE-IS-SANE                                          00043400
043500         MOVE 'INVALID START/END DATE:' TO ERR-MSG-DATA1          00043500
043600         PERFORM 950-REJECT-TRAN                                  00043600
043700     ELSE                                                         00043700
043800         PERFORM 910-FIND-PROPERTY                                00043800
043900         IF NOT ITEM-FOUND                                        00043900
044000             MOVE 'PROPERTY NOT ON FILE:' TO ERR-MSG-DATA1        00044000
044100             MOVE LTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2     00044100
044200             PERFORM 950-REJECT-TRAN                              00044200
044300         ELSE                                                     00044300
044400             PERFORM 920-FIND-ALL-TENANTS                         00044400
044500             IF NOT ITEM-FOUND                                    00044500
044600                 MOVE 'TENANT NOT ON FILE:' TO ERR-MSG-DATA1      00044600
044700                 MOVE WS-TENANT-TOKEN(WS-SUB1) TO ERR-MSG-DATA2   00044700
044800                 PERFORM 950-REJECT-TRAN                          00044800
044900             ELSE                                                 00044900
045000                 IF LTR-END-DATE < LTR-START-DATE                 00045000
045100                     MOVE 'END DATE NOT AFTER START:'             00045100
045200                          TO ERR-MSG-DATA1                        00045200
045300                     PERFORM 950-REJECT-TRAN                      00045300
045400                 ELSE                                             00045400
045500                     MOVE LTR-START-DATE TO WS-OVL-START-DATE     00045500
045600                     MOVE LTR-END-DATE TO WS-OVL-END-DATE         00045600
045700                     MOVE SPACES TO WS-OVL-EXCLUDE-TENANT         00045700
045800                     MOVE 0 TO WS-OVL-EXCLUDE-START-DATE          00045800
045900                     PERFORM 330-OVERLAP-CHECK                    00045900
046000                     IF RANGE-OVERLAPS                            00046000
046100                         MOVE 'OVERLAPPING LEASE ON PROPERTY:'    00046100
046200                              TO ERR-MSG-DATA1                    00046200
046300                         PERFORM 950-REJECT-TRAN                  00046300
046400                     ELSE                                         00046400
046410                         PERFORM 340-APPLY-CREATE-DEFAULTS        00046410
046420                         PERFORM 336-CHECK-COUNTRY-INDEX          00046420
046430                         IF NOT CNTRY-INDEX-OK                    00046430
046440                             MOVE 'ADJ INDEX NOT VALID FOR CNTRY:'00046440
046450                                  TO ERR-MSG-DATA1                00046450
046460                             MOVE LTR-ADJ-INDEX TO ERR-MSG-DATA2  00046460
046470                             PERFORM 950-REJECT-TRAN              00046470
046480                         ELSE                                     00046480
046490                             PERFORM 350-APPEND-NEW-LEASE         00046490
046492                             MOVE 'Y' TO WS-TRAN-OK-SW            00046492
046494                             ADD +1 TO NUM-CREATE-OK              00046494
046496                         END-IF                                   00046496
046900                     END-IF                                       00046900
047000                 END-IF                                           00047000
047100             END-IF                                               00047100
047200         END-IF                                                   00047200
047300     END-IF.                                                      00047300
047400                                                                  00047400
047500 330-OVERLAP-CHECK.                                               00047500
047600     MOVE 'N' TO WS-OVERLAP-SW.                                   00047600
047700     SET WS-LSE-SUB TO 1.                                         00047700
047800     PERFORM 331-SCAN-ONE-LEASE THRU 331-EXIT                     00047800
047900         UNTIL WS-LSE-SUB > NUM-LEASE-LOADED.                     00047900
048000                                                                  00048000
048100 331-SCAN-ONE-LEASE.                                              00048100
048200     IF TBL-LSE-OWNER-ID(WS-LSE-SUB) = LTR-OWNER-ID               00048200
048300        AND TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB) = WS-LTR-ADDR-NORM 00048300
048400        AND TBL-LSE-DELETED-SW(WS-LSE-SUB) NOT = 'Y'              00048400
048500        AND NOT (TBL-LSE-FIRST-TENANT(WS-LSE-SUB)                 00048500
048600                    = WS-OVL-EXCLUDE-TENANT                       00048600
048700                 AND TBL-LSE-START-DATE(WS-LSE-SUB)               00048700
048800                    = WS-OVL-EXCLUDE-START-DATE)                  00048800
048900         IF TBL-LSE-START-DATE(WS-LSE-SUB) NOT > WS-OVL-END-DATE  00048900
049000            AND TBL-LSE-END-DATE(WS-LSE-SUB)                      00049000
049100                   NOT < WS-OVL-START-DATE                        00049100
049200             MOVE 'Y' TO WS-OVERLAP-SW                            00049200
049300         END-IF                                                   00049300
049400     END-IF.                                                      00049400
049500     SET WS-LSE-SUB UP BY 1.                                      00049500
049600 331-EXIT.                                                        00049600
049700     EXIT.                                                        00049700
049800                                                                  00049800
049900******************************************************************00049900
050000* CR-1198 COARSE SANITY CHECK ON THE TRANSACTION'S DATES -        00050000
050100* MONTH 01-12, DAY 01-31 - CATCHES KEYING ERRORS BEFORE THE       00050100
050200* OVERLAP SCAN RUNS AGAINST GARBAGE DATES.                        00050200
050300******************************************************************00050300
050400 335-CHECK-DATE-SANITY.                                           00050400
050500     MOVE 'Y' TO WS-DATE-SANE-SW.                                 00050500
050600     MOVE LTR-START-DATE TO WS-TSD-WORK.                          00050600
050700     MOVE LTR-END-DATE TO WS-TED-WORK.                            00050700
050800     IF WS-TSD-MM < 1 OR WS-TSD-MM > 12                           00050800
050900        OR WS-TSD-DD < 1 OR WS-TSD-DD > 31                        00050900
051000         MOVE 'N' TO WS-DATE-SANE-SW                              00051000
051100     END-IF.                                                      00051100
051200     IF WS-TED-MM < 1 OR WS-TED-MM > 12                           00051200
051300        OR WS-TED-DD < 1 OR WS-TED-DD > 31                        00051300
051400         MOVE 'N' TO WS-DATE-SANE-SW                              00051400
051500     END-IF.                                                      00051500
051510***************************************************************** 00051510
051520* CR-1477 COUNTRY-CONFIG CHECK - REJECTS AN ADJUSTMENT INDEX NOT  00051520
051530* VALID FOR THE COUNTRY ON THE TRANSACTION.  ONLY A COUNTRY       00051530
051540* FLAGGED INDEXED IN CNTRYCFG MAY CARRY ANYTHING BUT NONE.        00051540
051550***************************************************************** 00051550
051560 336-CHECK-COUNTRY-INDEX.                                         00051560
051570    MOVE 'Y' TO WS-CNTRY-OK-SW.                                   00051570
051580    MOVE 'N' TO WS-FOUND-SW.                                      00051580
051590    SET PP-CNTRY-IDX TO 1.                                        00051590
051600    SEARCH PP-CNTRY-ENTRY                                         00051600
051610        AT END CONTINUE                                           00051610
051620        WHEN PP-CNTRY-CODE(PP-CNTRY-IDX) = LTR-COUNTRY-CODE       00051620
051630            MOVE 'Y' TO WS-FOUND-SW.                              00051630
051640    IF ITEM-FOUND AND PP-CNTRY-INDEXED(PP-CNTRY-IDX)              00051640
051650        IF NOT LTR-ADJ-INDEX-VALID                                00051650
051660            MOVE 'N' TO WS-CNTRY-OK-SW                            00051660
051670        END-IF                                                    00051670
051680    ELSE                                                          00051680
051690        IF LTR-ADJ-INDEX NOT = 'NONE'                             00051690
051695            MOVE 'N' TO WS-CNTRY-OK-SW                            00051695
051698        END-IF                                                    00051698
051699    END-IF.                                                       00051699
051700 340-APPLY-CREATE-DEFAULTS.                                       00051700
051800     IF LTR-ADJ-INDEX = SPACES                                    00051800
051900         MOVE 'ICL' TO LTR-ADJ-INDEX                              00051900
052000     END-IF.                                                      00052000
052100     IF LTR-ADJ-FREQ-MONTHS = 0                                   00052100
052200         MOVE 12 TO LTR-ADJ-FREQ-MONTHS                           00052200
052300     END-IF.                                                      00052300
052400                                                                  00052400
052500 350-APPEND-NEW-LEASE.                                            00052500
052600     ADD +1 TO NUM-LEASE-LOADED.                                  00052600
052700     SET WS-LSE-SUB TO NUM-LEASE-LOADED.                          00052700
052800     MOVE LTR-OWNER-ID TO TBL-LSE-OWNER-ID(WS-LSE-SUB).           00052800
052900     MOVE LTR-PROPERTY-ADDRESS TO TBL-LSE-PROP-ADDR(WS-LSE-SUB).  00052900
052950     MOVE WS-LTR-ADDR-NORM                                        00052950
052970          TO TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB).                  00052970
053000     MOVE WS-TENANT-TOKEN(1) TO TBL-LSE-FIRST-TENANT(WS-LSE-SUB). 00053000
053100     MOVE LTR-TENANT-IDS TO TBL-LSE-TENANT-IDS(WS-LSE-SUB).       00053100
053200     MOVE LTR-START-DATE TO TBL-LSE-START-DATE(WS-LSE-SUB).       00053200
053300     MOVE LTR-END-DATE TO TBL-LSE-END-DATE(WS-LSE-SUB).           00053300
053400     MOVE LTR-MONTHLY-RENT TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB).   00053400
053500     MOVE LTR-ADJ-INDEX TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB).         00053500
053600     MOVE LTR-ADJ-FREQ-MONTHS                                     00053600
053700          TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB).                 00053700
053800     MOVE 'ACTIVE' TO TBL-LSE-STATUS(WS-LSE-SUB).                 00053800
053900     MOVE 'N' TO TBL-LSE-DELETED-SW(WS-LSE-SUB).                  00053900
054000                                                                  00054000
054100 400-PROCESS-UPDATE.                                              00054100
054200     PERFORM 930-FIND-EXISTING-LEASE.                             00054200
054300     IF NOT ITEM-FOUND                                            00054300
054400         MOVE 'NO MATCHING LEASE:' TO ERR-MSG-DATA1               00054400
054500         MOVE LTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2         00054500
054600         PERFORM 950-REJECT-TRAN                                  00054600
054700     ELSE                                                         00054700
054800         IF LTR-END-DATE < TBL-LSE-START-DATE(WS-LSE-SUB)         00054800
054900             MOVE 'END DATE NOT AFTER START:' TO ERR-MSG-DATA1    00054900
055000             PERFORM 950-REJECT-TRAN                              00055000
055100         ELSE                                                     00055100
055200             MOVE TBL-LSE-START-DATE(WS-LSE-SUB)                  00055200
055300                  TO WS-OVL-START-DATE                            00055300
055400             MOVE LTR-END-DATE TO WS-OVL-END-DATE                 00055400
055500             MOVE TBL-LSE-FIRST-TENANT(WS-LSE-SUB)                00055500
055600                  TO WS-OVL-EXCLUDE-TENANT                        00055600
055700             MOVE TBL-LSE-START-DATE(WS-LSE-SUB)                  00055700
055800                  TO WS-OVL-EXCLUDE-START-DATE                    00055800
055900             PERFORM 330-OVERLAP-CHECK                            00055900
056000             IF RANGE-OVERLAPS                                    00056000
056100                 MOVE 'OVERLAPPING LEASE ON PROPERTY:'            00056100
056200                      TO ERR-MSG-DATA1                            00056200
056300                 PERFORM 950-REJECT-TRAN                          00056300
056400             ELSE                                                 00056400
056500                 MOVE LTR-END-DATE TO TBL-LSE-END-DATE(WS-LSE-SUB)00056500
056600                 MOVE LTR-MONTHLY-RENT                            00056600
056700                      TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB)         00056700
056805                 MOVE 'Y' TO WS-CNTRY-OK-SW                       00056805
056810                 IF LTR-ADJ-INDEX NOT = SPACES                    00056810
056820                     PERFORM 336-CHECK-COUNTRY-INDEX              00056820
056830                 END-IF                                           00056830
056840                 IF NOT CNTRY-INDEX-OK                            00056840
056850                     MOVE 'ADJ INDEX NOT VALID FOR CNTRY:'        00056850
056860                          TO ERR-MSG-DATA1                        00056860
056870                     MOVE LTR-ADJ-INDEX TO ERR-MSG-DATA2          00056870
056880                     PERFORM 950-REJECT-TRAN                      00056880
056890                 ELSE                                             00056890
056895                     IF LTR-ADJ-INDEX NOT = SPACES                00056895
057000                         MOVE LTR-ADJ-INDEX                       00057000
057010                              TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB)    00057010
057015                     END-IF                                       00057015
057200                     IF LTR-ADJ-FREQ-MONTHS NOT = 0               00057200
057300                         MOVE LTR-ADJ-FREQ-MONTHS                 00057300
057400                         TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB)   00057400
057500                     END-IF                                       00057500
057600                     MOVE 'Y' TO WS-TRAN-OK-SW                    00057600
057700                     ADD +1 TO NUM-UPDATE-OK                      00057700
057750                 END-IF                                           00057750
057800             END-IF                                               00057800
057900         END-IF                                                   00057900
058000     END-IF.                                                      00058000
058100                                                                  00058100
058200 500-PROCESS-TERMINATE.                                           00058200
058300     PERFORM 930-FIND-EXISTING-LEASE.                             00058300
058400     IF NOT ITEM-FOUND                                            00058400
058500         MOVE 'NO MATCHING LEASE:' TO ERR-MSG-DATA1               00058500
058600         MOVE LTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2         00058600
058700         PERFORM 950-REJECT-TRAN                                  00058700
058800     ELSE                                                         00058800
058900         MOVE 'TERMINATED' TO TBL-LSE-STATUS(WS-LSE-SUB)          00058900
059000         MOVE 'Y' TO WS-TRAN-OK-SW                                00059000
059100         ADD +1 TO NUM-TERMINATE-OK                               00059100
059200     END-IF.                                                      00059200
059300                                                                  00059300
059400 600-PROCESS-DELETE.                                              00059400
059500     PERFORM 930-FIND-EXISTING-LEASE.                             00059500
059600     IF NOT ITEM-FOUND                                            00059600
059700         MOVE 'NO MATCHING LEASE:' TO ERR-MSG-DATA1               00059700
059800         MOVE LTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2         00059800
059900         PERFORM 950-REJECT-TRAN                                  00059900
060000     ELSE                                                         00060000
060100         PERFORM 940-CHECK-PAYMENTS-EXIST                         00060100
060200         IF ITEM-FOUND                                            00060200
060300             MOVE 'DELETE BLOCKED - HAS PAYMENTS:'                00060300
060400                  TO ERR-MSG-DATA1                                00060400
060500             MOVE LTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2     00060500
060600             PERFORM 950-REJECT-TRAN                              00060600
060700         ELSE                                                     00060700
060800             MOVE 'Y' TO TBL-LSE-DELETED-SW(WS-LSE-SUB)           00060800
060900             MOVE 'Y' TO WS-TRAN-OK-SW                            00060900
061000             ADD +1 TO NUM-DELETE-OK                              00061000
061100         END-IF                                                   00061100
061200     END-IF.                                                      00061200
061300                                                                  00061300
061400 700-OPEN-FILES.                                                  00061400
061500     OPEN INPUT  LEASE-TRAN-FILE                                  00061500
061600                 PROPERTY-FILE                                    00061600
061700                 TENANT-FILE                                      00061700
061800                 PAYMENT-FILE                                     00061800
061900                 LEASE-FILE                                       00061900
062000          OUTPUT LEASE-FILE-OUT                                   00062000
062100                 REPORT-FILE.                                     00062100
062200                                                                  00062200
062300 710-READ-PROPERTY-FILE.                                          00062300
062400     READ PROPERTY-FILE                                           00062400
062500         AT END MOVE 'Y' TO WS-PROPFILE-EOF .                     00062500
062600                                                                  00062600
062700 720-READ-TENANT-FILE.                                            00062700
062800     READ TENANT-FILE                                             00062800
062900         AT END MOVE 'Y' TO WS-TENNFILE-EOF .                     00062900
063000                                                                  00063000
063100 730-READ-PAYMENT-FILE.                                           00063100
063200     READ PAYMENT-FILE                                            00063200
063300         AT END MOVE 'Y' TO WS-PAYMFILE-EOF .                     00063300
063400                                                                  00063400
063500 740-READ-LEASE-MASTER.                                           00063500
063600     READ LEASE-FILE                                              00063600
063700         AT END MOVE 'Y' TO WS-LSEMAST-EOF .                      00063700
063800                                                                  00063800
063900 750-READ-TRAN-FILE.                                              00063900
064000     READ LEASE-TRAN-FILE                                         00064000
064100         AT END MOVE 'Y' TO WS-TRAN-EOF .                         00064100
064200                                                                  00064200
064300 790-CLOSE-FILES.                                                 00064300
064400     CLOSE LEASE-TRAN-FILE PROPERTY-FILE TENANT-FILE              00064400
064500           PAYMENT-FILE LEASE-FILE LEASE-FILE-OUT REPORT-FILE.    00064500
064600                                                                  00064600
064700 810-WRITE-LEASE-MASTER-OUT.                                      00064700
064800     SET WS-LSE-SUB TO 1.                                         00064800
064900     PERFORM 811-WRITE-ONE-LEASE THRU 811-EXIT                    00064900
065000         UNTIL WS-LSE-SUB > NUM-LEASE-LOADED.                     00065000
065100                                                                  00065100
065200 811-WRITE-ONE-LEASE.                                             00065200
065300     MOVE SPACES TO WS-LEASE-OUT-REC.                             00065300
065400     MOVE TBL-LSE-OWNER-ID(WS-LSE-SUB) TO WSO-OWNER-ID.           00065400
065500     MOVE TBL-LSE-PROP-ADDR(WS-LSE-SUB) TO WSO-PROP-ADDR.         00065500
065600     MOVE TBL-LSE-FIRST-TENANT(WS-LSE-SUB) TO WSO-FIRST-TENANT.   00065600
065700     MOVE TBL-LSE-TENANT-IDS(WS-LSE-SUB) TO WSO-TENANT-IDS.       00065700
065800     MOVE TBL-LSE-START-DATE(WS-LSE-SUB) TO WSO-START-DATE.       00065800
065820     IF WSO-START-CCYY < 1900                                     00065820
065840         MOVE 1900 TO WSO-START-CCYY                              00065840
065860     END-IF.                                                      00065860
065900     MOVE TBL-LSE-END-DATE(WS-LSE-SUB) TO WSO-END-DATE.           00065900
066000     MOVE TBL-LSE-MONTHLY-RENT(WS-LSE-SUB) TO WSO-MONTHLY-RENT.   00066000
066100     MOVE TBL-LSE-ADJ-INDEX(WS-LSE-SUB) TO WSO-ADJ-INDEX.         00066100
066200     MOVE TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB)                     00066200
066300          TO WSO-ADJ-FREQ-MONTHS.                                 00066300
066400     MOVE TBL-LSE-STATUS(WS-LSE-SUB) TO WSO-STATUS.               00066400
066500     MOVE TBL-LSE-DELETED-SW(WS-LSE-SUB) TO WSO-DELETED-SW.       00066500
066600     WRITE LEASE-FILE-OUT-REC FROM WS-LEASE-OUT-REC.              00066600
066700     SET WS-LSE-SUB UP BY 1.                                      00066700
066800 811-EXIT.                                                        00066800
066900     EXIT.                                                        00066900
067000                                                                  00067000
067100 850-REPORT-TOTALS.                                               00067100
067200     WRITE REPORT-RECORD FROM WS-RPT-HDR1 AFTER PAGE.             00067200
067300     WRITE REPORT-RECORD FROM WS-RPT-HDR2 AFTER 2.                00067300
067400     MOVE 'CREATE' TO RPT-TRAN-TYPE.                              00067400
067500     MOVE NUM-CREATE-REQ TO RPT-REQUESTED.                        00067500
067600     MOVE NUM-CREATE-OK TO RPT-PROCESSED.                         00067600
067700     WRITE REPORT-RECORD FROM WS-RPT-DETAIL AFTER 2.              00067700
067800     MOVE 'UPDATE' TO RPT-TRAN-TYPE.                              00067800
067900     MOVE NUM-UPDATE-REQ TO RPT-REQUESTED.                        00067900
068000     MOVE NUM-UPDATE-OK TO RPT-PROCESSED.                         00068000
068100     WRITE REPORT-RECORD FROM WS-RPT-DETAIL AFTER 1.              00068100
068200     MOVE 'TERMINATE' TO RPT-TRAN-TYPE.                           00068200
068300     MOVE NUM-TERMINATE-REQ TO RPT-REQUESTED.                     00068300
068400     MOVE NUM-TERMINATE-OK TO RPT-PROCESSED.                      00068400
068500     WRITE REPORT-RECORD FROM WS-RPT-DETAIL AFTER 1.              00068500
068600     MOVE 'DELETE' TO RPT-TRAN-TYPE.                              00068600
068700     MOVE NUM-DELETE-REQ TO RPT-REQUESTED.                        00068700
068800     MOVE NUM-DELETE-OK TO RPT-PROCESSED.                         00068800
068900     WRITE REPORT-RECORD FROM WS-RPT-DETAIL AFTER 1.              00068900
069000     MOVE NUM-REJECTED TO RPT-REJECTED-TOTAL.                     00069000
069100     WRITE REPORT-RECORD FROM WS-RPT-REJECTED AFTER 2.            00069100
069200                                                                  00069200
069300 910-FIND-PROPERTY.                                               00069300
069400     MOVE 'N' TO WS-FOUND-SW.                                     00069400
069500     SET WS-PROP-SUB TO 1.                                        00069500
069600     SEARCH WS-PROP-ENTRY VARYING WS-PROP-SUB                     00069600
069700         AT END CONTINUE                                          00069700
069800         WHEN TBL-PROP-OWNER-ID(WS-PROP-SUB) = LTR-OWNER-ID       00069800
069900          AND TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB)                00069900
070000               = WS-LTR-ADDR-NORM                                 00070000
070100             MOVE 'Y' TO WS-FOUND-SW.                             00070100
070200                                                                  00070200
070300 920-FIND-ALL-TENANTS.                                            00070300
070400     MOVE 'Y' TO WS-FOUND-SW.                                     00070400
070500     MOVE 1 TO WS-SUB1.                                           00070500
070600     PERFORM 921-FIND-ONE-TENANT THRU 921-EXIT                    00070600
070700         UNTIL WS-SUB1 > WS-TENANT-TOKEN-COUNT                    00070700
070800            OR WS-FOUND-SW NOT = 'Y'.                             00070800
070900                                                                  00070900
071000 921-FIND-ONE-TENANT.                                             00071000
071100     SET WS-TENN-SUB TO 1.                                        00071100
071200     SEARCH WS-TENN-ENTRY VARYING WS-TENN-SUB                     00071200
071300         AT END MOVE 'N' TO WS-FOUND-SW                           00071300
071400         WHEN TBL-TENN-OWNER-ID(WS-TENN-SUB) = LTR-OWNER-ID       00071400
071500          AND TBL-TENN-NATIONAL-ID(WS-TENN-SUB)                   00071500
071600               = WS-TENANT-TOKEN(WS-SUB1)                         00071600
071700             CONTINUE.                                            00071700
071800     ADD +1 TO WS-SUB1.                                           00071800
071900 921-EXIT.                                                        00071900
072000     EXIT.                                                        00072000
072100                                                                  00072100
072200 930-FIND-EXISTING-LEASE.                                         00072200
072300     MOVE 'N' TO WS-FOUND-SW.                                     00072300
072400     SET WS-LSE-SUB TO 1.                                         00072400
072500     SEARCH WS-LSE-ENTRY VARYING WS-LSE-SUB                       00072500
072600         AT END CONTINUE                                          00072600
072700         WHEN TBL-LSE-OWNER-ID(WS-LSE-SUB) = LTR-OWNER-ID         00072700
072800          AND TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB)                  00072800
072900               = WS-LTR-ADDR-NORM                                 00072900
073000          AND TBL-LSE-FIRST-TENANT(WS-LSE-SUB)                    00073000
073100               = WS-TENANT-TOKEN(1)                               00073100
073200          AND TBL-LSE-START-DATE(WS-LSE-SUB) = LTR-START-DATE     00073200
073300             MOVE 'Y' TO WS-FOUND-SW.                             00073300
073400                                                                  00073400
073500 940-CHECK-PAYMENTS-EXIST.                                        00073500
073600     MOVE 'N' TO WS-FOUND-SW.                                     00073600
073700     SET WS-PAYM-SUB TO 1.                                        00073700
073800     SEARCH WS-PAYM-ENTRY VARYING WS-PAYM-SUB                     00073800
073900         AT END CONTINUE                                          00073900
074000         WHEN TBL-PAYM-OWNER-ID(WS-PAYM-SUB) = LTR-OWNER-ID       00074000
074100          AND TBL-PAYM-PROP-ADDR(WS-PAYM-SUB)                     00074100
074200               = LTR-PROPERTY-ADDRESS                             00074200
074300          AND TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB)                00074300
074400               = TBL-LSE-START-DATE(WS-LSE-SUB)                   00074400
074500             MOVE 'Y' TO WS-FOUND-SW.                             00074500
074600                                                                  00074600
074700 950-REJECT-TRAN.                                                 00074700
074800     MOVE ERR-MSG-DATA1 TO RPT-ERR-DATA1.                         00074800
074900     MOVE ERR-MSG-DATA2 TO RPT-ERR-DATA2.                         00074900
075000     WRITE REPORT-RECORD FROM WS-ERR-MSG-LINE AFTER 1.            00075000
075100                                                                  00075100
075200******************************************************************00075200
075300* CR-1966 - ADDRESS NORMALIZATION HELPERS.  UPPERCASES AND        00075300
075400* TRIMS A PROPERTY-ADDRESS FOR MATCHING ONLY - THE RAW ADDRESS    00075400
075500* AS KEYED IS STILL WHAT LANDS ON THE MASTER.  RESTATED FROM      00075500
075600* THE IDENTICAL ROUTINE PPIMPORT USES AGAINST THE SAME FIELD.     00075600
075700******************************************************************00075700
075800 337-NORMALIZE-ADDRESS.                                           00075800
075900     INSPECT WS-NORM-SRC                                          00075900
076000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00076000
076100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     00076100
076200     MOVE WS-NORM-SRC TO WS-TRIM-SRC.                             00076200
076300     PERFORM 338-TRIM-FIELD.                                      00076300
076400     MOVE WS-TRIM-LEN TO WS-NORM-LEN.                             00076400
076500     IF WS-NORM-LEN < 255                                         00076500
076600         MOVE SPACES TO WS-NORM-SRC                               00076600
076700         MOVE WS-TRIM-SRC(1:WS-NORM-LEN) TO WS-NORM-SRC           00076700
076800     END-IF.                                                      00076800
076900                                                                  00076900
077000* TRIMS TRAILING SPACES FROM WS-TRIM-SRC BY BACKING UP FROM THE   00077000
077100* FIELD'S DEFINED LENGTH - NO INTRINSIC FUNCTION ON THIS          00077100
077200* COMPILER, SAME BACKWARD SCAN PPIMPORT USES.                     00077200
077300 338-TRIM-FIELD.                                                  00077300
077400     MOVE 255 TO WS-TRIM-LEN.                                     00077400
077500     PERFORM 339-BACK-UP-ONE THRU 339-EXIT                        00077500
077600         UNTIL WS-TRIM-LEN = 0                                    00077600
077700             OR WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE.           00077700
077800                                                                  00077800
077900 339-BACK-UP-ONE.                                                 00077900
078000     SUBTRACT 1 FROM WS-TRIM-LEN.                                 00078000
078100 339-EXIT.                                                        00078100
078200     EXIT.                                                        00078200
