000100***************************************************************** 00000100
000200* PROPUNIT - PROPERTY UNIT MASTER RECORD LAYOUT.                  00000200
000300*   ONE ROW PER RENTAL UNIT OWNED BY A LANDLORD (OWNER).          00000300
000400*   NATURAL/DEDUP KEY IS THE NORMALIZED FULL ADDRESS, SINCE       00000400
000500*   THIS SHOP HAS NO KSDS SUPPORT FOR THE PROPERTY FILE.          00000500
000600***************************************************************** 00000600
000700 01  PP-PROPERTY-REC.                                             00000700
000800     05  PP-PROP-KEY.                                             00000800
000900         10  PP-PROP-OWNER-ID         PIC X(10).                  00000900
001000         10  PP-PROP-FULL-ADDR        PIC X(255).                 00001000
001100     05  PP-PROP-STREET               PIC X(100).                 00001100
001200     05  PP-PROP-STREET-NUM           PIC X(20).                  00001200
001300     05  PP-PROP-FLOOR                PIC X(20).                  00001300
001400     05  PP-PROP-APARTMENT            PIC X(20).                  00001400
001500     05  PP-PROP-CITY                 PIC X(100).                 00001500
001600     05  PP-PROP-PROVINCE             PIC X(100).                 00001600
001700     05  PP-PROP-POSTAL-CODE          PIC X(20).                  00001700
001800     05  PP-PROP-TYPE                 PIC X(50).                  00001800
001900         88  PP-PROP-TYPE-VALID       VALUE 'APARTMENT'           00001900
002000                                             'HOUSE'              00002000
002100                                             'DUPLEX'             00002100
002200                                             'PH'                 00002200
002300                                             'STUDIO'             00002300
002400                                             'LOFT'.              00002400
002500     05  PP-PROP-BASE-RENT            PIC S9(8)V99 COMP-3.        00002500
002600     05  PP-PROP-STATUS-BYTE          PIC X(01).                  00002600
002700         88  PP-PROP-ACTIVE           VALUE 'A'.                  00002700
002800         88  PP-PROP-DELETED          VALUE 'D'.                  00002800
002900     05  PP-PROP-DATE-CREATED         PIC 9(8).                   00002900
003000     05  PP-PROP-DATE-CREATED-R  REDEFINES PP-PROP-DATE-CREATED.  00003000
003100         10  PP-PROP-CR-CCYY          PIC 9(4).                   00003100
003200         10  PP-PROP-CR-MM            PIC 9(2).                   00003200
003300         10  PP-PROP-CR-DD            PIC 9(2).                   00003300
003400     05  FILLER                       PIC X(42).                  00003400
