000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.  PPIDXADJ.                                           00000300
000400 AUTHOR. JON SAYLES.                                              00000400
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000500
000600 DATE-WRITTEN. 03/14/89.                                          00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY. NON-CONFIDENTIAL.                                      00000800
000900******************************************************************00000900
001000*  RENT ADJUSTMENT FACTOR CALCULATOR FOR THE PROPPILOT SYSTEM.    00001000
001100*  READS THE PUBLISHED INDEX-VALUE FILE (ICL, IPC, DOLAR_BLUE,    00001100
001200*  DOLAR_OFICIAL, DOLAR_MEP OR A FIXED-RENT "NONE") INTO A        00001200
001300*  WORKING-STORAGE TABLE, THEN FOR EACH ADJUSTMENT REQUEST        00001300
001400*  LOCATES THE CLOSEST READING ON OR BEFORE THE FROM-DATE AND     00001400
001500*  THE TO-DATE AND DIVIDES THEM TO GET THE FACTOR.  THE CALLER    00001500
001600*  (PPLSEADD) USES THE FACTOR TO SCALE A LEASE'S MONTHLY RENT     00001600
001700*  AT EACH ADJUSTMENT BOUNDARY - SEE 600-COMPUTE-ADJ-RENT.        00001700
001800******************************************************************00001800
001900*    CHANGE LOG                                                   00001900
002000*-----------------------------------------------------------------00002000
002100*  03/14/89  J SAYLES   ORIGINAL PROGRAM - TABLE LOOKUP AND       00002100
002200*                       DIVIDE, REQUEST/RESULT PAIR OF FILES.     00002200
002300*  09/02/90  J SAYLES   ADDED FACT-RPT CONTROL TOTALS - MGMT      00002300
002400*                       WANTED A DAILY COUNT OF SAFE-DEFAULTS.    00002400
002500*  05/18/92  D STOUT    CR-1140 FIXED SIGN ON WS-DIVIDE-RESULT,   00002500
002600*                       FACTOR WAS COMING BACK NEGATIVE WHEN      00002600
002700*                       TO-VALUE READING WAS MISSING.             00002700
002800*  11/30/93  D STOUT    CR-1206 ZERO FROM-VALUE NOW TREATED AS    00002800
002900*                       SAFE-DEFAULT INSTEAD OF ABENDING ON THE   00002900
003000*                       DIVIDE.                                   00003000
003100*  02/09/95  J SAYLES   CR-1311 ADDED NUM-SAFE-DEFAULT COUNTER    00003100
003200*                       TO THE REPORT PER AUDIT REQUEST.          00003200
003300*  07/21/97  R HOLLOWAY CR-1455 INDEX-TYPE "NONE" BYPASSES THE    00003300
003400*                       TABLE LOOKUP ENTIRELY - FIXED-RENT        00003400
003500*                       LEASES WERE PAYING THE LOOKUP COST FOR    00003500
003600*                       NOTHING.                                  00003600
003700*  12/04/98  C TORRES   Y2K REMEDIATION - VALUE-DATE AND THE      00003700
003800*                       REQUEST DATES ARE CCYYMMDD THROUGHOUT;    00003800
003900*                       NO WINDOWING OF A 2-DIGIT YEAR IS DONE    00003900
004000*                       ANYWHERE IN THIS PROGRAM.                 00004000
004100*  06/30/99  C TORRES   Y2K SIGN-OFF - REGRESSION RUN AGAINST     00004100
004200*                       4 CENTURY-BOUNDARY TEST DECKS, NO         00004200
004300*                       DEFECTS FOUND.                            00004300
004400*  08/14/01  D STOUT    CR-1602 WIDENED PP-IDXTBL TO 5000         00004400
004500*                       ENTRIES - ICL HISTORY EXCEEDED 3000.      00004500
004600*  03/02/04  R HOLLOWAY CR-1689 ROUNDED CLAUSE ON THE FACTOR      00004600
004700*                       DIVIDE CONFIRMED HALF-UP PER FINANCE -    00004700
004800*                       DOCUMENTED IN 500-DIVIDE-FACTOR.          00004800
004900*-----------------------------------------------------------------00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER. IBM-390.                                        00005300
005400 OBJECT-COMPUTER. IBM-390.                                        00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700                                                                  00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT FACT-REQUEST                                          00006100
006200         ASSIGN TO FACTREQ                                        00006200
006300         ACCESS MODE IS SEQUENTIAL                                00006300
006400         FILE STATUS IS WS-FACTREQ-STATUS.                        00006400
006500                                                                  00006500
006600     SELECT INDEX-VALUE-FILE                                      00006600
006700         ASSIGN TO IDXVALF                                        00006700
006800         ACCESS MODE IS SEQUENTIAL                                00006800
006900         FILE STATUS IS WS-IDXVALF-STATUS.                        00006900
007000                                                                  00007000
007100     SELECT FACT-RESULT                                           00007100
007200         ASSIGN TO FACTRSLT                                       00007200
007300         ACCESS MODE IS SEQUENTIAL                                00007300
007400         FILE STATUS IS WS-FACTRSLT-STATUS.                       00007400
007500                                                                  00007500
007600     SELECT FACT-RPT                                              00007600
007700         ASSIGN TO FACTRPT                                        00007700
007800         FILE STATUS IS WS-FACTRPT-STATUS.                        00007800
007900                                                                  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200                                                                  00008200
008300 FD  FACT-REQUEST                                                 00008300
008400     RECORDING MODE IS F.                                         00008400
008500 01  FACT-REQUEST-REC.                                            00008500
008600     05  FCR-COUNTRY-CODE             PIC X(02).                  00008600
008700     05  FCR-INDEX-TYPE               PIC X(20).                  00008700
008800     05  FCR-FROM-DATE                PIC 9(8).                   00008800
008900     05  FCR-TO-DATE                  PIC 9(8).                   00008900
009000     05  FCR-MONTHLY-RENT             PIC S9(8)V99.               00009000
009100     05  FILLER                       PIC X(40).                  00009100
009200                                                                  00009200
009300 FD  INDEX-VALUE-FILE                                             00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY INDEXVAL.                                                   00009500
009600                                                                  00009600
009700 FD  FACT-RESULT                                                  00009700
009800     RECORDING MODE IS F.                                         00009800
009900 01  FACT-RESULT-REC.                                             00009900
010000     05  FRS-COUNTRY-CODE             PIC X(02).                  00010000
010100     05  FRS-INDEX-TYPE               PIC X(20).                  00010100
010200     05  FRS-FROM-DATE                PIC 9(8).                   00010200
010300     05  FRS-TO-DATE                  PIC 9(8).                   00010300
010400     05  FRS-FACTOR                   PIC S9(4)V9(6).             00010400
010500     05  FRS-ADJUSTED-RENT            PIC S9(8)V99.               00010500
010600     05  FILLER                       PIC X(30).                  00010600
010700                                                                  00010700
010800 FD  FACT-RPT                                                     00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  REPORT-RECORD                    PIC X(132).                 00011000
011100                                                                  00011100
011200 WORKING-STORAGE SECTION.                                         00011200
011300                                                                  00011300
011400 01  WS-FILE-STATUSES.                                            00011400
011500     05  WS-FACTREQ-STATUS            PIC X(02) VALUE SPACES.     00011500
011600     05  WS-IDXVALF-STATUS            PIC X(02) VALUE SPACES.     00011600
011700     05  WS-FACTRSLT-STATUS           PIC X(02) VALUE SPACES.     00011700
011800     05  WS-FACTRPT-STATUS            PIC X(02) VALUE SPACES.     00011800
011850     05  FILLER                       PIC X(04) VALUE SPACES.     00011850
011900                                                                  00011900
012000 01  WS-SWITCHES.                                                 00012000
012100     05  WS-REQUEST-EOF               PIC X(01) VALUE 'N'.        00012100
012200         88  REQUEST-EOF               VALUE 'Y'.                 00012200
012300     05  WS-IDXVALF-EOF               PIC X(01) VALUE 'N'.        00012300
012400         88  IDXVALF-EOF               VALUE 'Y'.                 00012400
012500     05  WS-FROM-FOUND-SW             PIC X(01) VALUE 'N'.        00012500
012600         88  FROM-FOUND                VALUE 'Y'.                 00012600
012700     05  WS-TO-FOUND-SW               PIC X(01) VALUE 'N'.        00012700
012800         88  TO-FOUND                  VALUE 'Y'.                 00012800
012900     05  WS-SAFE-DEFAULT-SW           PIC X(01) VALUE 'N'.        00012900
013000         88  SAFE-DEFAULT-APPLIED      VALUE 'Y'.                 00013000
013050     05  FILLER                       PIC X(04) VALUE SPACES.     00013050
013100                                                                  00013100
013200 01  WS-COUNTERS.                                                 00013200
013300     05  NUM-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.  00013300
013400     05  NUM-NONE-INDEX               PIC S9(7) COMP-3 VALUE +0.  00013400
013500     05  NUM-FACTORS-COMPUTED         PIC S9(7) COMP-3 VALUE +0.  00013500
013600     05  NUM-SAFE-DEFAULT             PIC S9(7) COMP-3 VALUE +0.  00013600
013700     05  NUM-IDX-ENTRIES-LOADED       PIC S9(7) COMP-3 VALUE +0.  00013700
013750     05  FILLER                       PIC X(04) VALUE SPACES.     00013750
013800                                                                  00013800
013900 01  WS-PARA-NAME                     PIC X(30) VALUE SPACES.     00013900
014000                                                                  00014000
014100 01  WS-FROM-VALUE                    PIC S9(12)V9(6) COMP-3      00014100
014200                                       VALUE +0.                  00014200
014300 01  WS-TO-VALUE                      PIC S9(12)V9(6) COMP-3      00014300
014400                                       VALUE +0.                  00014400
014500 01  WS-DIVIDE-RESULT                 PIC S9(4)V9(6) COMP-3       00014500
014600                                       VALUE +0.                  00014600
014700 01  WS-DIVIDE-RESULT-R REDEFINES WS-DIVIDE-RESULT.               00014700
014800     05  WS-DIV-SIGN-TEST             PIC S9(4) COMP-3.           00014800
014900     05  FILLER                       PIC X(01).                  00014900
015000 01  WS-ADJUSTED-RENT                 PIC S9(8)V99 COMP-3         00015000
015100                                       VALUE +0.                  00015100
015200                                                                  00015200
015300 01  WS-FROM-DATE-BRK.                                            00015300
015400     05  WS-FROM-DATE                 PIC 9(8).                   00015400
015500     05  WS-FROM-DATE-R REDEFINES WS-FROM-DATE.                   00015500
015600         10  WS-FROM-CCYY             PIC 9(4).                   00015600
015700         10  WS-FROM-MM               PIC 9(2).                   00015700
015800         10  WS-FROM-DD               PIC 9(2).                   00015800
015850     05  FILLER                       PIC X(04) VALUE SPACES.     00015850
015900                                                                  00015900
016000 01  WS-TO-DATE-BRK.                                              00016000
016100     05  WS-TO-DATE                   PIC 9(8).                   00016100
016200     05  WS-TO-DATE-R REDEFINES WS-TO-DATE.                       00016200
016300         10  WS-TO-CCYY               PIC 9(4).                   00016300
016400         10  WS-TO-MM                 PIC 9(2).                   00016400
016500         10  WS-TO-DD                 PIC 9(2).                   00016500
016550     05  FILLER                       PIC X(04) VALUE SPACES.     00016550
016600                                                                  00016600
016700 01  WS-IDX-TABLE.                                                00016700
016800     05  PP-IDXTBL-ENTRY OCCURS 5000 TIMES                        00016800
016900             INDEXED BY PP-IDX-SUB PP-IDX-SRCH-SUB.               00016900
017000         10  TBL-IDX-TYPE             PIC X(20).                  00017000
017100         10  TBL-IDX-COUNTRY-CODE     PIC X(02).                  00017100
017200         10  TBL-IDX-VALUE-DATE       PIC 9(8).                   00017200
017300         10  TBL-IDX-VALUE            PIC S9(12)V9(6) COMP-3.     00017300
017320         10  FILLER                   PIC X(04) VALUE SPACES.     00017320
017340     05  FILLER                       PIC X(04) VALUE SPACES.     00017340
017400                                                                  00017400
017500 01  WS-RPT-HDR1.                                                 00017500
017600     05  FILLER                      PIC X(40)                    00017600
017700             VALUE 'PROPPILOT RENT ADJUSTMENT FACTOR RUN    '.    00017700
017800     05  FILLER                      PIC X(92) VALUE SPACES.      00017800
017900 01  WS-RPT-HDR2.                                                 00017900
018000     05  FILLER                      PIC X(30)                    00018000
018100             VALUE 'REQUESTS  NONE-IDX  FACTORS  '.               00018100
018200     05  FILLER                      PIC X(30)                    00018200
018300             VALUE 'SAFE-DEFLT  TBL-ROWS          '.              00018300
018400     05  FILLER                      PIC X(72) VALUE SPACES.      00018400
018500 01  WS-RPT-DETAIL.                                               00018500
018600     05  RPT-REQUESTS                PIC ZZZ,ZZ9.                 00018600
018700     05  FILLER                      PIC X(03) VALUE SPACES.      00018700
018800     05  RPT-NONE-IDX                PIC ZZZ,ZZ9.                 00018800
018900     05  FILLER                      PIC X(03) VALUE SPACES.      00018900
019000     05  RPT-FACTORS                 PIC ZZZ,ZZ9.                 00019000
019100     05  FILLER                      PIC X(03) VALUE SPACES.      00019100
019200     05  RPT-SAFE-DEFLT               PIC ZZZ,ZZ9.                00019200
019300     05  FILLER                      PIC X(03) VALUE SPACES.      00019300
019400     05  RPT-TBL-ROWS                PIC ZZZ,ZZ9.                 00019400
019500     05  FILLER                      PIC X(90) VALUE SPACES.      00019500
019600                                                                  00019600
019700******************************************************************00019700
019800 PROCEDURE DIVISION.                                              00019800
019900******************************************************************00019900
020000                                                                  00020000
020100 000-MAIN.                                                        00020100
020200     PERFORM 700-OPEN-FILES.                                      00020200
020300     PERFORM 100-LOAD-INDEX-TABLE                                 00020300
020400         UNTIL IDXVALF-EOF.                                       00020400
020500     PERFORM 710-READ-REQUEST.                                    00020500
020600     PERFORM 200-PROCESS-ONE-REQUEST                              00020600
020700         UNTIL REQUEST-EOF.                                       00020700
020800     PERFORM 800-REPORT-TOTALS.                                   00020800
020900     PERFORM 790-CLOSE-FILES.                                     00020900
021000     GOBACK.                                                      00021000
021100                                                                  00021100
021200 100-LOAD-INDEX-TABLE.                                            00021200
021300     MOVE '100-LOAD-INDEX-TABLE' TO WS-PARA-NAME.                 00021300
021400     IF NUM-IDX-ENTRIES-LOADED > 5000                             00021400
021500         DISPLAY 'PPIDXADJ - INDEX TABLE FULL - CR-1602 LIMIT'    00021500
021600         MOVE 16 TO RETURN-CODE                                   00021600
021700         MOVE 'Y' TO WS-IDXVALF-EOF                               00021700
021800     ELSE                                                         00021800
021900         ADD +1 TO NUM-IDX-ENTRIES-LOADED                         00021900
022000         SET PP-IDX-SUB TO NUM-IDX-ENTRIES-LOADED                 00022000
022100         MOVE PP-IDX-TYPE TO TBL-IDX-TYPE(PP-IDX-SUB)             00022100
022200         MOVE PP-IDX-COUNTRY-CODE                                 00022200
022300              TO TBL-IDX-COUNTRY-CODE(PP-IDX-SUB)                 00022300
022400         MOVE PP-IDX-VALUE-DATE TO TBL-IDX-VALUE-DATE(PP-IDX-SUB) 00022400
022500         MOVE PP-IDX-VALUE TO TBL-IDX-VALUE(PP-IDX-SUB)           00022500
022600         READ INDEX-VALUE-FILE                                    00022600
022700             AT END MOVE 'Y' TO WS-IDXVALF-EOF .                  00022700
022800     END-IF.                                                      00022800
022900                                                                  00022900
023000 200-PROCESS-ONE-REQUEST.                                         00023000
023100     MOVE '200-PROCESS-ONE-REQUEST' TO WS-PARA-NAME.              00023100
023200     ADD +1 TO NUM-REQUESTS-READ.                                 00023200
023300     MOVE 'N' TO WS-SAFE-DEFAULT-SW.                              00023300
023400     MOVE FCR-FROM-DATE TO WS-FROM-DATE.                          00023400
023500     MOVE FCR-TO-DATE TO WS-TO-DATE.                              00023500
023600                                                                  00023600
023700     IF FCR-INDEX-TYPE = 'NONE'                                   00023700
023800         ADD +1 TO NUM-NONE-INDEX                                 00023800
023900         MOVE 1.000000 TO WS-DIVIDE-RESULT                        00023900
024000     ELSE                                                         00024000
024100         PERFORM 300-FIND-CLOSEST-READING                         00024100
024200         IF NOT FROM-FOUND OR NOT TO-FOUND                        00024200
024300              OR WS-FROM-VALUE = 0                                00024300
024400             MOVE 'Y' TO WS-SAFE-DEFAULT-SW                       00024400
024500             ADD +1 TO NUM-SAFE-DEFAULT                           00024500
024600             MOVE 1.000000 TO WS-DIVIDE-RESULT                    00024600
024700         ELSE                                                     00024700
024800             PERFORM 500-DIVIDE-FACTOR                            00024800
024900             ADD +1 TO NUM-FACTORS-COMPUTED                       00024900
025000         END-IF                                                   00025000
025100     END-IF.                                                      00025100
025200                                                                  00025200
025300     PERFORM 600-COMPUTE-ADJ-RENT.                                00025300
025400     PERFORM 400-WRITE-RESULT.                                    00025400
025500     PERFORM 710-READ-REQUEST.                                    00025500
025600                                                                  00025600
025700 300-FIND-CLOSEST-READING.                                        00025700
025800     MOVE '300-FIND-CLOSEST-READING' TO WS-PARA-NAME.             00025800
025900     MOVE 'N' TO WS-FROM-FOUND-SW.                                00025900
026000     MOVE 'N' TO WS-TO-FOUND-SW.                                  00026000
026100     MOVE 0 TO WS-FROM-VALUE.                                     00026100
026200     MOVE 0 TO WS-TO-VALUE.                                       00026200
026300     SET PP-IDX-SRCH-SUB TO 1.                                    00026300
026400     PERFORM 310-SCAN-ONE-ENTRY THRU 310-EXIT                     00026400
026500         UNTIL PP-IDX-SRCH-SUB > NUM-IDX-ENTRIES-LOADED.          00026500
026600                                                                  00026600
026700 310-SCAN-ONE-ENTRY.                                              00026700
026800     IF TBL-IDX-TYPE(PP-IDX-SRCH-SUB) = FCR-INDEX-TYPE            00026800
026900        AND TBL-IDX-COUNTRY-CODE(PP-IDX-SRCH-SUB)                 00026900
027000             = FCR-COUNTRY-CODE                                   00027000
027100         IF TBL-IDX-VALUE-DATE(PP-IDX-SRCH-SUB)                   00027100
027200                 NOT > FCR-FROM-DATE                              00027200
027300             MOVE TBL-IDX-VALUE(PP-IDX-SRCH-SUB)                  00027300
027400                  TO WS-FROM-VALUE                                00027400
027500             MOVE 'Y' TO WS-FROM-FOUND-SW                         00027500
027600         END-IF                                                   00027600
027700         IF TBL-IDX-VALUE-DATE(PP-IDX-SRCH-SUB)                   00027700
027800                 NOT > FCR-TO-DATE                                00027800
027900             MOVE TBL-IDX-VALUE(PP-IDX-SRCH-SUB)                  00027900
028000                  TO WS-TO-VALUE                                  00028000
028100             MOVE 'Y' TO WS-TO-FOUND-SW                           00028100
028200         END-IF                                                   00028200
028300     END-IF.                                                      00028300
028400     SET PP-IDX-SRCH-SUB UP BY 1.                                 00028400
028500 310-EXIT.                                                        00028500
028600     EXIT.                                                        00028600
028700                                                                  00028700
028800 400-WRITE-RESULT.                                                00028800
028900     MOVE '400-WRITE-RESULT' TO WS-PARA-NAME.                     00028900
029000     MOVE FCR-COUNTRY-CODE TO FRS-COUNTRY-CODE.                   00029000
029100     MOVE FCR-INDEX-TYPE TO FRS-INDEX-TYPE.                       00029100
029200     MOVE FCR-FROM-DATE TO FRS-FROM-DATE.                         00029200
029300     MOVE FCR-TO-DATE TO FRS-TO-DATE.                             00029300
029400     MOVE WS-DIVIDE-RESULT TO FRS-FACTOR.                         00029400
029500     MOVE WS-ADJUSTED-RENT TO FRS-ADJUSTED-RENT.                  00029500
029600     WRITE FACT-RESULT-REC.                                       00029600
029700     IF WS-FACTRSLT-STATUS NOT = '00'                             00029700
029800         DISPLAY 'PPIDXADJ - WRITE ERROR ON FACT-RESULT. RC: '    00029800
029900                  WS-FACTRSLT-STATUS                              00029900
030000     END-IF.                                                      00030000
030100                                                                  00030100
030200 500-DIVIDE-FACTOR.                                               00030200
030300*    CR-1689 - ROUNDED CLAUSE IS HALF-UP PER FINANCE STANDARD.    00030300
030400     MOVE '500-DIVIDE-FACTOR' TO WS-PARA-NAME.                    00030400
030500     COMPUTE WS-DIVIDE-RESULT ROUNDED =                           00030500
030600             WS-TO-VALUE / WS-FROM-VALUE.                         00030600
030700     IF WS-DIV-SIGN-TEST < 0                                      00030700
030800*        CR-1140 - A NEGATIVE RESULT MEANS BAD DATA, NOT A        00030800
030900*        LEGITIMATE DECREASE - FALL BACK TO THE SAFE DEFAULT.     00030900
031000         MOVE 1.000000 TO WS-DIVIDE-RESULT                        00031000
031100         MOVE 'Y' TO WS-SAFE-DEFAULT-SW                           00031100
031200     END-IF.                                                      00031200
031300                                                                  00031300
031400 600-COMPUTE-ADJ-RENT.                                            00031400
031500     MOVE '600-COMPUTE-ADJ-RENT' TO WS-PARA-NAME.                 00031500
031600     COMPUTE WS-ADJUSTED-RENT ROUNDED =                           00031600
031700             FCR-MONTHLY-RENT * WS-DIVIDE-RESULT.                 00031700
031800                                                                  00031800
031900 700-OPEN-FILES.                                                  00031900
032000     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                       00032000
032100     OPEN INPUT  FACT-REQUEST                                     00032100
032200                 INDEX-VALUE-FILE                                 00032200
032300          OUTPUT FACT-RESULT                                      00032300
032400                 FACT-RPT.                                        00032400
032500     IF WS-FACTREQ-STATUS NOT = '00'                              00032500
032600         DISPLAY 'PPIDXADJ - ERROR OPENING FACT-REQUEST. RC: '    00032600
032700                  WS-FACTREQ-STATUS                               00032700
032800         MOVE 16 TO RETURN-CODE                                   00032800
032900         MOVE 'Y' TO WS-REQUEST-EOF                               00032900
033000     END-IF.                                                      00033000
033100     IF WS-IDXVALF-STATUS NOT = '00'                              00033100
033200         DISPLAY 'PPIDXADJ - ERROR OPENING INDEX-VALUE-FILE. RC: '00033200
033300                  WS-IDXVALF-STATUS                               00033300
033400         MOVE 16 TO RETURN-CODE                                   00033400
033500         MOVE 'Y' TO WS-IDXVALF-EOF                               00033500
033600     END-IF.                                                      00033600
033700                                                                  00033700
033800 710-READ-REQUEST.                                                00033800
033900     MOVE '710-READ-REQUEST' TO WS-PARA-NAME.                     00033900
034000     READ FACT-REQUEST                                            00034000
034100         AT END MOVE 'Y' TO WS-REQUEST-EOF .                      00034100
034200     IF WS-FACTREQ-STATUS NOT = '00' AND NOT = '10'               00034200
034300         DISPLAY 'PPIDXADJ - READ ERROR ON FACT-REQUEST. RC: '    00034300
034400                  WS-FACTREQ-STATUS                               00034400
034500         MOVE 'Y' TO WS-REQUEST-EOF                               00034500
034600     END-IF.                                                      00034600
034700                                                                  00034700
034800 790-CLOSE-FILES.                                                 00034800
034900     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.                      00034900
035000     CLOSE FACT-REQUEST INDEX-VALUE-FILE FACT-RESULT FACT-RPT.    00035000
035100                                                                  00035100
035200 800-REPORT-TOTALS.                                               00035200
035300     MOVE '800-REPORT-TOTALS' TO WS-PARA-NAME.                    00035300
035400     WRITE REPORT-RECORD FROM WS-RPT-HDR1 AFTER PAGE.             00035400
035500     WRITE REPORT-RECORD FROM WS-RPT-HDR2 AFTER 2.                00035500
035600     MOVE NUM-REQUESTS-READ TO RPT-REQUESTS.                      00035600
035700     MOVE NUM-NONE-INDEX TO RPT-NONE-IDX.                         00035700
035800     MOVE NUM-FACTORS-COMPUTED TO RPT-FACTORS.                    00035800
035900     MOVE NUM-SAFE-DEFAULT TO RPT-SAFE-DEFLT.                     00035900
036000     MOVE NUM-IDX-ENTRIES-LOADED TO RPT-TBL-ROWS.                 00036000
036100     WRITE REPORT-RECORD FROM WS-RPT-DETAIL AFTER 2.              00036100
