000100***************************************************************** 00000100
000200* CNTRYCFG - COUNTRY/ADJUSTMENT-INDEX CONFIGURATION TABLE.        00000200
000300*   ONLY ARGENTINA (AR) CARRIES INDEXED-RENT LOGIC.  EVERY        00000300
000400*   OTHER CONFIGURED COUNTRY, AND ANY COUNTRY NOT IN THE          00000400
000500*   TABLE, PERMITS ADJUSTMENT-INDEX = NONE ONLY.                  00000500
000600*   LOADED AS A CLASSIC VALUE-TABLE, REDEFINED AS AN OCCURS.      00000600
000700***************************************************************** 00000700
000800 01  PP-COUNTRY-TABLE-VALUES.                                     00000800
000900     05  FILLER                       PIC X(03) VALUE 'ARY'.      00000900
001000     05  FILLER                       PIC X(03) VALUE 'USN'.      00001000
001100     05  FILLER                       PIC X(03) VALUE 'ESN'.      00001100
001200     05  FILLER                       PIC X(03) VALUE 'MXN'.      00001200
001300     05  FILLER                       PIC X(03) VALUE 'CLN'.      00001300
001400     05  FILLER                       PIC X(03) VALUE 'CON'.      00001400
001500     05  FILLER                       PIC X(03) VALUE 'UYN'.      00001500
001600     05  FILLER                       PIC X(03) VALUE 'BRN'.      00001600
001700     05  FILLER                       PIC X(03) VALUE 'PEN'.      00001700
001800 01  PP-COUNTRY-TABLE  REDEFINES PP-COUNTRY-TABLE-VALUES.         00001800
001900     05  PP-CNTRY-ENTRY OCCURS 9 TIMES INDEXED BY PP-CNTRY-IDX.   00001900
002000         10  PP-CNTRY-CODE            PIC X(02).                  00002000
002100         10  PP-CNTRY-HAS-INDICES     PIC X(01).                  00002100
002200             88  PP-CNTRY-INDEXED     VALUE 'Y'.                  00002200
