000100***************************************************************** 00000100
000200* LEASEREC - LEASE MASTER RECORD LAYOUT.                          00000200
000300*   KEYED (FOR PAYMENT-LOOKUP PURPOSES ONLY, NOT PHYSICAL         00000300
000400*   UNIQUENESS) BY OWNER + PROPERTY ADDRESS + FIRST TENANT        00000400
000500*   ID + START DATE.  NO TWO ACTIVE LEASES FOR THE SAME           00000500
000600*   PROPERTY MAY OVERLAP - SEE PPLSEADD 400-OVERLAP-CHECK.        00000600
000700***************************************************************** 00000700
000800 01  PP-LEASE-REC.                                                00000800
000900     05  PP-LSE-KEY.                                              00000900
001000         10  PP-LSE-OWNER-ID          PIC X(10).                  00001000
001100         10  PP-LSE-PROP-ADDR         PIC X(255).                 00001100
001200         10  PP-LSE-FIRST-TENANT-ID   PIC X(20).                  00001200
001300         10  PP-LSE-START-DATE        PIC 9(8).                   00001300
001400     05  PP-LSE-TENANT-IDS            PIC X(200).                 00001400
001500     05  PP-LSE-END-DATE              PIC 9(8).                   00001500
001600     05  PP-LSE-END-DATE-R  REDEFINES PP-LSE-END-DATE.            00001600
001700         10  PP-LSE-END-CCYY          PIC 9(4).                   00001700
001800         10  PP-LSE-END-MM            PIC 9(2).                   00001800
001900         10  PP-LSE-END-DD            PIC 9(2).                   00001900
002000     05  PP-LSE-MONTHLY-RENT          PIC S9(8)V99 COMP-3.        00002000
002100     05  PP-LSE-ADJ-INDEX             PIC X(20).                  00002100
002200         88  PP-LSE-ADJ-INDEX-VALID   VALUE 'ICL'                 00002200
002300                                             'IPC'                00002300
002400                                             'DOLAR_BLUE'         00002400
002500                                             'DOLAR_OFICIAL'      00002500
002600                                             'DOLAR_MEP'          00002600
002700                                             'NONE'.              00002700
002800     05  PP-LSE-ADJ-FREQ-MONTHS       PIC 9(3).                   00002800
002900     05  PP-LSE-STATUS                PIC X(10).                  00002900
003000         88  PP-LSE-ACTIVE            VALUE 'ACTIVE'.             00003000
003100         88  PP-LSE-EXPIRED           VALUE 'EXPIRED'.            00003100
003200         88  PP-LSE-TERMINATED        VALUE 'TERMINATED'.         00003200
003300     05  PP-LSE-DELETED-SW            PIC X(01).                  00003300
003400         88  PP-LSE-IS-DELETED        VALUE 'Y'.                  00003400
003500     05  FILLER                       PIC X(40).                  00003500
