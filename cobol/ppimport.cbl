000100******************************************************************00000100
000200* PROPPILOT DATA SERVICES - PROPERTY MANAGEMENT BATCH SUITE       00000200
000300* (C) COPYRIGHT PROPPILOT DATA SERVICES.  ALL RIGHTS RESERVED.    00000300
000400******************************************************************00000400
000500* PROGRAM:  PPIMPORT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  J Sayles                                              00000700
000800*                                                                 00000800
000900* BULK-LOADS PROPERTY, TENANT, LEASE AND PAYMENT ROWS FROM FOUR   00000900
001000* SPREADSHEET-EXPORT TRANSACTION FILES INTO THE PROPPILOT MASTERS.00001000
001100* SHEETS ARE PROCESSED STRICTLY PROPERTIES-TENANTS-LEASES-PAYMENTS00001100
001200* SO A LATER SHEET CAN RESOLVE A FOREIGN KEY CREATED BY AN EARLIER00001200
001300* ONE IN THE SAME RUN.  VALIDATE-THEN-WRITE IS A SINGLE PASS PER  00001300
001400* SHEET - THERE IS NO SEPARATE PREVIEW RUN, THE SAME AS SAM3ABND  00001400
001500* NEVER RAN A SEPARATE DRY-RUN PASS OVER THE TRANSACTION FILE.    00001500
001600******************************************************************00001600
001700*                                                                 00001700
001800* Import transaction record descriptions:                         00001800
001900*     0    1    1    2    2    3    3    4    4    5    5    6    00001900
002000* ....5....0....5....0....5....0....5....0....5....0....5....0... 00002000
002100*                                                                 00002100
002200* *  <== an asterisk in first column is a comment                 00002200
002300* ONE TRANSACTION FILE PER SHEET - PROPIMP/TENIMP/LSEIMP/PAYIMP.  00002300
002400* A BLANK ROW (ALL KEY FIELDS SPACE/ZERO) IS SKIPPED WITHOUT      00002400
002500* COUNTING, MATCHING THE SPREADSHEET'S 'BLANK ROWS SKIPPED' RULE. 00002500
002600*                                                                 00002600
002700******************************************************************00002700
002800 IDENTIFICATION DIVISION.                                         00002800
002900******************************************************************00002900
003000 PROGRAM-ID. PPIMPORT.                                            00003000
003100 AUTHOR. J SAYLES.                                                00003100
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00003200
003300 DATE-WRITTEN. 04/03/95.                                          00003300
003400 DATE-COMPILED.                                                   00003400
003500 SECURITY. NON-CONFIDENTIAL.                                      00003500
003600******************************************************************00003600
003700*    CHANGE LOG                                                   00003700
003800*-----------------------------------------------------------------00003800
003900*  04/03/95  J SAYLES    ORIGINAL PROGRAM - LOAD PROPERTIES,      00003900
004000*                        TENANTS, LEASES AND PAYMENTS FROM THE    00004000
004100*                        SPREADSHEET EXPORT FILES IN DEPENDENCY   00004100
004200*                        ORDER, SKIP DUPLICATES, REPORT TOTALS.   00004200
004300*  07/14/97  D STOUT     CR-1188 NORMALIZE PROPERTY ADDRESS FOR   00004300
004400*                        DUPLICATE CHECKING - ROW 212 OF THE      00004400
004500*                        OWNER-00208 BATCH WAS REJECTED AS A NEW  00004500
004600*                        PROPERTY BECAUSE OF A TRAILING SPACE.    00004600
004700*  01/22/99  C TORRES    Y2K REMEDIATION - DATE-CREATED STAMPS    00004700
004800*                        NOW WRITTEN AS A FULL 4-DIGIT CCYY.      00004800
004900*  06/30/99  C TORRES    Y2K SIGN-OFF - REGRESSION RUN CLEAN      00004900
005000*                        ACROSS 4 CENTURY-BOUNDARY TEST DECKS.    00005000
005100*  09/11/02  R HOLLOWAY  CR-1410 PAYMENTS SHEET NOW RESOLVES ITS  00005100
005200*                        LEASE AGAINST LEASES CREATED EARLIER IN  00005200
005300*                        THE SAME RUN, NOT JUST THE OLD MASTER -  00005300
005400*                        OWNER-00417 IMPORTED A LEASE AND ITS     00005400
005500*                        FIRST RENT PAYMENT IN ONE BATCH.         00005500
005600*  05/02/05  J SAYLES    CR-1601 SEPARATE ERROR-ROWS FROM A       00005600
005700*                        WRITE-TIME FAILURE - A PAYMENT ROW THAT  00005700
005800*                        PASSES VALIDATION BUT CANNOT RESOLVE A   00005800
005900*                        LEASE NOW COUNTS AGAINST ERRORS, NOT     00005900
006000*                        AGAINST ERROR-ROWS, PER THE SPREADSHEET  00006000
006100*                        RECONCILIATION TEAM'S REQUEST.           00006100
006110*  03/08/11  R HOLLOWAY  CR-1703 THE FOUR ENUM-VALIDITY ERRORS    00006110
006120*                        (ADJ INDEX, LEASE STATUS, PAYMENT TYPE,  00006120
006130*                        PAYMENT STATUS) NOW SPELL OUT THE BAD    00006130
006140*                        VALUE IN SPANISH FOR THE BUENOS AIRES    00006140
006150*                        RECONCILIATION TEAM - THEY WERE GETTING  00006150
006160*                        A GENERIC ENGLISH LINE WITH NO CLUE WHAT 00006160
006170*                        WAS ACTUALLY KEYED ON THE ROW.           00006170
006180*  09/19/13  R HOLLOWAY  CR-1477 LEASE SHEET ADJUSTMENT INDEX NOW 00006180
006185*                        CHECKED AGAINST CNTRYCFG THE SAME AS     00006185
006190*                        PPLSEADD - A STAGED ROW WITH AN AR-ONLY  00006190
006193*                        INDEX SLIPPED THROUGH UNCHECKED BEFORE.  00006193
006400*  02/17/16  R HOLLOWAY  CR-2004 THE RESULT LINE'S FAILED BRANCH  00006400
006500*                        WROTE THE BARE WORD "FAILED" WITH NO     00006500
006600*                        ERROR COUNT - WIDENED RPT-RESULT-TEXT    00006600
006700*                        AND NOW STRINGS IN "(NNNNNN ERRORS)" SO  00006700
006800*                        THE RECONCILIATION TEAM CAN SEE THE      00006800
006900*                        COUNT WITHOUT OPENING THE ERROR DETAIL.  00006900
007200*-----------------------------------------------------------------00007200
007300                                                                  00007300
007400 ENVIRONMENT DIVISION.                                            00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER. IBM-390.                                        00007600
007700 OBJECT-COMPUTER. IBM-390.                                        00007700
007800 SPECIAL-NAMES.                                                   00007800
007900     C01 IS TOP-OF-FORM.                                          00007900
008000                                                                  00008000
008100 INPUT-OUTPUT SECTION.                                            00008100
008200 FILE-CONTROL.                                                    00008200
008300                                                                  00008300
008400     SELECT PROPERTY-IMPORT-FILE ASSIGN TO PROPIMP                00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS IS WS-PROPIMP-STATUS.                        00008600
008700                                                                  00008700
008800     SELECT TENANT-IMPORT-FILE ASSIGN TO TENIMP                   00008800
008900         ACCESS IS SEQUENTIAL                                     00008900
009000         FILE STATUS IS WS-TENIMP-STATUS.                         00009000
009100                                                                  00009100
009200     SELECT LEASE-IMPORT-FILE ASSIGN TO LSEIMP                    00009200
009300         ACCESS IS SEQUENTIAL                                     00009300
009400         FILE STATUS IS WS-LSEIMP-STATUS.                         00009400
009500                                                                  00009500
009600     SELECT PAYMENT-IMPORT-FILE ASSIGN TO PAYIMP                  00009600
009700         ACCESS IS SEQUENTIAL                                     00009700
009800         FILE STATUS IS WS-PAYIMP-STATUS.                         00009800
009900                                                                  00009900
010000     SELECT PROPERTY-FILE ASSIGN TO PROPMAST                      00010000
010100         ACCESS IS SEQUENTIAL                                     00010100
010200         FILE STATUS IS WS-PROPMAST-STATUS.                       00010200
010300                                                                  00010300
010400     SELECT TENANT-FILE ASSIGN TO TENMAST                         00010400
010500         ACCESS IS SEQUENTIAL                                     00010500
010600         FILE STATUS IS WS-TENMAST-STATUS.                        00010600
010700                                                                  00010700
010800     SELECT LEASE-FILE ASSIGN TO LSEMAST                          00010800
010900         ACCESS IS SEQUENTIAL                                     00010900
011000         FILE STATUS IS WS-LSEMAST-STATUS.                        00011000
011100                                                                  00011100
011200     SELECT PAYMENT-FILE ASSIGN TO PAYMFILE                       00011200
011300         ACCESS IS SEQUENTIAL                                     00011300
011400         FILE STATUS IS WS-PAYMFILE-STATUS.                       00011400
011500                                                                  00011500
011600     SELECT PROPERTY-FILE-OUT ASSIGN TO PROPOUT                   00011600
011700         ACCESS IS SEQUENTIAL                                     00011700
011800         FILE STATUS IS WS-PROPOUT-STATUS.                        00011800
011900                                                                  00011900
012000     SELECT TENANT-FILE-OUT ASSIGN TO TENOUT                      00012000
012100         ACCESS IS SEQUENTIAL                                     00012100
012200         FILE STATUS IS WS-TENOUT-STATUS.                         00012200
012300                                                                  00012300
012400     SELECT LEASE-FILE-OUT ASSIGN TO LSEOUT                       00012400
012500         ACCESS IS SEQUENTIAL                                     00012500
012600         FILE STATUS IS WS-LSEOUT-STATUS.                         00012600
012700                                                                  00012700
012800     SELECT PAYMENT-FILE-OUT ASSIGN TO PAYMOUT                    00012800
012900         ACCESS IS SEQUENTIAL                                     00012900
013000         FILE STATUS IS WS-PAYMOUT-STATUS.                        00013000
013100                                                                  00013100
013200     SELECT REPORT-FILE ASSIGN TO IMPRPT                          00013200
013300         FILE STATUS IS WS-IMPRPT-STATUS.                         00013300
013400                                                                  00013400
013500******************************************************************00013500
013600 DATA DIVISION.                                                   00013600
013700 FILE SECTION.                                                    00013700
013800                                                                  00013800
013900 FD  PROPERTY-IMPORT-FILE                                         00013900
014000     RECORDING MODE IS F.                                         00014000
014100 01  PROPERTY-IMPORT-REC.                                         00014100
014200     05  PRP-STREET                    PIC X(100).                00014200
014300     05  PRP-STREET-NUM                PIC X(20).                 00014300
014400     05  PRP-FLOOR                     PIC X(20).                 00014400
014500     05  PRP-APARTMENT                 PIC X(20).                 00014500
014600     05  PRP-CITY                      PIC X(100).                00014600
014700     05  PRP-PROVINCE                  PIC X(100).                00014700
014800     05  PRP-POSTAL-CODE               PIC X(20).                 00014800
014900     05  PRP-PROPERTY-TYPE             PIC X(50).                 00014900
015000     05  PRP-BASE-RENT                 PIC S9(8)V99.              00015000
015100     05  FILLER                        PIC X(76).                 00015100
015200                                                                  00015200
015300 FD  TENANT-IMPORT-FILE                                           00015300
015400     RECORDING MODE IS F.                                         00015400
015500 01  TENANT-IMPORT-REC.                                           00015500
015600     05  TNR-FULL-NAME                 PIC X(150).                00015600
015700     05  TNR-NATIONAL-ID               PIC X(20).                 00015700
015800     05  TNR-EMAIL                     PIC X(100).                00015800
015900     05  TNR-PHONE                     PIC X(30).                 00015900
016000     05  FILLER                        PIC X(50).                 00016000
016100                                                                  00016100
016200 FD  LEASE-IMPORT-FILE                                            00016200
016300     RECORDING MODE IS F.                                         00016300
016400 01  LEASE-IMPORT-REC.                                            00016400
016500     05  LSR-PROPERTY-ADDRESS          PIC X(255).                00016500
016600     05  LSR-TENANT-NATIONAL-IDS       PIC X(200).                00016600
016700     05  LSR-START-DATE                PIC 9(8).                  00016700
016800     05  LSR-END-DATE                  PIC 9(8).                  00016800
016900     05  LSR-MONTHLY-RENT              PIC S9(8)V99.              00016900
017000     05  LSR-ADJ-INDEX                 PIC X(20).                 00017000
017100     05  LSR-ADJ-FREQ-MONTHS           PIC 9(3).                  00017100
017200     05  LSR-STATUS                    PIC X(10).                 00017200
017300     05  FILLER                        PIC X(33).                 00017300
017400                                                                  00017400
017500 FD  PAYMENT-IMPORT-FILE                                          00017500
017600     RECORDING MODE IS F.                                         00017600
017700 01  PAYMENT-IMPORT-REC.                                          00017700
017800     05  PYR-PROPERTY-ADDRESS          PIC X(255).                00017800
017900     05  PYR-TENANT-NATIONAL-ID        PIC X(20).                 00017900
018000     05  PYR-LEASE-START-DATE          PIC 9(8).                  00018000
018100     05  PYR-AMOUNT                    PIC S9(8)V99.              00018100
018200     05  PYR-PAYMENT-DATE              PIC 9(8).                  00018200
018300     05  PYR-PAYMENT-DATE-R REDEFINES PYR-PAYMENT-DATE.           00018300
018400         10  PYR-PAY-CCYY            PIC 9(4).                    00018400
018500         10  PYR-PAY-MM              PIC 9(2).                    00018500
018600         10  PYR-PAY-DD              PIC 9(2).                    00018600
018700     05  PYR-PAYMENT-TYPE              PIC X(10).                 00018700
018800     05  PYR-PAYMENT-STATUS            PIC X(10).                 00018800
018900     05  PYR-DESCRIPTION               PIC X(500).                00018900
019000     05  FILLER                        PIC X(26).                 00019000
019100                                                                  00019100
019200 FD  PROPERTY-FILE                                                00019200
019300     RECORDING MODE IS F.                                         00019300
019400 COPY PROPUNIT.                                                   00019400
019500                                                                  00019500
019600 FD  TENANT-FILE                                                  00019600
019700     RECORDING MODE IS F.                                         00019700
019800 COPY TENANTRC.                                                   00019800
019900                                                                  00019900
020000 FD  LEASE-FILE                                                   00020000
020100     RECORDING MODE IS F.                                         00020100
020200 COPY LEASEREC.                                                   00020200
020300                                                                  00020300
020400 FD  PAYMENT-FILE                                                 00020400
020500     RECORDING MODE IS F.                                         00020500
020600 COPY PAYMNREC.                                                   00020600
020700                                                                  00020700
020800 FD  PROPERTY-FILE-OUT                                            00020800
020900     RECORDING MODE IS F.                                         00020900
021000 01  PROPERTY-FILE-OUT-REC       PIC X(600).                      00021000
021100                                                                  00021100
021200 FD  TENANT-FILE-OUT                                              00021200
021300     RECORDING MODE IS F.                                         00021300
021400 01  TENANT-FILE-OUT-REC         PIC X(400).                      00021400
021500                                                                  00021500
021600 FD  LEASE-FILE-OUT                                               00021600
021700     RECORDING MODE IS F.                                         00021700
021800 01  LEASE-FILE-OUT-REC          PIC X(900).                      00021800
021900                                                                  00021900
022000 FD  PAYMENT-FILE-OUT                                             00022000
022100     RECORDING MODE IS F.                                         00022100
022200 01  PAYMENT-FILE-OUT-REC        PIC X(900).                      00022200
022300                                                                  00022300
022400 FD  REPORT-FILE                                                  00022400
022500     RECORDING MODE IS F.                                         00022500
022600 01  REPORT-RECORD               PIC X(132).                      00022600
022700                                                                  00022700
022800******************************************************************00022800
022900 WORKING-STORAGE SECTION.                                         00022900
023000                                                                  00023000
023100 01  WS-FILE-STATUSES.                                            00023100
023200     05  WS-PROPIMP-STATUS         PIC X(02) VALUE SPACES.        00023200
023300     05  WS-TENIMP-STATUS          PIC X(02) VALUE SPACES.        00023300
023400     05  WS-LSEIMP-STATUS          PIC X(02) VALUE SPACES.        00023400
023500     05  WS-PAYIMP-STATUS          PIC X(02) VALUE SPACES.        00023500
023600     05  WS-PROPMAST-STATUS        PIC X(02) VALUE SPACES.        00023600
023700     05  WS-TENMAST-STATUS         PIC X(02) VALUE SPACES.        00023700
023800     05  WS-LSEMAST-STATUS         PIC X(02) VALUE SPACES.        00023800
023900     05  WS-PAYMFILE-STATUS        PIC X(02) VALUE SPACES.        00023900
024000     05  WS-PROPOUT-STATUS         PIC X(02) VALUE SPACES.        00024000
024100     05  WS-TENOUT-STATUS          PIC X(02) VALUE SPACES.        00024100
024200     05  WS-LSEOUT-STATUS          PIC X(02) VALUE SPACES.        00024200
024300     05  WS-PAYMOUT-STATUS         PIC X(02) VALUE SPACES.        00024300
024400     05  WS-IMPRPT-STATUS          PIC X(02) VALUE SPACES.        00024400
024450 05  FILLER                   PIC X(04) VALUE SPACES.             00024450
024500                                                                  00024500
024600 01  WS-SWITCHES.                                                 00024600
024700     05  WS-PROPIMP-EOF        PIC X(01) VALUE 'N'.               00024700
024800         88  PROPIMP-EOF           VALUE 'Y'.                     00024800
024900     05  WS-TENIMP-EOF         PIC X(01) VALUE 'N'.               00024900
025000         88  TENIMP-EOF            VALUE 'Y'.                     00025000
025100     05  WS-LSEIMP-EOF         PIC X(01) VALUE 'N'.               00025100
025200         88  LSEIMP-EOF            VALUE 'Y'.                     00025200
025300     05  WS-PAYIMP-EOF         PIC X(01) VALUE 'N'.               00025300
025400         88  PAYIMP-EOF            VALUE 'Y'.                     00025400
025500     05  WS-PROPMAST-EOF       PIC X(01) VALUE 'N'.               00025500
025600         88  PROPMAST-EOF          VALUE 'Y'.                     00025600
025700     05  WS-TENMAST-EOF        PIC X(01) VALUE 'N'.               00025700
025800         88  TENMAST-EOF           VALUE 'Y'.                     00025800
025900     05  WS-LSEMAST-EOF        PIC X(01) VALUE 'N'.               00025900
026000         88  LSEMAST-EOF           VALUE 'Y'.                     00026000
026100     05  WS-PAYMFILE-EOF       PIC X(01) VALUE 'N'.               00026100
026200         88  PAYMFILE-EOF          VALUE 'Y'.                     00026200
026300     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.             00026300
026400         88  ITEM-FOUND               VALUE 'Y'.                  00026400
026500     05  WS-ROW-IS-BLANK-SW      PIC X(01) VALUE 'N'.             00026500
026600         88  ROW-IS-BLANK             VALUE 'Y'.                  00026600
026700     05  WS-ROW-VALID-SW         PIC X(01) VALUE 'Y'.             00026700
026800         88  ROW-IS-VALID             VALUE 'Y'.                  00026800
026900     05  WS-DUP-SW               PIC X(01) VALUE 'N'.             00026900
027000         88  ROW-IS-DUPLICATE         VALUE 'Y'.                  00027000
027050     05  WS-CNTRY-OK-SW          PIC X(01) VALUE 'Y'.             00027050
027070         88  CNTRY-INDEX-OK           VALUE 'Y'.                  00027070
027100     05  FILLER                  PIC X(05) VALUE SPACES.          00027100
027150                                                                  00027150
027170* CR-1703 COUNTRY-CONFIG TABLE - SEE 337-CHECK-LSR-COUNTRY.       00027170
027180 COPY CNTRYCFG.                                                   00027180
027200                                                                  00027200
027300* SINGLE-OWNER PARAMETER CARD - SEE WRKSFINL'S ACCEPT PARAM-RECORD00027300
027400* IDIOM, RESTATED HERE SINCE EVERY IMPORT RUN LOADS ONE OWNER'S   00027400
027500* WORKBOOK ONLY.                                                  00027500
027600 01  PARAM-RECORD.                                                00027600
027700     05  P-OWNER-ID              PIC X(10).                       00027700
027800     05  FILLER                  PIC X(70).                       00027800
027900                                                                  00027900
028000 01  WS-RUN-DATE-FIELDS.                                          00028000
028100     05  WS-TODAY-CCYYMMDD       PIC 9(8) VALUE 0.                00028100
028200     05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.                  00028200
028300         10  WS-TODAY-CCYY           PIC 9(4).                    00028300
028400         10  WS-TODAY-MM             PIC 9(2).                    00028400
028500         10  WS-TODAY-DD             PIC 9(2).                    00028500
028600     05  WS-SYSTEM-DATE           PIC 9(6) VALUE 0.               00028600
028700     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.               00028700
028800         10  WS-SYS-YY                PIC 9(2).                   00028800
028900         10  WS-SYS-MM                PIC 9(2).                   00028900
029000         10  WS-SYS-DD                PIC 9(2).                   00029000
029100     05  FILLER                   PIC X(08) VALUE SPACES.         00029100
029200                                                                  00029200
029300 01  WS-ERR-MSG-DATA.                                             00029300
029400     05  ERR-MSG-SHEET            PIC X(12) VALUE SPACES.         00029400
029500     05  ERR-MSG-ROWNUM           PIC 9(6) VALUE 0.               00029500
029600     05  ERR-MSG-TEXT             PIC X(60) VALUE SPACES.         00029600
029700     05  FILLER                   PIC X(10) VALUE SPACES.         00029700
029800                                                                  00029800
029900* ONE COUNTER GROUP PER SHEET, SAME SHAPE, MATCHES THE REPORT'S   00029900
030000* ONE-DETAIL-LINE-PER-SHEET CONTROL BREAK.                        00030000
030100 01  WS-SHEET-TOTALS.                                             00030100
030200     05  PRP-TOTAL-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030200
030300     05  PRP-VALID-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030300
030400     05  PRP-ERROR-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030400
030500     05  PRP-CREATED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00030500
030600     05  PRP-SKIPPED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00030600
030700     05  TNR-TOTAL-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030700
030800     05  TNR-VALID-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030800
030900     05  TNR-ERROR-ROWS           PIC S9(6) COMP-3 VALUE +0.      00030900
031000     05  TNR-CREATED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00031000
031100     05  TNR-SKIPPED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00031100
031200     05  LSR-TOTAL-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031200
031300     05  LSR-VALID-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031300
031400     05  LSR-ERROR-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031400
031500     05  LSR-CREATED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00031500
031600     05  LSR-SKIPPED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00031600
031700     05  PYR-TOTAL-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031700
031800     05  PYR-VALID-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031800
031900     05  PYR-ERROR-ROWS           PIC S9(6) COMP-3 VALUE +0.      00031900
032000     05  PYR-CREATED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00032000
032100     05  PYR-SKIPPED-ROWS         PIC S9(6) COMP-3 VALUE +0.      00032100
032150 05  FILLER                   PIC X(04) VALUE SPACES.             00032150
032200                                                                  00032200
032300 01  WS-GRAND-TOTALS.                                             00032300
032400     05  GT-TOTAL-ROWS             PIC S9(6) COMP-3 VALUE +0.     00032400
032500     05  GT-VALID-ROWS             PIC S9(6) COMP-3 VALUE +0.     00032500
032600     05  GT-ERROR-ROWS             PIC S9(6) COMP-3 VALUE +0.     00032600
032700     05  GT-CREATED-ROWS            PIC S9(6) COMP-3 VALUE +0.    00032700
032800     05  GT-SKIPPED-ROWS            PIC S9(6) COMP-3 VALUE +0.    00032800
032850 05  FILLER                   PIC X(04) VALUE SPACES.             00032850
032900                                                                  00032900
033000* IMPORT-RUN-TOTALS FIELDS PER SPECIFICATION - ERRORS COUNTS A    00033000
033100* WRITE-TIME FAILURE SEPARATELY FROM A PREVIEW-TIME ERROR-ROWS.   00033100
033200 01  WS-IMPORT-RUN-TOTALS.                                        00033200
033300     05  IRT-TOTAL-ROWS           PIC 9(6) COMP-3 VALUE 0.        00033300
033400     05  IRT-VALID-ROWS           PIC 9(6) COMP-3 VALUE 0.        00033400
033500     05  IRT-ERROR-ROWS           PIC 9(6) COMP-3 VALUE 0.        00033500
033600     05  IRT-NEW-RECORDS          PIC 9(6) COMP-3 VALUE 0.        00033600
033700     05  IRT-EXISTING-RECORDS     PIC 9(6) COMP-3 VALUE 0.        00033700
033800     05  IRT-PROPERTIES-CREATED   PIC 9(6) COMP-3 VALUE 0.        00033800
033900     05  IRT-TENANTS-CREATED      PIC 9(6) COMP-3 VALUE 0.        00033900
034000     05  IRT-LEASES-CREATED       PIC 9(6) COMP-3 VALUE 0.        00034000
034100     05  IRT-PAYMENTS-CREATED     PIC 9(6) COMP-3 VALUE 0.        00034100
034200     05  IRT-ERRORS               PIC 9(6) COMP-3 VALUE 0.        00034200
034300     05  IRT-SKIPPED              PIC 9(6) COMP-3 VALUE 0.        00034300
034350 05  FILLER                   PIC X(04) VALUE SPACES.             00034350
034360* CR-2004 - DISPLAY-USABLE COPY OF IRT-ERRORS FOR THE STRING BELOW00034360
034370* THAT BUILDS THE RESULT LINE'S "FAILED (NNNNNN ERRORS)" TEXT.    00034370
034380 01  WS-RESULT-ERR-DISP          PIC 9(6) VALUE 0.                00034380
034400                                                                  00034400
034500 77  WS-SUB1                     PIC S9(7) COMP VALUE +0.         00034500
034600 77  WS-LSE-SUB                  PIC S9(7) COMP VALUE +0.         00034600
034700                                                                  00034700
034800* TENANT-ID-LIST PARSE - UP TO 5 TENANTS PER LEASE, SAME UNSTRING 00034800
034900* APPROACH AS PPLSEADD/PPPAYUPD.                                  00034900
035000 01  WS-TENANT-PARSE.                                             00035000
035100     05  WS-TENANT-TOKEN-COUNT    PIC S9(3) COMP VALUE +0.        00035100
035200     05  WS-TENANT-TOKEN OCCURS 5 TIMES PIC X(20).                00035200
035300     05  FILLER                   PIC X(04) VALUE SPACES.         00035300
035400                                                                  00035400
035500* NON-INTRINSIC-FUNCTION FIELD TRIM/CONCATENATE WORK AREA - USED  00035500
035600* TO BUILD FULL-ADDRESS FROM THE FIVE ADDRESS PARTS, SKIPPING ANY 00035600
035700* BLANK PART, SINGLE SPACES BETWEEN, COMMA BEFORE CITY/PROVINCE.  00035700
035800 01  WS-ADDR-BUILD.                                               00035800
035900     05  WS-TRIM-SRC              PIC X(255) VALUE SPACES.        00035900
036000     05  WS-TRIM-LEN              PIC S9(3) COMP VALUE +0.        00036000
036100     05  WS-FULL-ADDR             PIC X(255) VALUE SPACES.        00036100
036200     05  WS-FULL-ADDR-NORM        PIC X(255) VALUE SPACES.        00036200
036300     05  WS-ADDR-PTR              PIC S9(3) COMP VALUE +0.        00036300
036400     05  FILLER                   PIC X(14) VALUE SPACES.         00036400
036500                                                                  00036500
036600* SUBSTRING-CONTAINS WORK AREA - SEE 533-ADDR-CONTAINS.           00036600
036700 01  WS-CONTAINS-WORK.                                            00036700
036800     05  WS-NEEDLE-SRC            PIC X(255) VALUE SPACES.        00036800
036900     05  WS-NEEDLE-LEN            PIC S9(3) COMP VALUE +0.        00036900
037000     05  WS-HAY-SRC               PIC X(255) VALUE SPACES.        00037000
037100     05  WS-HAY-LEN               PIC S9(3) COMP VALUE +0.        00037100
037200     05  WS-SCAN-MAX              PIC S9(3) COMP VALUE +0.        00037200
037300     05  WS-SCAN-IX               PIC S9(3) COMP VALUE +0.        00037300
037350 05  FILLER                   PIC X(04) VALUE SPACES.             00037350
037400                                                                  00037400
037500* ERROR-MESSAGE TABLE - HOLDS EVERY '<SHEET> ROW <N>: <TEXT>'     00037500
037600* DETAIL LINE FOR THE TAIL OF THE REPORT, IN THE ORDER RAISED.    00037600
037700 01  WS-ERROR-TABLE.                                              00037700
037800     05  WS-ERR-COUNT             PIC S9(5) COMP VALUE +0.        00037800
037900     05  WS-ERR-ENTRY OCCURS 500 TIMES INDEXED BY WS-ERR-SUB.     00037900
038000         10  ERRTAB-SHEET             PIC X(12).                  00038000
038100         10  ERRTAB-ROWNUM            PIC 9(6).                   00038100
038200         10  ERRTAB-TEXT              PIC X(60).                  00038200
038250     10  FILLER                   PIC X(08).                      00038250
038260     05  FILLER                       PIC X(04) VALUE SPACES.     00038260
038300                                                                  00038300
038400* ADDRESS NORMALIZATION IS A SIMPLE UPPERCASE-AND-TRIM FOR THIS   00038400
038500* SHOP - SEE CR-1188 IN THE CHANGE LOG.                           00038500
038600 01  WS-NORM-WORK.                                                00038600
038700     05  WS-NORM-SRC              PIC X(255) VALUE SPACES.        00038700
038800     05  WS-NORM-LEN              PIC S9(3) COMP VALUE +0.        00038800
038900     05  WS-PROP-ADDR-RESOLVED    PIC X(255) VALUE SPACES.        00038900
038950 05  FILLER                   PIC X(04) VALUE SPACES.             00038950
039000                                                                  00039000
039100* IN-MEMORY PROPERTY TABLE - LOADED FROM THE MASTER AT 100-INIT,  00039100
039200* THEN APPENDED TO AS NEW PROPERTIES ARE CREATED.  A PROPERTY     00039200
039300* CREATED MID-RUN IS THEREFORE VISIBLE TO THE LEASES AND PAYMENTS 00039300
039400* SHEETS WITHOUT ANY SEPARATE STAGING TABLE - SEE CR-1410.        00039400
039500 01  WS-PROPERTY-TABLE.                                           00039500
039600     05  WS-PROP-COUNT            PIC S9(7) COMP VALUE +0.        00039600
039700     05  WS-PROP-ENTRY OCCURS 2000 TIMES INDEXED BY WS-PROP-SUB.  00039700
039800         10  TBL-PROP-OWNER-ID        PIC X(10).                  00039800
039900         10  TBL-PROP-FULL-ADDR       PIC X(255).                 00039900
040000         10  TBL-PROP-FULL-ADDR-NORM  PIC X(255).                 00040000
040100         10  TBL-PROP-STREET          PIC X(100).                 00040100
040200         10  TBL-PROP-STREET-NUM      PIC X(20).                  00040200
040300         10  TBL-PROP-FLOOR           PIC X(20).                  00040300
040400         10  TBL-PROP-APARTMENT       PIC X(20).                  00040400
040500         10  TBL-PROP-CITY            PIC X(100).                 00040500
040600         10  TBL-PROP-PROVINCE        PIC X(100).                 00040600
040700         10  TBL-PROP-POSTAL-CODE     PIC X(20).                  00040700
040800         10  TBL-PROP-TYPE            PIC X(50).                  00040800
040900         10  TBL-PROP-BASE-RENT       PIC S9(8)V99 COMP-3.        00040900
041000         10  TBL-PROP-STATUS-BYTE     PIC X(01).                  00041000
041100         10  TBL-PROP-DATE-CREATED    PIC 9(8).                   00041100
041150     10  FILLER                   PIC X(08).                      00041150
041160     05  FILLER                       PIC X(04) VALUE SPACES.     00041160
041200                                                                  00041200
041300* IN-MEMORY TENANT TABLE - SAME LOAD-THEN-APPEND PATTERN.         00041300
041400 01  WS-TENANT-TABLE.                                             00041400
041500     05  WS-TENN-COUNT            PIC S9(7) COMP VALUE +0.        00041500
041600     05  WS-TENN-ENTRY OCCURS 3000 TIMES INDEXED BY WS-TENN-SUB.  00041600
041700         10  TBL-TENN-OWNER-ID        PIC X(10).                  00041700
041800         10  TBL-TENN-NATIONAL-ID     PIC X(20).                  00041800
041900         10  TBL-TENN-FULL-NAME       PIC X(150).                 00041900
042000         10  TBL-TENN-EMAIL           PIC X(100).                 00042000
042100         10  TBL-TENN-PHONE           PIC X(30).                  00042100
042200         10  TBL-TENN-STATUS-BYTE     PIC X(01).                  00042200
042300         10  TBL-TENN-DATE-CREATED    PIC 9(8).                   00042300
042350     10  FILLER                   PIC X(08).                      00042350
042360     05  FILLER                       PIC X(04) VALUE SPACES.     00042360
042400                                                                  00042400
042500* IN-MEMORY LEASE TABLE - ALSO CARRIES THE STAGING KEY USED BY    00042500
042600* THE PAYMENTS SHEET'S LEASE RESOLUTION (CR-1410).                00042600
042700 01  WS-LEASE-TABLE.                                              00042700
042800     05  WS-LSE-COUNT             PIC S9(7) COMP VALUE +0.        00042800
042900     05  WS-LSE-ENTRY OCCURS 3000 TIMES INDEXED BY WS-LSE-SUB.    00042900
043000         10  TBL-LSE-OWNER-ID         PIC X(10).                  00043000
043100         10  TBL-LSE-PROP-ADDR        PIC X(255).                 00043100
043200         10  TBL-LSE-PROP-ADDR-NORM   PIC X(255).                 00043200
043300         10  TBL-LSE-FIRST-TENANT     PIC X(20).                  00043300
043400         10  TBL-LSE-TENANT-IDS       PIC X(200).                 00043400
043500         10  TBL-LSE-START-DATE       PIC 9(8).                   00043500
043600         10  TBL-LSE-END-DATE         PIC 9(8).                   00043600
043700         10  TBL-LSE-MONTHLY-RENT     PIC S9(8)V99 COMP-3.        00043700
043800         10  TBL-LSE-ADJ-INDEX        PIC X(20).                  00043800
043900         10  TBL-LSE-ADJ-FREQ-MONTHS  PIC 9(3).                   00043900
044000         10  TBL-LSE-STATUS           PIC X(10).                  00044000
044100         10  TBL-LSE-DELETED-SW       PIC X(01).                  00044100
044150     10  FILLER                   PIC X(08).                      00044150
044160     05  FILLER                       PIC X(04) VALUE SPACES.     00044160
044200                                                                  00044200
044300* IN-MEMORY PAYMENT TABLE.                                        00044300
044400 01  WS-PAYMENT-TABLE.                                            00044400
044500     05  WS-PAYM-COUNT            PIC S9(7) COMP VALUE +0.        00044500
044600     05  WS-PAYM-ENTRY OCCURS 6000 TIMES INDEXED BY WS-PAYM-SUB.  00044600
044700         10  TBL-PAYM-OWNER-ID        PIC X(10).                  00044700
044800         10  TBL-PAYM-SEQ-NUM         PIC 9(8) COMP.              00044800
044900         10  TBL-PAYM-PROP-ADDR       PIC X(255).                 00044900
045000         10  TBL-PAYM-TENANT-ID       PIC X(20).                  00045000
045100         10  TBL-PAYM-LSE-START-DATE  PIC 9(8).                   00045100
045200         10  TBL-PAYM-AMOUNT          PIC S9(8)V99 COMP-3.        00045200
045300         10  TBL-PAYM-DATE            PIC 9(8).                   00045300
045400         10  TBL-PAYM-TYPE            PIC X(10).                  00045400
045500         10  TBL-PAYM-STATUS          PIC X(10).                  00045500
045600         10  TBL-PAYM-DESCRIPTION     PIC X(500).                 00045600
045650     10  FILLER                   PIC X(08).                      00045650
045660     05  FILLER                       PIC X(04) VALUE SPACES.     00045660
045700                                                                  00045700
045800* RUNNING HIGH-WATER SEQUENCE NUMBER FOR NEW PAYMENT ROWS.        00045800
045900 77  WS-NEXT-PAYM-SEQ            PIC 9(8) COMP VALUE 0.           00045900
046000                                                                  00046000
046100******************************************************************00046100
046200* REPORT LINE LAYOUTS                                             00046200
046300******************************************************************00046300
046400 01  RPT-TITLE-LINE.                                              00046400
046500     05  FILLER                   PIC X(01) VALUE SPACE.          00046500
046600     05  FILLER                   PIC X(30)                       00046600
046700         VALUE 'PROPPILOT IMPORT RUN REPORT'.                     00046700
046800     05  FILLER                   PIC X(20) VALUE SPACES.         00046800
046900     05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.   00046900
047000     05  RPT-TITLE-DATE           PIC X(10) VALUE SPACES.         00047000
047100     05  FILLER                   PIC X(61) VALUE SPACES.         00047100
047200                                                                  00047200
047300 01  RPT-RULE-LINE.                                               00047300
047400     05  FILLER                   PIC X(01) VALUE SPACE.          00047400
047500     05  FILLER                   PIC X(80) VALUE ALL '-'.        00047500
047600     05  FILLER                   PIC X(51) VALUE SPACES.         00047600
047700                                                                  00047700
047800 01  RPT-COLUMN-HDR-LINE.                                         00047800
047900     05  FILLER                   PIC X(01) VALUE SPACE.          00047900
048000     05  FILLER                   PIC X(15) VALUE 'SHEET'.        00048000
048100     05  FILLER                   PIC X(08) VALUE 'TOTAL'.        00048100
048200     05  FILLER                   PIC X(08) VALUE 'VALID'.        00048200
048300     05  FILLER                   PIC X(08) VALUE 'ERROR'.        00048300
048400     05  FILLER                   PIC X(10) VALUE 'CREATED'.      00048400
048500     05  FILLER                   PIC X(08) VALUE 'SKIPPED'.      00048500
048600     05  FILLER                   PIC X(66) VALUE SPACES.         00048600
048700                                                                  00048700
048800 01  RPT-SHEET-DETAIL-LINE.                                       00048800
048900     05  FILLER                   PIC X(01) VALUE SPACE.          00048900
049000     05  RPT-SHT-NAME             PIC X(15) VALUE SPACES.         00049000
049100     05  RPT-SHT-TOTAL            PIC ZZZ,ZZ9.                    00049100
049200     05  FILLER                   PIC X(02) VALUE SPACES.         00049200
049300     05  RPT-SHT-VALID            PIC ZZZ,ZZ9.                    00049300
049400     05  FILLER                   PIC X(02) VALUE SPACES.         00049400
049500     05  RPT-SHT-ERROR            PIC ZZZ,ZZ9.                    00049500
049600     05  FILLER                   PIC X(04) VALUE SPACES.         00049600
049700     05  RPT-SHT-CREATED           PIC ZZZ,ZZ9.                   00049700
049800     05  FILLER                   PIC X(02) VALUE SPACES.         00049800
049900     05  RPT-SHT-SKIPPED           PIC ZZZ,ZZ9.                   00049900
050000     05  FILLER                   PIC X(56) VALUE SPACES.         00050000
050100                                                                  00050100
050200 01  RPT-RESULT-LINE.                                             00050200
050300     05  FILLER                   PIC X(01) VALUE SPACE.          00050300
050400     05  FILLER                   PIC X(08) VALUE 'RESULT: '.     00050400
050500     05  RPT-RESULT-TEXT           PIC X(24) VALUE SPACES.        00050500
050600     05  FILLER                   PIC X(98) VALUE SPACES.         00050600
050700                                                                  00050700
050800 01  RPT-ERROR-DETAIL-LINE.                                       00050800
050900     05  FILLER                   PIC X(01) VALUE SPACE.          00050900
051000     05  RPT-ERR-SHEET            PIC X(12) VALUE SPACES.         00051000
051100     05  FILLER                   PIC X(05) VALUE ' row '.        00051100
051200     05  RPT-ERR-ROWNUM           PIC ZZZZZ9.                     00051200
051300     05  FILLER                   PIC X(02) VALUE ': '.           00051300
051400     05  RPT-ERR-TEXT              PIC X(60) VALUE SPACES.        00051400
051500     05  FILLER                   PIC X(45) VALUE SPACES.         00051500
051600                                                                  00051600
051700******************************************************************00051700
051800 PROCEDURE DIVISION.                                              00051800
051900******************************************************************00051900
052000 000-MAIN-PROCESS.                                                00052000
052100     PERFORM 700-OPEN-FILES.                                      00052100
052200     ACCEPT PARAM-RECORD.                                         00052200
052300     ACCEPT WS-SYSTEM-DATE FROM DATE.                             00052300
052400     PERFORM 160-WINDOW-RUN-DATE.                                 00052400
052500                                                                  00052500
052600     PERFORM 720-READ-PROPMAST.                                   00052600
052700     PERFORM 110-LOAD-PROPERTY-TABLE                              00052700
052800         UNTIL PROPMAST-EOF.                                      00052800
052900     PERFORM 722-READ-TENMAST.                                    00052900
053000     PERFORM 120-LOAD-TENANT-TABLE                                00053000
053100         UNTIL TENMAST-EOF.                                       00053100
053200     PERFORM 724-READ-LSEMAST.                                    00053200
053300     PERFORM 130-LOAD-LEASE-TABLE                                 00053300
053400         UNTIL LSEMAST-EOF.                                       00053400
053500     PERFORM 726-READ-PAYMFILE.                                   00053500
053600     PERFORM 140-LOAD-PAYMENT-TABLE                               00053600
053700         UNTIL PAYMFILE-EOF.                                      00053700
053800                                                                  00053800
053900     PERFORM 710-READ-PROPIMP.                                    00053900
054000     PERFORM 210-PROCESS-ONE-PROPERTY-ROW                         00054000
054100         UNTIL PROPIMP-EOF.                                       00054100
054200     PERFORM 712-READ-TENIMP.                                     00054200
054300     PERFORM 310-PROCESS-ONE-TENANT-ROW                           00054300
054400         UNTIL TENIMP-EOF.                                        00054400
054500     PERFORM 714-READ-LSEIMP.                                     00054500
054600     PERFORM 410-PROCESS-ONE-LEASE-ROW                            00054600
054700         UNTIL LSEIMP-EOF.                                        00054700
054800     PERFORM 716-READ-PAYIMP.                                     00054800
054900     PERFORM 510-PROCESS-ONE-PAYMENT-ROW                          00054900
055000         UNTIL PAYIMP-EOF.                                        00055000
055100                                                                  00055100
055200     PERFORM 800-WRITE-PROPERTY-MASTER-OUT.                       00055200
055300     PERFORM 810-WRITE-TENANT-MASTER-OUT.                         00055300
055400     PERFORM 820-WRITE-LEASE-MASTER-OUT.                          00055400
055500     PERFORM 830-WRITE-PAYMENT-MASTER-OUT.                        00055500
055600     PERFORM 850-CALC-GRAND-TOTALS.                               00055600
055700     PERFORM 860-WRITE-REPORT.                                    00055700
055800     PERFORM 790-CLOSE-FILES.                                     00055800
055900     GOBACK.                                                      00055900
056000                                                                  00056000
056100* CR-1601 - WINDOW-RUN-DATE GIVES US A FULL CCYYMMDD TODAY FOR    00056100
056200* DATE-CREATED STAMPS AND FOR THE REPORT HEADER - SAME CENTURY    00056200
056300* WINDOW RULE AS PPPAYUPD 120-WINDOW-RUN-DATE.                    00056300
056400 160-WINDOW-RUN-DATE.                                             00056400
056500     IF WS-SYS-YY < 50                                            00056500
056600         COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY                 00056600
056700     ELSE                                                         00056700
056800         COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY                 00056800
056900     END-IF.                                                      00056900
057000     MOVE WS-SYS-MM TO WS-TODAY-MM.                               00057000
057100     MOVE WS-SYS-DD TO WS-TODAY-DD.                               00057100
057200                                                                  00057200
057300 110-LOAD-PROPERTY-TABLE.                                         00057300
057400     ADD +1 TO WS-PROP-COUNT.                                     00057400
057500     SET WS-PROP-SUB TO WS-PROP-COUNT.                            00057500
057600     MOVE PP-PROP-OWNER-ID                                        00057600
057700          TO TBL-PROP-OWNER-ID(WS-PROP-SUB).                      00057700
057800     MOVE PP-PROP-FULL-ADDR                                       00057800
057900          TO TBL-PROP-FULL-ADDR(WS-PROP-SUB).                     00057900
058000     PERFORM 610-NORMALIZE-ADDRESS.                               00058000
058100     MOVE WS-NORM-SRC                                             00058100
058200          TO TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB).                00058200
058300     MOVE PP-PROP-STREET TO TBL-PROP-STREET(WS-PROP-SUB).         00058300
058400     MOVE PP-PROP-STREET-NUM                                      00058400
058500          TO TBL-PROP-STREET-NUM(WS-PROP-SUB).                    00058500
058600     MOVE PP-PROP-FLOOR TO TBL-PROP-FLOOR(WS-PROP-SUB).           00058600
058700     MOVE PP-PROP-APARTMENT                                       00058700
058800          TO TBL-PROP-APARTMENT(WS-PROP-SUB).                     00058800
058900     MOVE PP-PROP-CITY TO TBL-PROP-CITY(WS-PROP-SUB).             00058900
059000     MOVE PP-PROP-PROVINCE                                        00059000
059100          TO TBL-PROP-PROVINCE(WS-PROP-SUB).                      00059100
059200     MOVE PP-PROP-POSTAL-CODE                                     00059200
059300          TO TBL-PROP-POSTAL-CODE(WS-PROP-SUB).                   00059300
059400     MOVE PP-PROP-TYPE TO TBL-PROP-TYPE(WS-PROP-SUB).             00059400
059500     MOVE PP-PROP-BASE-RENT                                       00059500
059600          TO TBL-PROP-BASE-RENT(WS-PROP-SUB).                     00059600
059700     MOVE PP-PROP-STATUS-BYTE                                     00059700
059800          TO TBL-PROP-STATUS-BYTE(WS-PROP-SUB).                   00059800
059900     MOVE PP-PROP-DATE-CREATED                                    00059900
060000          TO TBL-PROP-DATE-CREATED(WS-PROP-SUB).                  00060000
060100     PERFORM 720-READ-PROPMAST.                                   00060100
060200                                                                  00060200
060300 120-LOAD-TENANT-TABLE.                                           00060300
060400     ADD +1 TO WS-TENN-COUNT.                                     00060400
060500     SET WS-TENN-SUB TO WS-TENN-COUNT.                            00060500
060600     MOVE PP-TEN-OWNER-ID                                         00060600
060700          TO TBL-TENN-OWNER-ID(WS-TENN-SUB).                      00060700
060800     MOVE PP-TEN-NATIONAL-ID                                      00060800
060900          TO TBL-TENN-NATIONAL-ID(WS-TENN-SUB).                   00060900
061000     MOVE PP-TEN-FULL-NAME                                        00061000
061100          TO TBL-TENN-FULL-NAME(WS-TENN-SUB).                     00061100
061200     MOVE PP-TEN-EMAIL TO TBL-TENN-EMAIL(WS-TENN-SUB).            00061200
061300     MOVE PP-TEN-PHONE TO TBL-TENN-PHONE(WS-TENN-SUB).            00061300
061400     MOVE PP-TEN-STATUS-BYTE                                      00061400
061500          TO TBL-TENN-STATUS-BYTE(WS-TENN-SUB).                   00061500
061600     MOVE PP-TEN-DATE-CREATED                                     00061600
061700          TO TBL-TENN-DATE-CREATED(WS-TENN-SUB).                  00061700
061800     PERFORM 722-READ-TENMAST.                                    00061800
061900                                                                  00061900
062000 130-LOAD-LEASE-TABLE.                                            00062000
062100     ADD +1 TO WS-LSE-COUNT.                                      00062100
062200     SET WS-LSE-SUB TO WS-LSE-COUNT.                              00062200
062300     MOVE PP-LSE-OWNER-ID TO TBL-LSE-OWNER-ID(WS-LSE-SUB).        00062300
062400     MOVE PP-LSE-PROP-ADDR                                        00062400
062500          TO TBL-LSE-PROP-ADDR(WS-LSE-SUB).                       00062500
062600     MOVE PP-LSE-PROP-ADDR TO WS-NORM-SRC.                        00062600
062700     PERFORM 610-NORMALIZE-ADDRESS.                               00062700
062800     MOVE WS-NORM-SRC                                             00062800
062900          TO TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB).                  00062900
063000     MOVE PP-LSE-FIRST-TENANT-ID                                  00063000
063100          TO TBL-LSE-FIRST-TENANT(WS-LSE-SUB).                    00063100
063200     MOVE PP-LSE-TENANT-IDS                                       00063200
063300          TO TBL-LSE-TENANT-IDS(WS-LSE-SUB).                      00063300
063400     MOVE PP-LSE-START-DATE                                       00063400
063500          TO TBL-LSE-START-DATE(WS-LSE-SUB).                      00063500
063600     MOVE PP-LSE-END-DATE TO TBL-LSE-END-DATE(WS-LSE-SUB).        00063600
063700     MOVE PP-LSE-MONTHLY-RENT                                     00063700
063800          TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB).                    00063800
063900     MOVE PP-LSE-ADJ-INDEX                                        00063900
064000          TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB).                       00064000
064100     MOVE PP-LSE-ADJ-FREQ-MONTHS                                  00064100
064200          TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB).                 00064200
064300     MOVE PP-LSE-STATUS TO TBL-LSE-STATUS(WS-LSE-SUB).            00064300
064400     MOVE PP-LSE-DELETED-SW                                       00064400
064500          TO TBL-LSE-DELETED-SW(WS-LSE-SUB).                      00064500
064600     PERFORM 724-READ-LSEMAST.                                    00064600
064700                                                                  00064700
064800 140-LOAD-PAYMENT-TABLE.                                          00064800
064900     ADD +1 TO WS-PAYM-COUNT.                                     00064900
065000     SET WS-PAYM-SUB TO WS-PAYM-COUNT.                            00065000
065100     MOVE PP-PAY-OWNER-ID                                         00065100
065200          TO TBL-PAYM-OWNER-ID(WS-PAYM-SUB).                      00065200
065300     MOVE PP-PAY-SEQ-NUM TO TBL-PAYM-SEQ-NUM(WS-PAYM-SUB).        00065300
065400     IF PP-PAY-SEQ-NUM NOT < WS-NEXT-PAYM-SEQ                     00065400
065500         COMPUTE WS-NEXT-PAYM-SEQ = PP-PAY-SEQ-NUM + 1            00065500
065600     END-IF.                                                      00065600
065700     MOVE PP-PAY-PROP-ADDR                                        00065700
065800          TO TBL-PAYM-PROP-ADDR(WS-PAYM-SUB).                     00065800
065900     MOVE PP-PAY-TENANT-ID                                        00065900
066000          TO TBL-PAYM-TENANT-ID(WS-PAYM-SUB).                     00066000
066100     MOVE PP-PAY-LEASE-START-DATE                                 00066100
066200          TO TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB).                00066200
066300     MOVE PP-PAY-AMOUNT TO TBL-PAYM-AMOUNT(WS-PAYM-SUB).          00066300
066400     MOVE PP-PAY-DATE TO TBL-PAYM-DATE(WS-PAYM-SUB).              00066400
066500     MOVE PP-PAY-TYPE TO TBL-PAYM-TYPE(WS-PAYM-SUB).              00066500
066600     MOVE PP-PAY-STATUS TO TBL-PAYM-STATUS(WS-PAYM-SUB).          00066600
066700     MOVE PP-PAY-DESCRIPTION                                      00066700
066800          TO TBL-PAYM-DESCRIPTION(WS-PAYM-SUB).                   00066800
066900     PERFORM 726-READ-PAYMFILE.                                   00066900
067000                                                                  00067000
067100******************************************************************00067100
067200* PROPERTIES SHEET                                                00067200
067300******************************************************************00067300
067400 210-PROCESS-ONE-PROPERTY-ROW.                                    00067400
067500     IF PRP-STREET = SPACES AND PRP-STREET-NUM = SPACES           00067500
067600         AND PRP-CITY = SPACES                                    00067600
067700         PERFORM 710-READ-PROPIMP                                 00067700
067800     ELSE                                                         00067800
067900         ADD +1 TO PRP-TOTAL-ROWS                                 00067900
068000         MOVE 'Y' TO WS-ROW-VALID-SW                              00068000
068100         MOVE 'N' TO WS-DUP-SW                                    00068100
068200         PERFORM 211-VALIDATE-PROPERTY-ROW                        00068200
068300         IF ROW-IS-VALID                                          00068300
068400             ADD +1 TO PRP-VALID-ROWS                             00068400
068500             PERFORM 213-CHECK-PROPERTY-DUP                       00068500
068600             IF ROW-IS-DUPLICATE                                  00068600
068700                 ADD +1 TO PRP-SKIPPED-ROWS                       00068700
068800                 ADD +1 TO IRT-SKIPPED                            00068800
068900             ELSE                                                 00068900
069000                 PERFORM 214-CREATE-PROPERTY                      00069000
069100                 ADD +1 TO PRP-CREATED-ROWS                       00069100
069200                 ADD +1 TO IRT-PROPERTIES-CREATED                 00069200
069300             END-IF                                               00069300
069400         ELSE                                                     00069400
069500             ADD +1 TO PRP-ERROR-ROWS                             00069500
069600         END-IF                                                   00069600
069700         PERFORM 710-READ-PROPIMP                                 00069700
069800     END-IF.                                                      00069800
069900                                                                  00069900
070000 211-VALIDATE-PROPERTY-ROW.                                       00070000
070100     IF PRP-STREET = SPACES                                       00070100
070200         MOVE 'N' TO WS-ROW-VALID-SW                              00070200
070300         MOVE 'PROPERTIES' TO ERR-MSG-SHEET                       00070300
070400         MOVE PRP-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00070400
070500         MOVE 'street is required' TO ERR-MSG-TEXT                00070500
070600         PERFORM 950-ADD-ERROR-LINE                               00070600
070700     END-IF.                                                      00070700
070800     IF PRP-STREET-NUM = SPACES                                   00070800
070900         MOVE 'N' TO WS-ROW-VALID-SW                              00070900
071000         MOVE 'PROPERTIES' TO ERR-MSG-SHEET                       00071000
071100         MOVE PRP-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00071100
071200         MOVE 'street number is required' TO ERR-MSG-TEXT         00071200
071300         PERFORM 950-ADD-ERROR-LINE                               00071300
071400     END-IF.                                                      00071400
071500     IF PRP-PROPERTY-TYPE = SPACES                                00071500
071600         MOVE 'N' TO WS-ROW-VALID-SW                              00071600
071700         MOVE 'PROPERTIES' TO ERR-MSG-SHEET                       00071700
071800         MOVE PRP-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00071800
071900         MOVE 'property type is required' TO ERR-MSG-TEXT         00071900
072000         PERFORM 950-ADD-ERROR-LINE                               00072000
072100     END-IF.                                                      00072100
072200     IF PRP-BASE-RENT NOT > 0                                     00072200
072300         MOVE 'N' TO WS-ROW-VALID-SW                              00072300
072400         MOVE 'PROPERTIES' TO ERR-MSG-SHEET                       00072400
072500         MOVE PRP-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00072500
072600         MOVE 'base rent must be greater than zero'               00072600
072700             TO ERR-MSG-TEXT                                      00072700
072800         PERFORM 950-ADD-ERROR-LINE                               00072800
072900     END-IF.                                                      00072900
073000     IF ROW-IS-VALID                                              00073000
073100         PERFORM 220-BUILD-PROPERTY-ADDRESS                       00073100
073200     END-IF.                                                      00073200
073300                                                                  00073300
073400* FULL-ADDRESS = STREET STREET-NUMBER FLOOR APARTMENT, CITY,      00073400
073500* PROVINCE - BLANK PARTS SKIPPED, SINGLE SPACES BETWEEN PARTS,    00073500
073600* THE CITY/PROVINCE GROUP PRECEDED BY A COMMA.  NO INTRINSIC      00073600
073700* FUNCTION IS USED - 600-TRIM-FIELD DOES THE TRIMMING.            00073700
073800 220-BUILD-PROPERTY-ADDRESS.                                      00073800
073900     MOVE SPACES TO WS-FULL-ADDR.                                 00073900
074000     MOVE +0 TO WS-ADDR-PTR.                                      00074000
074100     MOVE PRP-STREET TO WS-TRIM-SRC.                              00074100
074200     PERFORM 600-TRIM-FIELD.                                      00074200
074300     PERFORM 225-ADD-ADDR-PART.                                   00074300
074400     MOVE PRP-STREET-NUM TO WS-TRIM-SRC.                          00074400
074500     PERFORM 600-TRIM-FIELD.                                      00074500
074600     PERFORM 225-ADD-ADDR-PART.                                   00074600
074700     MOVE PRP-FLOOR TO WS-TRIM-SRC.                               00074700
074800     PERFORM 600-TRIM-FIELD.                                      00074800
074900     PERFORM 225-ADD-ADDR-PART.                                   00074900
075000     MOVE PRP-APARTMENT TO WS-TRIM-SRC.                           00075000
075100     PERFORM 600-TRIM-FIELD.                                      00075100
075200     PERFORM 225-ADD-ADDR-PART.                                   00075200
075300     IF PRP-CITY NOT = SPACES                                     00075300
075400         IF WS-ADDR-PTR > 1                                       00075400
075500             STRING ',' DELIMITED BY SIZE                         00075500
075600                 INTO WS-FULL-ADDR                                00075600
075700                 WITH POINTER WS-ADDR-PTR                         00075700
075800             END-STRING                                           00075800
075900         END-IF                                                   00075900
076000     END-IF.                                                      00076000
076100     MOVE PRP-CITY TO WS-TRIM-SRC.                                00076100
076200     PERFORM 600-TRIM-FIELD.                                      00076200
076300     PERFORM 225-ADD-ADDR-PART.                                   00076300
076400     MOVE PRP-PROVINCE TO WS-TRIM-SRC.                            00076400
076500     PERFORM 600-TRIM-FIELD.                                      00076500
076600     PERFORM 225-ADD-ADDR-PART.                                   00076600
076700     MOVE WS-FULL-ADDR TO WS-NORM-SRC.                            00076700
076800     PERFORM 610-NORMALIZE-ADDRESS.                               00076800
076900     MOVE WS-NORM-SRC TO WS-FULL-ADDR-NORM.                       00076900
077000                                                                  00077000
077100 225-ADD-ADDR-PART.                                               00077100
077200     IF WS-TRIM-LEN > 0                                           00077200
077300         IF WS-ADDR-PTR > 1                                       00077300
077400             STRING ' ' DELIMITED BY SIZE                         00077400
077500                 INTO WS-FULL-ADDR                                00077500
077600                 WITH POINTER WS-ADDR-PTR                         00077600
077700             END-STRING                                           00077700
077800         END-IF                                                   00077800
077900         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE      00077900
078000             INTO WS-FULL-ADDR                                    00078000
078100             WITH POINTER WS-ADDR-PTR                             00078100
078200         END-STRING                                               00078200
078300     END-IF.                                                      00078300
078400                                                                  00078400
078500* DUPLICATE CHECK IS BY NORMALIZED ADDRESS AGAINST THE IN-MEMORY  00078500
078600* TABLE, WHICH HOLDS BOTH THE OLD MASTER ROWS AND ANY PROPERTY    00078600
078700* CREATED EARLIER IN THIS SAME RUN - CR-1188.                     00078700
078800 213-CHECK-PROPERTY-DUP.                                          00078800
078900     MOVE 'N' TO WS-DUP-SW.                                       00078900
079000     SET WS-PROP-SUB TO 1.                                        00079000
079100     PERFORM 217-SCAN-ONE-PROPERTY THRU 217-EXIT                  00079100
079200         UNTIL WS-PROP-SUB > WS-PROP-COUNT                        00079200
079300             OR ROW-IS-DUPLICATE.                                 00079300
079400                                                                  00079400
079500 217-SCAN-ONE-PROPERTY.                                           00079500
079600     IF TBL-PROP-OWNER-ID(WS-PROP-SUB) = P-OWNER-ID               00079600
079700         AND TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB)                 00079700
079800             = WS-FULL-ADDR-NORM                                  00079800
079900         MOVE 'Y' TO WS-DUP-SW                                    00079900
080000         MOVE 'PROPERTIES' TO ERR-MSG-SHEET                       00080000
080100         GO TO 217-EXIT                                           00080100
080200     END-IF.                                                      00080200
080300     SET WS-PROP-SUB UP BY 1.                                     00080300
080400 217-EXIT.                                                        00080400
080500     EXIT.                                                        00080500
080600                                                                  00080600
080700 214-CREATE-PROPERTY.                                             00080700
080800     ADD +1 TO WS-PROP-COUNT.                                     00080800
080900     SET WS-PROP-SUB TO WS-PROP-COUNT.                            00080900
081000     MOVE P-OWNER-ID TO TBL-PROP-OWNER-ID(WS-PROP-SUB).           00081000
081100     MOVE WS-FULL-ADDR                                            00081100
081200          TO TBL-PROP-FULL-ADDR(WS-PROP-SUB).                     00081200
081300     MOVE WS-FULL-ADDR-NORM                                       00081300
081400          TO TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB).                00081400
081500     MOVE PRP-STREET TO TBL-PROP-STREET(WS-PROP-SUB).             00081500
081600     MOVE PRP-STREET-NUM                                          00081600
081700          TO TBL-PROP-STREET-NUM(WS-PROP-SUB).                    00081700
081800     MOVE PRP-FLOOR TO TBL-PROP-FLOOR(WS-PROP-SUB).               00081800
081900     MOVE PRP-APARTMENT                                           00081900
082000          TO TBL-PROP-APARTMENT(WS-PROP-SUB).                     00082000
082100     MOVE PRP-CITY TO TBL-PROP-CITY(WS-PROP-SUB).                 00082100
082200     MOVE PRP-PROVINCE                                            00082200
082300          TO TBL-PROP-PROVINCE(WS-PROP-SUB).                      00082300
082400     MOVE PRP-POSTAL-CODE                                         00082400
082500          TO TBL-PROP-POSTAL-CODE(WS-PROP-SUB).                   00082500
082600     MOVE PRP-PROPERTY-TYPE                                       00082600
082700          TO TBL-PROP-TYPE(WS-PROP-SUB).                          00082700
082800     MOVE PRP-BASE-RENT TO TBL-PROP-BASE-RENT(WS-PROP-SUB).       00082800
082900     MOVE 'A' TO TBL-PROP-STATUS-BYTE(WS-PROP-SUB).               00082900
083000     MOVE WS-TODAY-CCYYMMDD                                       00083000
083100          TO TBL-PROP-DATE-CREATED(WS-PROP-SUB).                  00083100
083200                                                                  00083200
083300******************************************************************00083300
083400* TENANTS SHEET                                                   00083400
083500******************************************************************00083500
083600 310-PROCESS-ONE-TENANT-ROW.                                      00083600
083700     IF TNR-FULL-NAME = SPACES AND TNR-NATIONAL-ID = SPACES       00083700
083800         PERFORM 712-READ-TENIMP                                  00083800
083900     ELSE                                                         00083900
084000         ADD +1 TO TNR-TOTAL-ROWS                                 00084000
084100         MOVE 'Y' TO WS-ROW-VALID-SW                              00084100
084200         MOVE 'N' TO WS-DUP-SW                                    00084200
084300         PERFORM 311-VALIDATE-TENANT-ROW                          00084300
084400         IF ROW-IS-VALID                                          00084400
084500             ADD +1 TO TNR-VALID-ROWS                             00084500
084600             PERFORM 312-CHECK-TENANT-DUP                         00084600
084700             IF ROW-IS-DUPLICATE                                  00084700
084800                 ADD +1 TO TNR-SKIPPED-ROWS                       00084800
084900                 ADD +1 TO IRT-SKIPPED                            00084900
085000             ELSE                                                 00085000
085100                 PERFORM 313-CREATE-TENANT                        00085100
085200                 ADD +1 TO TNR-CREATED-ROWS                       00085200
085300                 ADD +1 TO IRT-TENANTS-CREATED                    00085300
085400             END-IF                                               00085400
085500         ELSE                                                     00085500
085600             ADD +1 TO TNR-ERROR-ROWS                             00085600
085700         END-IF                                                   00085700
085800         PERFORM 712-READ-TENIMP                                  00085800
085900     END-IF.                                                      00085900
086000                                                                  00086000
086100 311-VALIDATE-TENANT-ROW.                                         00086100
086200     IF TNR-FULL-NAME = SPACES                                    00086200
086300         MOVE 'N' TO WS-ROW-VALID-SW                              00086300
086400         MOVE 'TENANTS' TO ERR-MSG-SHEET                          00086400
086500         MOVE TNR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00086500
086600         MOVE 'full name is required' TO ERR-MSG-TEXT             00086600
086700         PERFORM 950-ADD-ERROR-LINE                               00086700
086800     END-IF.                                                      00086800
086900     IF TNR-NATIONAL-ID = SPACES                                  00086900
087000         MOVE 'N' TO WS-ROW-VALID-SW                              00087000
087100         MOVE 'TENANTS' TO ERR-MSG-SHEET                          00087100
087200         MOVE TNR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00087200
087300         MOVE 'national id is required' TO ERR-MSG-TEXT           00087300
087400         PERFORM 950-ADD-ERROR-LINE                               00087400
087500     END-IF.                                                      00087500
087600     IF TNR-EMAIL = SPACES                                        00087600
087700         MOVE 'N' TO WS-ROW-VALID-SW                              00087700
087800         MOVE 'TENANTS' TO ERR-MSG-SHEET                          00087800
087900         MOVE TNR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00087900
088000         MOVE 'email is required' TO ERR-MSG-TEXT                 00088000
088100         PERFORM 950-ADD-ERROR-LINE                               00088100
088200     END-IF.                                                      00088200
088300     IF TNR-PHONE = SPACES                                        00088300
088400         MOVE 'N' TO WS-ROW-VALID-SW                              00088400
088500         MOVE 'TENANTS' TO ERR-MSG-SHEET                          00088500
088600         MOVE TNR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00088600
088700         MOVE 'phone is required' TO ERR-MSG-TEXT                 00088700
088800         PERFORM 950-ADD-ERROR-LINE                               00088800
088900     END-IF.                                                      00088900
089000                                                                  00089000
089100* DUPLICATE CHECK IS BY NATIONAL-ID, SAME EXISTING-PLUS-STAGED    00089100
089200* LOGIC AS 213-CHECK-PROPERTY-DUP.                                00089200
089300 312-CHECK-TENANT-DUP.                                            00089300
089400     MOVE 'N' TO WS-DUP-SW.                                       00089400
089500     SET WS-TENN-SUB TO 1.                                        00089500
089600     PERFORM 317-SCAN-ONE-TENANT THRU 317-EXIT                    00089600
089700         UNTIL WS-TENN-SUB > WS-TENN-COUNT                        00089700
089800             OR ROW-IS-DUPLICATE.                                 00089800
089900                                                                  00089900
090000 317-SCAN-ONE-TENANT.                                             00090000
090100     IF TBL-TENN-OWNER-ID(WS-TENN-SUB) = P-OWNER-ID               00090100
090200         AND TBL-TENN-NATIONAL-ID(WS-TENN-SUB)                    00090200
090300             = TNR-NATIONAL-ID                                    00090300
090400         MOVE 'Y' TO WS-DUP-SW                                    00090400
090500         MOVE 'TENANTS' TO ERR-MSG-SHEET                          00090500
090600         GO TO 317-EXIT                                           00090600
090700     END-IF.                                                      00090700
090800     SET WS-TENN-SUB UP BY 1.                                     00090800
090900 317-EXIT.                                                        00090900
091000     EXIT.                                                        00091000
091100                                                                  00091100
091200 313-CREATE-TENANT.                                               00091200
091300     ADD +1 TO WS-TENN-COUNT.                                     00091300
091400     SET WS-TENN-SUB TO WS-TENN-COUNT.                            00091400
091500     MOVE P-OWNER-ID TO TBL-TENN-OWNER-ID(WS-TENN-SUB).           00091500
091600     MOVE TNR-NATIONAL-ID                                         00091600
091700          TO TBL-TENN-NATIONAL-ID(WS-TENN-SUB).                   00091700
091800     MOVE TNR-FULL-NAME                                           00091800
091900          TO TBL-TENN-FULL-NAME(WS-TENN-SUB).                     00091900
092000     MOVE TNR-EMAIL TO TBL-TENN-EMAIL(WS-TENN-SUB).               00092000
092100     MOVE TNR-PHONE TO TBL-TENN-PHONE(WS-TENN-SUB).               00092100
092200     MOVE 'A' TO TBL-TENN-STATUS-BYTE(WS-TENN-SUB).               00092200
092300     MOVE WS-TODAY-CCYYMMDD                                       00092300
092400          TO TBL-TENN-DATE-CREATED(WS-TENN-SUB).                  00092400
092500                                                                  00092500
092600******************************************************************00092600
092700* LEASES SHEET                                                    00092700
092800******************************************************************00092800
092900 410-PROCESS-ONE-LEASE-ROW.                                       00092900
093000     IF LSR-PROPERTY-ADDRESS = SPACES                             00093000
093100         AND LSR-TENANT-NATIONAL-IDS = SPACES                     00093100
093200         PERFORM 714-READ-LSEIMP                                  00093200
093300     ELSE                                                         00093300
093400         ADD +1 TO LSR-TOTAL-ROWS                                 00093400
093500         MOVE 'Y' TO WS-ROW-VALID-SW                              00093500
093600         MOVE SPACES TO WS-PROP-ADDR-RESOLVED                     00093600
093700         UNSTRING LSR-TENANT-NATIONAL-IDS DELIMITED BY ','        00093700
093800             INTO WS-TENANT-TOKEN(1) WS-TENANT-TOKEN(2)           00093800
093900                 WS-TENANT-TOKEN(3) WS-TENANT-TOKEN(4)            00093900
094000                 WS-TENANT-TOKEN(5)                               00094000
094100             TALLYING IN WS-TENANT-TOKEN-COUNT                    00094100
094200         END-UNSTRING                                             00094200
094300         PERFORM 411-VALIDATE-LEASE-ROW                           00094300
094400         IF ROW-IS-VALID                                          00094400
094500             ADD +1 TO LSR-VALID-ROWS                             00094500
094600             PERFORM 440-CREATE-LEASE                             00094600
094700             ADD +1 TO LSR-CREATED-ROWS                           00094700
094800             ADD +1 TO IRT-LEASES-CREATED                         00094800
094900         ELSE                                                     00094900
095000             ADD +1 TO LSR-ERROR-ROWS                             00095000
095100         END-IF                                                   00095100
095200         PERFORM 714-READ-LSEIMP                                  00095200
095300     END-IF.                                                      00095300
095400                                                                  00095400
095500* NO DUPLICATE CHECK ON LEASES - EVERY VALID ROW CREATES.         00095500
095600 411-VALIDATE-LEASE-ROW.                                          00095600
095700     PERFORM 430-RESOLVE-PROPERTY.                                00095700
095800     IF NOT ITEM-FOUND                                            00095800
095900         MOVE 'N' TO WS-ROW-VALID-SW                              00095900
096000         MOVE 'LEASES' TO ERR-MSG-SHEET                           00096000
096100         MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00096100
096200         MOVE 'property address does not resolve'                 00096200
096300             TO ERR-MSG-TEXT                                      00096300
096400         PERFORM 950-ADD-ERROR-LINE                               00096400
096500     END-IF.                                                      00096500
096600     IF LSR-TENANT-NATIONAL-IDS = SPACES                          00096600
096700         MOVE 'N' TO WS-ROW-VALID-SW                              00096700
096800         MOVE 'LEASES' TO ERR-MSG-SHEET                           00096800
096900         MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00096900
097000         MOVE 'tenant national ids are required'                  00097000
097100             TO ERR-MSG-TEXT                                      00097100
097200         PERFORM 950-ADD-ERROR-LINE                               00097200
097300     ELSE                                                         00097300
097400         PERFORM 420-CHECK-ALL-TENANTS                            00097400
097500     END-IF.                                                      00097500
097600     IF LSR-START-DATE = 0 OR LSR-END-DATE = 0                    00097600
097700         MOVE 'N' TO WS-ROW-VALID-SW                              00097700
097800         MOVE 'LEASES' TO ERR-MSG-SHEET                           00097800
097900         MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00097900
098000         MOVE 'start and end date are required'                   00098000
098100             TO ERR-MSG-TEXT                                      00098100
098200         PERFORM 950-ADD-ERROR-LINE                               00098200
098300     ELSE                                                         00098300
098400         IF LSR-END-DATE NOT > LSR-START-DATE                     00098400
098500             MOVE 'N' TO WS-ROW-VALID-SW                          00098500
098600             MOVE 'LEASES' TO ERR-MSG-SHEET                       00098600
098700             MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                00098700
098800             MOVE 'end date must be after start date'             00098800
098900                 TO ERR-MSG-TEXT                                  00098900
099000             PERFORM 950-ADD-ERROR-LINE                           00099000
099100         END-IF                                                   00099100
099200     END-IF.                                                      00099200
099300     IF LSR-MONTHLY-RENT NOT > 0                                  00099300
099400         MOVE 'N' TO WS-ROW-VALID-SW                              00099400
099500         MOVE 'LEASES' TO ERR-MSG-SHEET                           00099500
099600         MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00099600
099700         MOVE 'monthly rent must be greater than zero'            00099700
099800             TO ERR-MSG-TEXT                                      00099800
099900         PERFORM 950-ADD-ERROR-LINE                               00099900
100000     END-IF.                                                      00100000
100100     IF LSR-ADJ-INDEX NOT = SPACES                                00100100
100200         MOVE LSR-ADJ-INDEX TO TBL-LSE-ADJ-INDEX(1)               00100200
100300         IF NOT (LSR-ADJ-INDEX = 'ICL' OR 'IPC' OR                00100300
100400             'DOLAR_BLUE' OR 'DOLAR_OFICIAL' OR                   00100400
100500             'DOLAR_MEP' OR 'NONE')                               00100500
100600             MOVE 'N' TO WS-ROW-VALID-SW                          00100600
100700             MOVE 'LEASES' TO ERR-MSG-SHEET                       00100700
100800             MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                00100800
100910             STRING 'INDICE DE AJUSTE INVALIDO: '                 00100910
100920                    DELIMITED BY SIZE                             00100920
100930                    LSR-ADJ-INDEX DELIMITED BY SPACE              00100930
100940                    INTO ERR-MSG-TEXT                             00100940
100950             END-STRING                                           00100950
101000             PERFORM 950-ADD-ERROR-LINE                           00101000
101010        ELSE                                                      00101010
101020            PERFORM 337-CHECK-LSR-COUNTRY                         00101020
101030            IF NOT CNTRY-INDEX-OK                                 00101030
101040                MOVE 'N' TO WS-ROW-VALID-SW                       00101040
101050                MOVE 'LEASES' TO ERR-MSG-SHEET                    00101050
101060                MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM             00101060
101070                STRING 'INDICE NO VALIDO PARA EL PAIS: '          00101070
101075                       DELIMITED BY SIZE                          00101075
101080                       LSR-ADJ-INDEX DELIMITED BY SPACE           00101080
101085                       INTO ERR-MSG-TEXT                          00101085
101090                END-STRING                                        00101090
101095                PERFORM 950-ADD-ERROR-LINE                        00101095
101098            END-IF                                                00101098
101100         END-IF                                                   00101100
101200     END-IF.                                                      00101200
101300     IF LSR-STATUS NOT = SPACES                                   00101300
101400         IF NOT (LSR-STATUS = 'ACTIVE' OR 'EXPIRED' OR            00101400
101500             'TERMINATED')                                        00101500
101600             MOVE 'N' TO WS-ROW-VALID-SW                          00101600
101700             MOVE 'LEASES' TO ERR-MSG-SHEET                       00101700
101800             MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                00101800
101910             STRING 'ESTADO DE CONTRATO INVALIDO: '               00101910
101920                    DELIMITED BY SIZE                             00101920
101930                    LSR-STATUS DELIMITED BY SPACE                 00101930
101940                    INTO ERR-MSG-TEXT                             00101940
101950             END-STRING                                           00101950
102000             PERFORM 950-ADD-ERROR-LINE                           00102000
102100         END-IF                                                   00102100
102200     END-IF.                                                      00102200
102300                                                                  00102300
102310******************************************************************00102310
102315* CR-1703 COUNTRY-CONFIG CHECK - EVERY IMPORTED LEASE ROW IS      00102315
102320* TREATED AS AN AR PROPERTY (SEE 100-LOAD-PROPERTY-TABLE ON       00102320
102325* PPLSEADD), SO AN ADJUSTMENT INDEX OTHER THAN NONE IS ONLY       00102325
102330* VALID WHEN THE COUNTRY-CONFIG TABLE SHOWS AR AS INDEXED.        00102330
102335******************************************************************00102335
102340 337-CHECK-LSR-COUNTRY.                                           00102340
102345    MOVE 'Y' TO WS-CNTRY-OK-SW.                                   00102345
102350    MOVE 'N' TO WS-FOUND-SW.                                      00102350
102355    SET PP-CNTRY-IDX TO 1.                                        00102355
102360    SEARCH PP-CNTRY-ENTRY                                         00102360
102362        AT END CONTINUE                                           00102362
102365        WHEN PP-CNTRY-CODE(PP-CNTRY-IDX) = 'AR'                   00102365
102368            MOVE 'Y' TO WS-FOUND-SW.                              00102368
102370    IF ITEM-FOUND AND PP-CNTRY-INDEXED(PP-CNTRY-IDX)              00102370
102375        CONTINUE                                                  00102375
102380    ELSE                                                          00102380
102385        IF LSR-ADJ-INDEX NOT = 'NONE'                             00102385
102388            MOVE 'N' TO WS-CNTRY-OK-SW                            00102388
102390        END-IF                                                    00102390
102393    END-IF.                                                       00102393
102396                                                                  00102396
102400* RESOLVES PROPERTY-ADDRESS (CASE/SPACE-INSENSITIVE) AGAINST THE  00102400
102500* EXISTING-PLUS-STAGED PROPERTY TABLE.                            00102500
102600 430-RESOLVE-PROPERTY.                                            00102600
102700     MOVE 'N' TO WS-FOUND-SW.                                     00102700
102800     MOVE LSR-PROPERTY-ADDRESS TO WS-NORM-SRC.                    00102800
102900     PERFORM 610-NORMALIZE-ADDRESS.                               00102900
103000     SET WS-PROP-SUB TO 1.                                        00103000
103100     PERFORM 435-SCAN-ONE-PROP-ADDR THRU 435-EXIT                 00103100
103200         UNTIL WS-PROP-SUB > WS-PROP-COUNT                        00103200
103300             OR ITEM-FOUND.                                       00103300
103400                                                                  00103400
103500 435-SCAN-ONE-PROP-ADDR.                                          00103500
103600     IF TBL-PROP-OWNER-ID(WS-PROP-SUB) = P-OWNER-ID               00103600
103700         AND TBL-PROP-FULL-ADDR-NORM(WS-PROP-SUB)                 00103700
103800             = WS-NORM-SRC                                        00103800
103900         MOVE 'Y' TO WS-FOUND-SW                                  00103900
104000         MOVE TBL-PROP-FULL-ADDR(WS-PROP-SUB)                     00104000
104100             TO WS-PROP-ADDR-RESOLVED                             00104100
104200         GO TO 435-EXIT                                           00104200
104300     END-IF.                                                      00104300
104400     SET WS-PROP-SUB UP BY 1.                                     00104400
104500 435-EXIT.                                                        00104500
104600     EXIT.                                                        00104600
104700                                                                  00104700
104800* EVERY COMMA-SEPARATED TENANT ID MUST RESOLVE TO AN              00104800
104900* EXISTING-PLUS-STAGED TENANT - SAME UNSTRING/SCAN APPROACH AS    00104900
105000* PPLSEADD'S 600-CHECK-ALL-TENANTS.                               00105000
105100 420-CHECK-ALL-TENANTS.                                           00105100
105200     SET WS-SUB1 TO 1.                                            00105200
105300     PERFORM 421-SCAN-ONE-TENANT-ID THRU 421-EXIT                 00105300
105400         UNTIL WS-SUB1 > WS-TENANT-TOKEN-COUNT.                   00105400
105500                                                                  00105500
105600 421-SCAN-ONE-TENANT-ID.                                          00105600
105700     IF WS-TENANT-TOKEN(WS-SUB1) = SPACES                         00105700
105800         SET WS-SUB1 UP BY 1                                      00105800
105900         GO TO 421-EXIT                                           00105900
106000     END-IF.                                                      00106000
106100     MOVE 'N' TO WS-FOUND-SW.                                     00106100
106200     SET WS-TENN-SUB TO 1.                                        00106200
106300     PERFORM 422-SCAN-ONE-TENANT THRU 422-EXIT                    00106300
106400         UNTIL WS-TENN-SUB > WS-TENN-COUNT                        00106400
106500             OR ITEM-FOUND.                                       00106500
106600     IF NOT ITEM-FOUND                                            00106600
106700         MOVE 'N' TO WS-ROW-VALID-SW                              00106700
106800         MOVE 'LEASES' TO ERR-MSG-SHEET                           00106800
106900         MOVE LSR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00106900
107000         MOVE 'tenant id does not resolve: '                      00107000
107100             TO ERR-MSG-TEXT                                      00107100
107200         PERFORM 950-ADD-ERROR-LINE                               00107200
107300     END-IF.                                                      00107300
107400     SET WS-SUB1 UP BY 1.                                         00107400
107500 421-EXIT.                                                        00107500
107600     EXIT.                                                        00107600
107700                                                                  00107700
107800 422-SCAN-ONE-TENANT.                                             00107800
107900     IF TBL-TENN-OWNER-ID(WS-TENN-SUB) = P-OWNER-ID               00107900
108000         AND TBL-TENN-NATIONAL-ID(WS-TENN-SUB)                    00108000
108100             = WS-TENANT-TOKEN(WS-SUB1)                           00108100
108200         MOVE 'Y' TO WS-FOUND-SW                                  00108200
108300         GO TO 422-EXIT                                           00108300
108400     END-IF.                                                      00108400
108500     SET WS-TENN-SUB UP BY 1.                                     00108500
108600 422-EXIT.                                                        00108600
108700     EXIT.                                                        00108700
108800                                                                  00108800
108900 440-CREATE-LEASE.                                                00108900
109000     ADD +1 TO WS-LSE-COUNT.                                      00109000
109100     SET WS-LSE-SUB TO WS-LSE-COUNT.                              00109100
109200     MOVE P-OWNER-ID TO TBL-LSE-OWNER-ID(WS-LSE-SUB).             00109200
109300     MOVE WS-PROP-ADDR-RESOLVED                                   00109300
109400          TO TBL-LSE-PROP-ADDR(WS-LSE-SUB).                       00109400
109500     MOVE LSR-PROPERTY-ADDRESS TO WS-NORM-SRC.                    00109500
109600     PERFORM 610-NORMALIZE-ADDRESS.                               00109600
109700     MOVE WS-NORM-SRC                                             00109700
109800          TO TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB).                  00109800
109900     MOVE WS-TENANT-TOKEN(1)                                      00109900
110000          TO TBL-LSE-FIRST-TENANT(WS-LSE-SUB).                    00110000
110100     MOVE LSR-TENANT-NATIONAL-IDS                                 00110100
110200          TO TBL-LSE-TENANT-IDS(WS-LSE-SUB).                      00110200
110300     MOVE LSR-START-DATE TO TBL-LSE-START-DATE(WS-LSE-SUB).       00110300
110400     MOVE LSR-END-DATE TO TBL-LSE-END-DATE(WS-LSE-SUB).           00110400
110500     MOVE LSR-MONTHLY-RENT                                        00110500
110600          TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB).                    00110600
110700     IF LSR-ADJ-INDEX = SPACES                                    00110700
110800         MOVE 'ICL' TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB)              00110800
110900     ELSE                                                         00110900
111000         MOVE LSR-ADJ-INDEX                                       00111000
111100             TO TBL-LSE-ADJ-INDEX(WS-LSE-SUB)                     00111100
111200     END-IF.                                                      00111200
111300     IF LSR-ADJ-FREQ-MONTHS = 0                                   00111300
111400         MOVE 12 TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB)           00111400
111500     ELSE                                                         00111500
111600         MOVE LSR-ADJ-FREQ-MONTHS                                 00111600
111700             TO TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB)               00111700
111800     END-IF.                                                      00111800
111900     IF LSR-STATUS = SPACES                                       00111900
112000         MOVE 'ACTIVE' TO TBL-LSE-STATUS(WS-LSE-SUB)              00112000
112100     ELSE                                                         00112100
112200         MOVE LSR-STATUS TO TBL-LSE-STATUS(WS-LSE-SUB)            00112200
112300     END-IF.                                                      00112300
112400     MOVE 'N' TO TBL-LSE-DELETED-SW(WS-LSE-SUB).                  00112400
112500                                                                  00112500
112600******************************************************************00112600
112700* PAYMENTS SHEET                                                  00112700
112800******************************************************************00112800
112900 510-PROCESS-ONE-PAYMENT-ROW.                                     00112900
113000     IF PYR-PROPERTY-ADDRESS = SPACES                             00113000
113100         AND PYR-TENANT-NATIONAL-ID = SPACES                      00113100
113200         PERFORM 716-READ-PAYIMP                                  00113200
113300     ELSE                                                         00113300
113400         ADD +1 TO PYR-TOTAL-ROWS                                 00113400
113500         MOVE 'Y' TO WS-ROW-VALID-SW                              00113500
113600         PERFORM 511-VALIDATE-PAYMENT-ROW                         00113600
113700         IF ROW-IS-VALID                                          00113700
113800             ADD +1 TO PYR-VALID-ROWS                             00113800
113900             PERFORM 520-RESOLVE-LEASE-FOR-PAYMENT                00113900
114000             IF ITEM-FOUND                                        00114000
114100                 PERFORM 540-CREATE-PAYMENT                       00114100
114200                 ADD +1 TO PYR-CREATED-ROWS                       00114200
114300                 ADD +1 TO IRT-PAYMENTS-CREATED                   00114300
114400             ELSE                                                 00114400
114500                 MOVE 'PAYMENTS' TO ERR-MSG-SHEET                 00114500
114600                 MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM            00114600
114700                 MOVE 'lease not found for payment'               00114700
114800                     TO ERR-MSG-TEXT                              00114800
114900                 PERFORM 950-ADD-ERROR-LINE                       00114900
115000                 ADD +1 TO IRT-ERRORS                             00115000
115100             END-IF                                               00115100
115200         ELSE                                                     00115200
115300             ADD +1 TO PYR-ERROR-ROWS                             00115300
115400         END-IF                                                   00115400
115500         PERFORM 716-READ-PAYIMP                                  00115500
115600     END-IF.                                                      00115600
115700                                                                  00115700
115800* NO LEASE-RESOLUTION CHECK HERE - THAT IS DEFERRED TO THE        00115800
115900* EXECUTE-TIME 520-RESOLVE-LEASE-FOR-PAYMENT, PER CR-1601.        00115900
116000 511-VALIDATE-PAYMENT-ROW.                                        00116000
116100     IF PYR-PROPERTY-ADDRESS = SPACES                             00116100
116200         MOVE 'N' TO WS-ROW-VALID-SW                              00116200
116300         MOVE 'PAYMENTS' TO ERR-MSG-SHEET                         00116300
116400         MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00116400
116500         MOVE 'property address is required'                      00116500
116600             TO ERR-MSG-TEXT                                      00116600
116700         PERFORM 950-ADD-ERROR-LINE                               00116700
116800     END-IF.                                                      00116800
116900     IF PYR-TENANT-NATIONAL-ID = SPACES                           00116900
117000         MOVE 'N' TO WS-ROW-VALID-SW                              00117000
117100         MOVE 'PAYMENTS' TO ERR-MSG-SHEET                         00117100
117200         MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00117200
117300         MOVE 'tenant national id is required'                    00117300
117400             TO ERR-MSG-TEXT                                      00117400
117500         PERFORM 950-ADD-ERROR-LINE                               00117500
117600     END-IF.                                                      00117600
117700     IF PYR-LEASE-START-DATE = 0                                  00117700
117800         MOVE 'N' TO WS-ROW-VALID-SW                              00117800
117900         MOVE 'PAYMENTS' TO ERR-MSG-SHEET                         00117900
118000         MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00118000
118100         MOVE 'lease start date is required'                      00118100
118200             TO ERR-MSG-TEXT                                      00118200
118300         PERFORM 950-ADD-ERROR-LINE                               00118300
118400     END-IF.                                                      00118400
118500     IF PYR-PAYMENT-DATE = 0                                      00118500
118600         MOVE 'N' TO WS-ROW-VALID-SW                              00118600
118700         MOVE 'PAYMENTS' TO ERR-MSG-SHEET                         00118700
118800         MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00118800
118900         MOVE 'payment date is required'                          00118900
119000             TO ERR-MSG-TEXT                                      00119000
119100         PERFORM 950-ADD-ERROR-LINE                               00119100
119200     END-IF.                                                      00119200
119300     IF PYR-AMOUNT NOT > 0                                        00119300
119400         MOVE 'N' TO WS-ROW-VALID-SW                              00119400
119500         MOVE 'PAYMENTS' TO ERR-MSG-SHEET                         00119500
119600         MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                    00119600
119700         MOVE 'amount must be greater than zero'                  00119700
119800             TO ERR-MSG-TEXT                                      00119800
119900         PERFORM 950-ADD-ERROR-LINE                               00119900
120000     END-IF.                                                      00120000
120100     IF PYR-PAYMENT-TYPE NOT = SPACES                             00120100
120200         IF NOT (PYR-PAYMENT-TYPE = 'RENT' OR 'DEPOSIT' OR        00120200
120300             'MAINTENANCE' OR 'UTILITY' OR 'OTHER')               00120300
120400             MOVE 'N' TO WS-ROW-VALID-SW                          00120400
120500             MOVE 'PAYMENTS' TO ERR-MSG-SHEET                     00120500
120600             MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                00120600
120710             STRING 'TIPO DE PAGO INVALIDO: '                     00120710
120720                    DELIMITED BY SIZE                             00120720
120730                    PYR-PAYMENT-TYPE DELIMITED BY SPACE           00120730
120740                    INTO ERR-MSG-TEXT                             00120740
120750             END-STRING                                           00120750
120800             PERFORM 950-ADD-ERROR-LINE                           00120800
120900         END-IF                                                   00120900
121000     END-IF.                                                      00121000
121100     IF PYR-PAYMENT-STATUS NOT = SPACES                           00121100
121200         IF NOT (PYR-PAYMENT-STATUS = 'PAID' OR 'PENDING')        00121200
121300             MOVE 'N' TO WS-ROW-VALID-SW                          00121300
121400             MOVE 'PAYMENTS' TO ERR-MSG-SHEET                     00121400
121500             MOVE PYR-TOTAL-ROWS TO ERR-MSG-ROWNUM                00121500
121610             STRING 'ESTADO DE PAGO INVALIDO: '                   00121610
121620                    DELIMITED BY SIZE                             00121620
121630                    PYR-PAYMENT-STATUS DELIMITED BY SPACE         00121630
121640                    INTO ERR-MSG-TEXT                             00121640
121650             END-STRING                                           00121650
121700             PERFORM 950-ADD-ERROR-LINE                           00121700
121800         END-IF                                                   00121800
121900     END-IF.                                                      00121900
122000                                                                  00122000
122100* CR-1410 - CHECKS THE STAGED LEASE-KEY TABLE FIRST (PROPERTY +   00122100
122200* TENANT + START-DATE BUILT DURING 440-CREATE-LEASE), THEN FALLS  00122200
122300* BACK TO A CASE-INSENSITIVE SUBSTRING SCAN OF ALL NON-DELETED    00122300
122400* LEASES FOR THE OWNER.                                           00122400
122500 520-RESOLVE-LEASE-FOR-PAYMENT.                                   00122500
122600     MOVE 'N' TO WS-FOUND-SW.                                     00122600
122700     SET WS-LSE-SUB TO 1.                                         00122700
122800     PERFORM 521-SCAN-EXACT-LEASE THRU 521-EXIT                   00122800
122900         UNTIL WS-LSE-SUB > WS-LSE-COUNT                          00122900
123000             OR ITEM-FOUND.                                       00123000
123100     IF NOT ITEM-FOUND                                            00123100
123200         SET WS-LSE-SUB TO 1                                      00123200
123300         PERFORM 530-SCAN-FALLBACK-LEASE THRU 530-EXIT            00123300
123400             UNTIL WS-LSE-SUB > WS-LSE-COUNT                      00123400
123500                 OR ITEM-FOUND                                    00123500
123600     END-IF.                                                      00123600
123700                                                                  00123700
123800 521-SCAN-EXACT-LEASE.                                            00123800
123900     IF TBL-LSE-OWNER-ID(WS-LSE-SUB) = P-OWNER-ID                 00123900
124000         AND TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB) = WS-NORM-SRC     00124000
124100         AND TBL-LSE-FIRST-TENANT(WS-LSE-SUB)                     00124100
124200             = PYR-TENANT-NATIONAL-ID                             00124200
124300         AND TBL-LSE-START-DATE(WS-LSE-SUB)                       00124300
124400             = PYR-LEASE-START-DATE                               00124400
124500         MOVE 'Y' TO WS-FOUND-SW                                  00124500
124600         MOVE TBL-LSE-PROP-ADDR(WS-LSE-SUB)                       00124600
124700             TO WS-PROP-ADDR-RESOLVED                             00124700
124800         GO TO 521-EXIT                                           00124800
124900     END-IF.                                                      00124900
125000     SET WS-LSE-SUB UP BY 1.                                      00125000
125100 521-EXIT.                                                        00125100
125200     EXIT.                                                        00125200
125300                                                                  00125300
125400 530-SCAN-FALLBACK-LEASE.                                         00125400
125500     IF TBL-LSE-OWNER-ID(WS-LSE-SUB) = P-OWNER-ID                 00125500
125600         AND TBL-LSE-DELETED-SW(WS-LSE-SUB) NOT = 'Y'             00125600
125700         AND TBL-LSE-START-DATE(WS-LSE-SUB)                       00125700
125800             = PYR-LEASE-START-DATE                               00125800
125900         PERFORM 533-ADDR-CONTAINS                                00125900
126000         IF ITEM-FOUND                                            00126000
126100             PERFORM 535-TENANT-IN-LEASE                          00126100
126200         END-IF                                                   00126200
126300         IF ITEM-FOUND                                            00126300
126400             MOVE 'Y' TO WS-FOUND-SW                              00126400
126500             MOVE TBL-LSE-PROP-ADDR(WS-LSE-SUB)                   00126500
126600                 TO WS-PROP-ADDR-RESOLVED                         00126600
126700             GO TO 530-EXIT                                       00126700
126800         END-IF                                                   00126800
126900     END-IF.                                                      00126900
127000     SET WS-LSE-SUB UP BY 1.                                      00127000
127100 530-EXIT.                                                        00127100
127200     EXIT.                                                        00127200
127300                                                                  00127300
127400* CASE-INSENSITIVE SUBSTRING CHECK - DOES THE LEASE'S NORMALIZED  00127400
127500* PROPERTY ADDRESS CONTAIN THE PAYMENT ROW'S ADDRESS TEXT.  NO    00127500
127600* INTRINSIC FUNCTION IS AVAILABLE, SO THIS SHOP SLIDES THE        00127600
127700* NEEDLE ACROSS THE HAYSTACK ONE POSITION AT A TIME - THE SAME    00127700
127800* BRUTE-FORCE COMPARE USED BEFORE FUNCTION SUPPORT SHIPPED.       00127800
127900 533-ADDR-CONTAINS.                                               00127900
128000     MOVE 'N' TO WS-FOUND-SW.                                     00128000
128100     MOVE PYR-PROPERTY-ADDRESS TO WS-NORM-SRC.                    00128100
128200     PERFORM 610-NORMALIZE-ADDRESS.                               00128200
128300     MOVE WS-NORM-SRC TO WS-NEEDLE-SRC.                           00128300
128400     MOVE WS-NEEDLE-SRC TO WS-TRIM-SRC.                           00128400
128500     PERFORM 600-TRIM-FIELD.                                      00128500
128600     MOVE WS-TRIM-LEN TO WS-NEEDLE-LEN.                           00128600
128700     IF WS-NEEDLE-LEN = 0                                         00128700
128800         GO TO 533-EXIT                                           00128800
128900     END-IF.                                                      00128900
129000     MOVE TBL-LSE-PROP-ADDR-NORM(WS-LSE-SUB) TO WS-HAY-SRC.       00129000
129100     MOVE WS-HAY-SRC TO WS-TRIM-SRC.                              00129100
129200     PERFORM 600-TRIM-FIELD.                                      00129200
129300     MOVE WS-TRIM-LEN TO WS-HAY-LEN.                              00129300
129400     IF WS-HAY-LEN < WS-NEEDLE-LEN                                00129400
129500         GO TO 533-EXIT                                           00129500
129600     END-IF.                                                      00129600
129700     COMPUTE WS-SCAN-MAX = WS-HAY-LEN - WS-NEEDLE-LEN + 1.        00129700
129800     SET WS-SCAN-IX TO 1.                                         00129800
129900     PERFORM 534-SCAN-SUBSTRING THRU 534-EXIT                     00129900
130000         UNTIL WS-SCAN-IX > WS-SCAN-MAX OR ITEM-FOUND.            00130000
130100 533-EXIT.                                                        00130100
130200     EXIT.                                                        00130200
130300                                                                  00130300
130400 534-SCAN-SUBSTRING.                                              00130400
130500     IF WS-HAY-SRC(WS-SCAN-IX:WS-NEEDLE-LEN)                      00130500
130600         = WS-NEEDLE-SRC(1:WS-NEEDLE-LEN)                         00130600
130700         MOVE 'Y' TO WS-FOUND-SW                                  00130700
130800         GO TO 534-EXIT                                           00130800
130900     END-IF.                                                      00130900
131000     SET WS-SCAN-IX UP BY 1.                                      00131000
131100 534-EXIT.                                                        00131100
131200     EXIT.                                                        00131200
131300                                                                  00131300
131400* DOES THE LEASE'S TENANT-ID LIST CONTAIN THE PAYMENT'S TENANT -  00131400
131500* SAME UNSTRING/SCAN TECHNIQUE AS PPPAYUPD'S 935-TENANT-IN-LEASE. 00131500
131600 535-TENANT-IN-LEASE.                                             00131600
131700     MOVE 'N' TO WS-FOUND-SW.                                     00131700
131800     UNSTRING TBL-LSE-TENANT-IDS(WS-LSE-SUB) DELIMITED BY ','     00131800
131900         INTO WS-TENANT-TOKEN(1) WS-TENANT-TOKEN(2)               00131900
132000             WS-TENANT-TOKEN(3) WS-TENANT-TOKEN(4)                00132000
132100             WS-TENANT-TOKEN(5)                                   00132100
132200         TALLYING IN WS-TENANT-TOKEN-COUNT                        00132200
132300     END-UNSTRING.                                                00132300
132400     SET WS-SUB1 TO 1.                                            00132400
132500     PERFORM 536-CHECK-ONE-TOKEN THRU 536-EXIT                    00132500
132600         UNTIL WS-SUB1 > WS-TENANT-TOKEN-COUNT                    00132600
132700             OR ITEM-FOUND.                                       00132700
132800                                                                  00132800
132900 536-CHECK-ONE-TOKEN.                                             00132900
133000     IF WS-TENANT-TOKEN(WS-SUB1) = PYR-TENANT-NATIONAL-ID         00133000
133100         MOVE 'Y' TO WS-FOUND-SW                                  00133100
133200         GO TO 536-EXIT                                           00133200
133300     END-IF.                                                      00133300
133400     SET WS-SUB1 UP BY 1.                                         00133400
133500 536-EXIT.                                                        00133500
133600     EXIT.                                                        00133600
133700                                                                  00133700
133800 540-CREATE-PAYMENT.                                              00133800
133900     ADD +1 TO WS-PAYM-COUNT.                                     00133900
134000     SET WS-PAYM-SUB TO WS-PAYM-COUNT.                            00134000
134100     ADD +1 TO WS-NEXT-PAYM-SEQ.                                  00134100
134200     MOVE P-OWNER-ID TO TBL-PAYM-OWNER-ID(WS-PAYM-SUB).           00134200
134300     MOVE WS-NEXT-PAYM-SEQ                                        00134300
134400          TO TBL-PAYM-SEQ-NUM(WS-PAYM-SUB).                       00134400
134500     MOVE WS-PROP-ADDR-RESOLVED                                   00134500
134600          TO TBL-PAYM-PROP-ADDR(WS-PAYM-SUB).                     00134600
134700     MOVE PYR-TENANT-NATIONAL-ID                                  00134700
134800          TO TBL-PAYM-TENANT-ID(WS-PAYM-SUB).                     00134800
134900     MOVE PYR-LEASE-START-DATE                                    00134900
135000          TO TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB).                00135000
135100     MOVE PYR-AMOUNT TO TBL-PAYM-AMOUNT(WS-PAYM-SUB).             00135100
135200     MOVE PYR-PAYMENT-DATE TO TBL-PAYM-DATE(WS-PAYM-SUB).         00135200
135300     IF PYR-PAYMENT-TYPE = SPACES                                 00135300
135400         MOVE 'RENT' TO TBL-PAYM-TYPE(WS-PAYM-SUB)                00135400
135500     ELSE                                                         00135500
135600         MOVE PYR-PAYMENT-TYPE                                    00135600
135700             TO TBL-PAYM-TYPE(WS-PAYM-SUB)                        00135700
135800     END-IF.                                                      00135800
135900     IF PYR-PAYMENT-STATUS = SPACES                               00135900
136000         MOVE 'PAID' TO TBL-PAYM-STATUS(WS-PAYM-SUB)              00136000
136100     ELSE                                                         00136100
136200         MOVE PYR-PAYMENT-STATUS                                  00136200
136300             TO TBL-PAYM-STATUS(WS-PAYM-SUB)                      00136300
136400     END-IF.                                                      00136400
136500     MOVE PYR-DESCRIPTION                                         00136500
136600          TO TBL-PAYM-DESCRIPTION(WS-PAYM-SUB).                   00136600
136700                                                                  00136700
136800******************************************************************00136800
136900* GENERIC HELPERS                                                 00136900
137000******************************************************************00137000
137100* TRIMS TRAILING SPACES FROM WS-TRIM-SRC BY BACKING UP FROM THE   00137100
137200* FIELD'S DEFINED LENGTH UNTIL A NON-SPACE CHARACTER IS FOUND OR  00137200
137300* THE LENGTH REACHES ZERO.  NO INTRINSIC FUNCTION IS USED - THIS  00137300
137400* IS THE SAME BACKWARD-SCAN TRIM THIS SHOP USED BEFORE FUNCTION   00137400
137500* SUPPORT SHIPPED ON THE COMPILER.                                00137500
137600 600-TRIM-FIELD.                                                  00137600
137700     MOVE 255 TO WS-TRIM-LEN.                                     00137700
137800     PERFORM 601-BACK-UP-ONE THRU 601-EXIT                        00137800
137900         UNTIL WS-TRIM-LEN = 0                                    00137900
138000             OR WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE.           00138000
138100                                                                  00138100
138200 601-BACK-UP-ONE.                                                 00138200
138300     SUBTRACT 1 FROM WS-TRIM-LEN.                                 00138300
138400 601-EXIT.                                                        00138400
138500     EXIT.                                                        00138500
138600                                                                  00138600
138700* CR-1188 - NORMALIZES AN ADDRESS FOR DUPLICATE CHECKING BY       00138700
138800* UPPERCASING AND TRIMMING.  WS-NORM-SRC IS BOTH INPUT AND        00138800
138900* OUTPUT.                                                         00138900
139000 610-NORMALIZE-ADDRESS.                                           00139000
139100     INSPECT WS-NORM-SRC                                          00139100
139200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00139200
139300             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                     00139300
139400     MOVE WS-NORM-SRC TO WS-TRIM-SRC.                             00139400
139500     PERFORM 600-TRIM-FIELD.                                      00139500
139600     MOVE WS-TRIM-LEN TO WS-NORM-LEN.                             00139600
139700     IF WS-NORM-LEN < 255                                         00139700
139800         MOVE SPACES TO WS-NORM-SRC                               00139800
139900         MOVE WS-TRIM-SRC(1:WS-NORM-LEN) TO WS-NORM-SRC           00139900
140000     END-IF.                                                      00140000
140100                                                                  00140100
140200* APPENDS ONE '<SHEET> ROW <N>: <TEXT>' DETAIL LINE TO THE ERROR  00140200
140300* TABLE FOR THE REPORT'S TAIL SECTION.  THE TABLE IS BOUNDED AT   00140300
140400* 500 ENTRIES - A RUN WITH MORE ERRORS THAN THAT STILL COUNTS     00140400
140500* THEM ALL IN THE SHEET TOTALS, IT JUST STOPS DETAILING THEM.     00140500
140600 950-ADD-ERROR-LINE.                                              00140600
140700     IF WS-ERR-COUNT NOT < 500                                    00140700
140800         GO TO 950-EXIT                                           00140800
140900     END-IF.                                                      00140900
141000     ADD +1 TO WS-ERR-COUNT.                                      00141000
141100     SET WS-ERR-SUB TO WS-ERR-COUNT.                              00141100
141200     MOVE ERR-MSG-SHEET TO ERRTAB-SHEET(WS-ERR-SUB).              00141200
141300     MOVE ERR-MSG-ROWNUM TO ERRTAB-ROWNUM(WS-ERR-SUB).            00141300
141400     MOVE ERR-MSG-TEXT TO ERRTAB-TEXT(WS-ERR-SUB).                00141400
141500 950-EXIT.                                                        00141500
141600     EXIT.                                                        00141600
141700                                                                  00141700
141800******************************************************************00141800
141900* FILE HANDLING                                                   00141900
142000******************************************************************00142000
142100 700-OPEN-FILES.                                                  00142100
142200     OPEN INPUT PROPERTY-IMPORT-FILE.                             00142200
142300     OPEN INPUT TENANT-IMPORT-FILE.                               00142300
142400     OPEN INPUT LEASE-IMPORT-FILE.                                00142400
142500     OPEN INPUT PAYMENT-IMPORT-FILE.                              00142500
142600     OPEN INPUT PROPERTY-FILE.                                    00142600
142700     OPEN INPUT TENANT-FILE.                                      00142700
142800     OPEN INPUT LEASE-FILE.                                       00142800
142900     OPEN INPUT PAYMENT-FILE.                                     00142900
143000     OPEN OUTPUT PROPERTY-FILE-OUT.                               00143000
143100     OPEN OUTPUT TENANT-FILE-OUT.                                 00143100
143200     OPEN OUTPUT LEASE-FILE-OUT.                                  00143200
143300     OPEN OUTPUT PAYMENT-FILE-OUT.                                00143300
143400     OPEN OUTPUT REPORT-FILE.                                     00143400
143500     IF WS-PROPIMP-STATUS NOT = '00'                              00143500
143600         OR WS-TENIMP-STATUS NOT = '00'                           00143600
143700         OR WS-LSEIMP-STATUS NOT = '00'                           00143700
143800         OR WS-PAYIMP-STATUS NOT = '00'                           00143800
143900         MOVE 16 TO RETURN-CODE                                   00143900
144000     END-IF.                                                      00144000
144100                                                                  00144100
144200 710-READ-PROPIMP.                                                00144200
144300     READ PROPERTY-IMPORT-FILE                                    00144300
144400         AT END MOVE 'Y' TO WS-PROPIMP-EOF .                      00144400
144500                                                                  00144500
144600 712-READ-TENIMP.                                                 00144600
144700     READ TENANT-IMPORT-FILE                                      00144700
144800         AT END MOVE 'Y' TO WS-TENIMP-EOF .                       00144800
144900                                                                  00144900
145000 714-READ-LSEIMP.                                                 00145000
145100     READ LEASE-IMPORT-FILE                                       00145100
145200         AT END MOVE 'Y' TO WS-LSEIMP-EOF .                       00145200
145300                                                                  00145300
145400 716-READ-PAYIMP.                                                 00145400
145500     READ PAYMENT-IMPORT-FILE                                     00145500
145600         AT END MOVE 'Y' TO WS-PAYIMP-EOF .                       00145600
145700                                                                  00145700
145800 720-READ-PROPMAST.                                               00145800
145900     READ PROPERTY-FILE                                           00145900
146000         AT END MOVE 'Y' TO WS-PROPMAST-EOF .                     00146000
146100                                                                  00146100
146200 722-READ-TENMAST.                                                00146200
146300     READ TENANT-FILE                                             00146300
146400         AT END MOVE 'Y' TO WS-TENMAST-EOF .                      00146400
146500                                                                  00146500
146600 724-READ-LSEMAST.                                                00146600
146700     READ LEASE-FILE                                              00146700
146800         AT END MOVE 'Y' TO WS-LSEMAST-EOF .                      00146800
146900                                                                  00146900
147000 726-READ-PAYMFILE.                                               00147000
147100     READ PAYMENT-FILE                                            00147100
147200         AT END MOVE 'Y' TO WS-PAYMFILE-EOF .                     00147200
147300                                                                  00147300
147400 790-CLOSE-FILES.                                                 00147400
147500     CLOSE PROPERTY-IMPORT-FILE.                                  00147500
147600     CLOSE TENANT-IMPORT-FILE.                                    00147600
147700     CLOSE LEASE-IMPORT-FILE.                                     00147700
147800     CLOSE PAYMENT-IMPORT-FILE.                                   00147800
147900     CLOSE PROPERTY-FILE.                                         00147900
148000     CLOSE TENANT-FILE.                                           00148000
148100     CLOSE LEASE-FILE.                                            00148100
148200     CLOSE PAYMENT-FILE.                                          00148200
148300     CLOSE PROPERTY-FILE-OUT.                                     00148300
148400     CLOSE TENANT-FILE-OUT.                                       00148400
148500     CLOSE LEASE-FILE-OUT.                                        00148500
148600     CLOSE PAYMENT-FILE-OUT.                                      00148600
148700     CLOSE REPORT-FILE.                                           00148700
148800                                                                  00148800
148900******************************************************************00148900
149000* MASTER FILE DUMPS - WHOLE TABLE, OLD ROWS AND NEW, OUT TO THE   00149000
149100* UPDATED MASTER.  SAME WRITE...FROM SPLIT AS SAM3ABND'S          00149100
149200* CUST-REC-FD/CUST-REC, RESTATED FOR EACH OF THE FOUR MASTERS.    00149200
149300******************************************************************00149300
149400 800-WRITE-PROPERTY-MASTER-OUT.                                   00149400
149500     SET WS-PROP-SUB TO 1.                                        00149500
149600     PERFORM 801-WRITE-ONE-PROPERTY                               00149600
149700         UNTIL WS-PROP-SUB > WS-PROP-COUNT.                       00149700
149800                                                                  00149800
149900 801-WRITE-ONE-PROPERTY.                                          00149900
150000     MOVE SPACES TO PP-PROPERTY-REC.                              00150000
150100     MOVE TBL-PROP-OWNER-ID(WS-PROP-SUB) TO PP-PROP-OWNER-ID.     00150100
150200     MOVE TBL-PROP-FULL-ADDR(WS-PROP-SUB) TO PP-PROP-FULL-ADDR.   00150200
150300     MOVE TBL-PROP-STREET(WS-PROP-SUB) TO PP-PROP-STREET.         00150300
150400     MOVE TBL-PROP-STREET-NUM(WS-PROP-SUB)                        00150400
150500          TO PP-PROP-STREET-NUM.                                  00150500
150600     MOVE TBL-PROP-FLOOR(WS-PROP-SUB) TO PP-PROP-FLOOR.           00150600
150700     MOVE TBL-PROP-APARTMENT(WS-PROP-SUB)                         00150700
150800          TO PP-PROP-APARTMENT.                                   00150800
150900     MOVE TBL-PROP-CITY(WS-PROP-SUB) TO PP-PROP-CITY.             00150900
151000     MOVE TBL-PROP-PROVINCE(WS-PROP-SUB) TO PP-PROP-PROVINCE.     00151000
151100     MOVE TBL-PROP-POSTAL-CODE(WS-PROP-SUB)                       00151100
151200          TO PP-PROP-POSTAL-CODE.                                 00151200
151300     MOVE TBL-PROP-TYPE(WS-PROP-SUB) TO PP-PROP-TYPE.             00151300
151400     MOVE TBL-PROP-BASE-RENT(WS-PROP-SUB) TO PP-PROP-BASE-RENT.   00151400
151500     MOVE TBL-PROP-STATUS-BYTE(WS-PROP-SUB)                       00151500
151600          TO PP-PROP-STATUS-BYTE.                                 00151600
151700     MOVE TBL-PROP-DATE-CREATED(WS-PROP-SUB)                      00151700
151800          TO PP-PROP-DATE-CREATED.                                00151800
151900     WRITE PROPERTY-FILE-OUT-REC FROM PP-PROPERTY-REC.            00151900
152000     SET WS-PROP-SUB UP BY 1.                                     00152000
152100                                                                  00152100
152200 810-WRITE-TENANT-MASTER-OUT.                                     00152200
152300     SET WS-TENN-SUB TO 1.                                        00152300
152400     PERFORM 811-WRITE-ONE-TENANT                                 00152400
152500         UNTIL WS-TENN-SUB > WS-TENN-COUNT.                       00152500
152600                                                                  00152600
152700 811-WRITE-ONE-TENANT.                                            00152700
152800     MOVE SPACES TO PP-TENANT-REC.                                00152800
152900     MOVE TBL-TENN-OWNER-ID(WS-TENN-SUB) TO PP-TEN-OWNER-ID.      00152900
153000     MOVE TBL-TENN-NATIONAL-ID(WS-TENN-SUB)                       00153000
153100          TO PP-TEN-NATIONAL-ID.                                  00153100
153200     MOVE TBL-TENN-FULL-NAME(WS-TENN-SUB) TO PP-TEN-FULL-NAME.    00153200
153300     MOVE TBL-TENN-EMAIL(WS-TENN-SUB) TO PP-TEN-EMAIL.            00153300
153400     MOVE TBL-TENN-PHONE(WS-TENN-SUB) TO PP-TEN-PHONE.            00153400
153500     MOVE TBL-TENN-STATUS-BYTE(WS-TENN-SUB)                       00153500
153600          TO PP-TEN-STATUS-BYTE.                                  00153600
153700     MOVE TBL-TENN-DATE-CREATED(WS-TENN-SUB)                      00153700
153800          TO PP-TEN-DATE-CREATED.                                 00153800
153900     WRITE TENANT-FILE-OUT-REC FROM PP-TENANT-REC.                00153900
154000     SET WS-TENN-SUB UP BY 1.                                     00154000
154100                                                                  00154100
154200 820-WRITE-LEASE-MASTER-OUT.                                      00154200
154300     SET WS-LSE-SUB TO 1.                                         00154300
154400     PERFORM 821-WRITE-ONE-LEASE                                  00154400
154500         UNTIL WS-LSE-SUB > WS-LSE-COUNT.                         00154500
154600                                                                  00154600
154700 821-WRITE-ONE-LEASE.                                             00154700
154800     MOVE SPACES TO PP-LEASE-REC.                                 00154800
154900     MOVE TBL-LSE-OWNER-ID(WS-LSE-SUB) TO PP-LSE-OWNER-ID.        00154900
155000     MOVE TBL-LSE-PROP-ADDR(WS-LSE-SUB) TO PP-LSE-PROP-ADDR.      00155000
155100     MOVE TBL-LSE-FIRST-TENANT(WS-LSE-SUB)                        00155100
155200          TO PP-LSE-FIRST-TENANT-ID.                              00155200
155300     MOVE TBL-LSE-TENANT-IDS(WS-LSE-SUB) TO PP-LSE-TENANT-IDS.    00155300
155400     MOVE TBL-LSE-START-DATE(WS-LSE-SUB) TO PP-LSE-START-DATE.    00155400
155500     MOVE TBL-LSE-END-DATE(WS-LSE-SUB) TO PP-LSE-END-DATE.        00155500
155600     MOVE TBL-LSE-MONTHLY-RENT(WS-LSE-SUB)                        00155600
155700          TO PP-LSE-MONTHLY-RENT.                                 00155700
155800     MOVE TBL-LSE-ADJ-INDEX(WS-LSE-SUB) TO PP-LSE-ADJ-INDEX.      00155800
155900     MOVE TBL-LSE-ADJ-FREQ-MONTHS(WS-LSE-SUB)                     00155900
156000          TO PP-LSE-ADJ-FREQ-MONTHS.                              00156000
156100     MOVE TBL-LSE-STATUS(WS-LSE-SUB) TO PP-LSE-STATUS.            00156100
156200     MOVE TBL-LSE-DELETED-SW(WS-LSE-SUB)                          00156200
156300          TO PP-LSE-DELETED-SW.                                   00156300
156400     WRITE LEASE-FILE-OUT-REC FROM PP-LEASE-REC.                  00156400
156500     SET WS-LSE-SUB UP BY 1.                                      00156500
156600                                                                  00156600
156700 830-WRITE-PAYMENT-MASTER-OUT.                                    00156700
156800     SET WS-PAYM-SUB TO 1.                                        00156800
156900     PERFORM 831-WRITE-ONE-PAYMENT                                00156900
157000         UNTIL WS-PAYM-SUB > WS-PAYM-COUNT.                       00157000
157100                                                                  00157100
157200 831-WRITE-ONE-PAYMENT.                                           00157200
157300     MOVE SPACES TO PP-PAYMENT-REC.                               00157300
157400     MOVE TBL-PAYM-OWNER-ID(WS-PAYM-SUB) TO PP-PAY-OWNER-ID.      00157400
157500     MOVE TBL-PAYM-SEQ-NUM(WS-PAYM-SUB) TO PP-PAY-SEQ-NUM.        00157500
157600     MOVE TBL-PAYM-PROP-ADDR(WS-PAYM-SUB) TO PP-PAY-PROP-ADDR.    00157600
157700     MOVE TBL-PAYM-TENANT-ID(WS-PAYM-SUB) TO PP-PAY-TENANT-ID.    00157700
157800     MOVE TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB)                    00157800
157900          TO PP-PAY-LEASE-START-DATE.                             00157900
158000     MOVE TBL-PAYM-AMOUNT(WS-PAYM-SUB) TO PP-PAY-AMOUNT.          00158000
158100     MOVE TBL-PAYM-DATE(WS-PAYM-SUB) TO PP-PAY-DATE.              00158100
158200     MOVE TBL-PAYM-TYPE(WS-PAYM-SUB) TO PP-PAY-TYPE.              00158200
158300     MOVE TBL-PAYM-STATUS(WS-PAYM-SUB) TO PP-PAY-STATUS.          00158300
158400     MOVE TBL-PAYM-DESCRIPTION(WS-PAYM-SUB)                       00158400
158500          TO PP-PAY-DESCRIPTION.                                  00158500
158600     WRITE PAYMENT-FILE-OUT-REC FROM PP-PAYMENT-REC.              00158600
158700     SET WS-PAYM-SUB UP BY 1.                                     00158700
158800                                                                  00158800
158900******************************************************************00158900
159000* REPORT - ONE DETAIL LINE PER SHEET, A GRAND TOTAL, A RESULT     00159000
159100* LINE, THEN THE ERROR-MESSAGE DETAIL LINES.                      00159100
159200******************************************************************00159200
159300 850-CALC-GRAND-TOTALS.                                           00159300
159400     COMPUTE GT-TOTAL-ROWS = PRP-TOTAL-ROWS + TNR-TOTAL-ROWS      00159400
159500         + LSR-TOTAL-ROWS + PYR-TOTAL-ROWS.                       00159500
159600     COMPUTE GT-VALID-ROWS = PRP-VALID-ROWS + TNR-VALID-ROWS      00159600
159700         + LSR-VALID-ROWS + PYR-VALID-ROWS.                       00159700
159800     COMPUTE GT-ERROR-ROWS = PRP-ERROR-ROWS + TNR-ERROR-ROWS      00159800
159900         + LSR-ERROR-ROWS + PYR-ERROR-ROWS.                       00159900
160000     COMPUTE GT-CREATED-ROWS = PRP-CREATED-ROWS + TNR-CREATED-ROWS00160000
160100         + LSR-CREATED-ROWS + PYR-CREATED-ROWS.                   00160100
160200     COMPUTE GT-SKIPPED-ROWS = PRP-SKIPPED-ROWS + TNR-SKIPPED-ROWS00160200
160300         + LSR-SKIPPED-ROWS + PYR-SKIPPED-ROWS.                   00160300
160400     MOVE GT-TOTAL-ROWS TO IRT-TOTAL-ROWS.                        00160400
160500     MOVE GT-VALID-ROWS TO IRT-VALID-ROWS.                        00160500
160600     MOVE GT-ERROR-ROWS TO IRT-ERROR-ROWS.                        00160600
160700     MOVE GT-CREATED-ROWS TO IRT-NEW-RECORDS.                     00160700
160800     MOVE GT-SKIPPED-ROWS TO IRT-EXISTING-RECORDS.                00160800
160900                                                                  00160900
161000 860-WRITE-REPORT.                                                00161000
161100     MOVE WS-TODAY-CCYY TO RPT-TITLE-DATE(1:4).                   00161100
161200     MOVE '-' TO RPT-TITLE-DATE(5:1).                             00161200
161300     MOVE WS-TODAY-MM TO RPT-TITLE-DATE(6:2).                     00161300
161400     MOVE '-' TO RPT-TITLE-DATE(8:1).                             00161400
161500     MOVE WS-TODAY-DD TO RPT-TITLE-DATE(9:2).                     00161500
161600     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                     00161600
161700     WRITE REPORT-RECORD FROM RPT-RULE-LINE.                      00161700
161800     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR-LINE.                00161800
161900     MOVE 'PROPERTIES' TO RPT-SHT-NAME.                           00161900
162000     MOVE PRP-TOTAL-ROWS TO RPT-SHT-TOTAL.                        00162000
162100     MOVE PRP-VALID-ROWS TO RPT-SHT-VALID.                        00162100
162200     MOVE PRP-ERROR-ROWS TO RPT-SHT-ERROR.                        00162200
162300     MOVE PRP-CREATED-ROWS TO RPT-SHT-CREATED.                    00162300
162400     MOVE PRP-SKIPPED-ROWS TO RPT-SHT-SKIPPED.                    00162400
162500     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL-LINE.              00162500
162600     MOVE 'TENANTS' TO RPT-SHT-NAME.                              00162600
162700     MOVE TNR-TOTAL-ROWS TO RPT-SHT-TOTAL.                        00162700
162800     MOVE TNR-VALID-ROWS TO RPT-SHT-VALID.                        00162800
162900     MOVE TNR-ERROR-ROWS TO RPT-SHT-ERROR.                        00162900
163000     MOVE TNR-CREATED-ROWS TO RPT-SHT-CREATED.                    00163000
163100     MOVE TNR-SKIPPED-ROWS TO RPT-SHT-SKIPPED.                    00163100
163200     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL-LINE.              00163200
163300     MOVE 'LEASES' TO RPT-SHT-NAME.                               00163300
163400     MOVE LSR-TOTAL-ROWS TO RPT-SHT-TOTAL.                        00163400
163500     MOVE LSR-VALID-ROWS TO RPT-SHT-VALID.                        00163500
163600     MOVE LSR-ERROR-ROWS TO RPT-SHT-ERROR.                        00163600
163700     MOVE LSR-CREATED-ROWS TO RPT-SHT-CREATED.                    00163700
163800     MOVE LSR-SKIPPED-ROWS TO RPT-SHT-SKIPPED.                    00163800
163900     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL-LINE.              00163900
164000     MOVE 'PAYMENTS' TO RPT-SHT-NAME.                             00164000
164100     MOVE PYR-TOTAL-ROWS TO RPT-SHT-TOTAL.                        00164100
164200     MOVE PYR-VALID-ROWS TO RPT-SHT-VALID.                        00164200
164300     MOVE PYR-ERROR-ROWS TO RPT-SHT-ERROR.                        00164300
164400     MOVE PYR-CREATED-ROWS TO RPT-SHT-CREATED.                    00164400
164500     MOVE PYR-SKIPPED-ROWS TO RPT-SHT-SKIPPED.                    00164500
164600     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL-LINE.              00164600
164700     WRITE REPORT-RECORD FROM RPT-RULE-LINE.                      00164700
164800     MOVE 'GRAND TOTAL' TO RPT-SHT-NAME.                          00164800
164900     MOVE GT-TOTAL-ROWS TO RPT-SHT-TOTAL.                         00164900
165000     MOVE GT-VALID-ROWS TO RPT-SHT-VALID.                         00165000
165100     MOVE GT-ERROR-ROWS TO RPT-SHT-ERROR.                         00165100
165200     MOVE GT-CREATED-ROWS TO RPT-SHT-CREATED.                     00165200
165300     MOVE GT-SKIPPED-ROWS TO RPT-SHT-SKIPPED.                     00165300
165400     WRITE REPORT-RECORD FROM RPT-SHEET-DETAIL-LINE.              00165400
165500     IF IRT-ERRORS = 0                                            00165500
165600         MOVE 'SUCCESS' TO RPT-RESULT-TEXT                        00165600
165700     ELSE                                                         00165700
165710         MOVE IRT-ERRORS TO WS-RESULT-ERR-DISP                    00165710
165720         STRING 'FAILED (' DELIMITED BY SIZE                      00165720
165730                WS-RESULT-ERR-DISP DELIMITED BY SIZE              00165730
165740                ' ERRORS)' DELIMITED BY SIZE                      00165740
165750                INTO RPT-RESULT-TEXT                              00165750
165760         END-STRING                                               00165760
165800     END-IF.                                                      00165800
165900                                                                  00165900
166000     WRITE REPORT-RECORD FROM RPT-RESULT-LINE.                    00166000
166100     IF WS-ERR-COUNT > 0                                          00166100
166200         SET WS-ERR-SUB TO 1                                      00166200
166300         PERFORM 865-WRITE-ONE-ERROR-LINE                         00166300
166400             UNTIL WS-ERR-SUB > WS-ERR-COUNT                      00166400
166500     END-IF.                                                      00166500
166600                                                                  00166600
166700 865-WRITE-ONE-ERROR-LINE.                                        00166700
166800     MOVE ERRTAB-SHEET(WS-ERR-SUB) TO RPT-ERR-SHEET.              00166800
166900     MOVE ERRTAB-ROWNUM(WS-ERR-SUB) TO RPT-ERR-ROWNUM.            00166900
167000     MOVE ERRTAB-TEXT(WS-ERR-SUB) TO RPT-ERR-TEXT.                00167000
167100     WRITE REPORT-RECORD FROM RPT-ERROR-DETAIL-LINE.              00167100
167200     SET WS-ERR-SUB UP BY 1.                                      00167200
167300                                                                  00167300
