000100***************************************************************** 00000100
000200* INDEXVAL - PUBLISHED INDEX READING, AND THE ADJUSTMENT          00000200
000300*   FACTOR RESULT COMPUTED FROM TWO SUCH READINGS.                00000300
000400*   FILE IS READ IN VALUE-DATE ORDER PER INDEX-TYPE/COUNTRY -     00000400
000500*   CLOSEST READING ON OR BEFORE THE TARGET DATE WINS.            00000500
000600***************************************************************** 00000600
000700 01  PP-INDEX-VALUE-REC.                                          00000700
000800     05  PP-IDX-KEY.                                              00000800
000900         10  PP-IDX-TYPE              PIC X(20).                  00000900
001000             88  PP-IDX-TYPE-VALID    VALUE 'ICL'                 00001000
001100                                             'IPC'                00001100
001200                                             'DOLAR_BLUE'         00001200
001300                                             'DOLAR_OFICIAL'      00001300
001400                                             'DOLAR_MEP'          00001400
001500                                             'NONE'.              00001500
001600         10  PP-IDX-COUNTRY-CODE      PIC X(02).                  00001600
001700         10  PP-IDX-VALUE-DATE        PIC 9(8).                   00001700
001800     05  PP-IDX-VALUE                 PIC S9(12)V9(6) COMP-3.     00001800
001900     05  PP-IDX-SOURCE                PIC X(100).                 00001900
002000     05  FILLER                       PIC X(30).                  00002000
002100                                                                  00002100
002200 01  PP-ADJ-FACTOR-RESULT.                                        00002200
002300     05  PP-ADJ-FACTOR                PIC S9(4)V9(6) COMP-3.      00002300
002400     05  PP-ADJ-FROM-VALUE            PIC S9(12)V9(6) COMP-3.     00002400
002500     05  PP-ADJ-TO-VALUE              PIC S9(12)V9(6) COMP-3.     00002500
002600     05  FILLER                       PIC X(10).                  00002600
