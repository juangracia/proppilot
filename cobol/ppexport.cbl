000100******************************************************************00000100
000200* PROPPILOT DATA SERVICES - PROPERTY MANAGEMENT BATCH SUITE       00000200
000300* (C) COPYRIGHT PROPPILOT DATA SERVICES.  ALL RIGHTS RESERVED.    00000300
000400******************************************************************00000400
000500* PROGRAM:  PPEXPORT                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* STRAIGHT READ-AND-FORMAT PASS OVER THE FOUR PROPPILOT MASTERS   00000900
001000* FOR ONE OWNER, ONE EXPORT ROW WRITTEN PER MASTER ROW READ.      00001000
001100* NO COMPUTATION, NO AGGREGATION, NO TOTALS LINE - THE SPREADSHEET00001100
001200* RE-IMPORT TEAM ASKED FOR THE OUTPUT ROWS IN THE SAME ORDER THE  00001200
001300* MASTER FILE RETURNS THEM, NOT RE-SORTED.                        00001300
001400******************************************************************00001400
001500*                                                                 00001500
001600* Export record descriptions:                                     00001600
001700*     0    1    1    2    2    3    3    4    4    5    5    6    00001700
001800* ....5....0....5....0....5....0....5....0....5....0....5....0....00001800
001900*                                                                 00001900
002000* *  <== an asterisk in first column is a comment                 00002000
002100* FOUR OUTPUT FILES - ONE PER RECORD TYPE - EXPPROP/EXPTEN/EXPLSE/00002100
002200* EXPPAY.  COLUMN ORDER MATCHES THE RECORD LAYOUTS IN THE CURRENT 00002200
002300* DATA DICTIONARY, NOT THE ORDER THE MASTER FILE HAPPENS TO STORE 00002300
002400* THEM IN.                                                        00002400
002500*                                                                 00002500
002600******************************************************************00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800******************************************************************00002800
002900 PROGRAM-ID. PPEXPORT.                                            00002900
003000 AUTHOR. D STOUT.                                                 00003000
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00003100
003200 DATE-WRITTEN. 11/05/90.                                          00003200
003300 DATE-COMPILED.                                                   00003300
003400 SECURITY. NON-CONFIDENTIAL.                                      00003400
003500******************************************************************00003500
003600*    CHANGE LOG                                                   00003600
003700*-----------------------------------------------------------------00003700
003800*  11/05/90  D STOUT     ORIGINAL PROGRAM - READ THE FOUR         00003800
003900*                        PROPPILOT MASTERS FOR ONE OWNER AND WRITE00003900
004000*                        ROW PER MASTER ROW, NO SORT, NO TOTALS.  00004000
004100*  02/18/93  D STOUT     CR-1056 LEASE EXPORT NOW SKIPS A LEASE   00004100
004200*                        FLAGGED DELETED - THE RE-IMPORT TEAM WAS 00004200
004300*                        PULLING IN TERMINATED-AND-PURGED LEASES. 00004300
004400*  01/08/99  C TORRES    Y2K REMEDIATION - NO DATE ARITHMETIC IN  00004400
004500*                        THIS PROGRAM, REVIEWED FOR COMPLETENESS. 00004500
004600*  06/21/99  C TORRES    Y2K SIGN-OFF - REGRESSION CLEAN ACROSS   00004600
004700*                        4 CENTURY-BOUNDARY TEST DECKS.           00004700
004800*  04/30/07  J SAYLES    CR-1777 NULL NUMERIC AND DATE CELLS NOW  00004800
004900*                        BLANK INSTEAD OF ZERO-FILLED ON EXPORT,  00004900
005000*                        PER THE SPREADSHEET RECONCILIATION TEAM'S00005000
005100*                        REQUEST - BLANK WHEN ZERO ON EVERY EDITED00005100
005200*                        AMOUNT AND DATE FIELD BELOW.             00005200
005220*  03/08/11  R HOLLOWAY   CR-1702 LEASE EXPORT ROW NOW GUARDS     00005220
005240*                        THE START DATE'S CENTURY - A KEYED       00005240
005260*                        00/01/01 START DATE WAS EXPORTING AS     00005260
005280*                        YEAR ZERO TO THE SPREADSHEET.            00005280
005300*-----------------------------------------------------------------00005300
005400                                                                  00005400
005500*                                                                 00005500
005600* Export record descriptions (continued):                         00005600
005700* EACH EXPORT FILE IS FIXED-WIDTH, ONE COLUMN SET PER RECORD TYPE.00005700
005800* COLUMN ORDER MATCHES THE RECORD LAYOUT DICTIONARY, NOT THE      00005800
005900* MASTER'S OWN FIELD ORDER.  A NULL NUMERIC OR DATE VALUE (ZERO   00005900
006000* IN THE MASTER) COMES OUT AS BLANK - SEE THE 04/30/07 ENTRY      00006000
006100* ABOVE - VIA BLANK WHEN ZERO ON EVERY SUCH FIELD BELOW.          00006100
006200******************************************************************00006200
006300                                                                  00006300
006400 ENVIRONMENT DIVISION.                                            00006400
006500 CONFIGURATION SECTION.                                           00006500
006600 SOURCE-COMPUTER. IBM-390.                                        00006600
006700 OBJECT-COMPUTER. IBM-390.                                        00006700
006800 SPECIAL-NAMES.                                                   00006800
006900    C01 IS TOP-OF-FORM.                                           00006900
007000                                                                  00007000
007100 INPUT-OUTPUT SECTION.                                            00007100
007200 FILE-CONTROL.                                                    00007200
007300                                                                  00007300
007400    SELECT PROPERTY-FILE ASSIGN TO PROPMAST                       00007400
007500        ACCESS IS SEQUENTIAL                                      00007500
007600        FILE STATUS IS WS-PROPMAST-STATUS.                        00007600
007700                                                                  00007700
007800    SELECT TENANT-FILE ASSIGN TO TENMAST                          00007800
007900        ACCESS IS SEQUENTIAL                                      00007900
008000        FILE STATUS IS WS-TENMAST-STATUS.                         00008000
008100                                                                  00008100
008200    SELECT LEASE-FILE ASSIGN TO LSEMAST                           00008200
008300        ACCESS IS SEQUENTIAL                                      00008300
008400        FILE STATUS IS WS-LSEMAST-STATUS.                         00008400
008500                                                                  00008500
008600    SELECT PAYMENT-FILE ASSIGN TO PAYMFILE                        00008600
008700        ACCESS IS SEQUENTIAL                                      00008700
008800        FILE STATUS IS WS-PAYMFILE-STATUS.                        00008800
008900                                                                  00008900
009000    SELECT EXPORT-PROPERTY-FILE ASSIGN TO EXPPROP                 00009000
009100        ACCESS IS SEQUENTIAL                                      00009100
009200        FILE STATUS IS WS-EXPPROP-STATUS.                         00009200
009300                                                                  00009300
009400    SELECT EXPORT-TENANT-FILE ASSIGN TO EXPTEN                    00009400
009500        ACCESS IS SEQUENTIAL                                      00009500
009600        FILE STATUS IS WS-EXPTEN-STATUS.                          00009600
009700                                                                  00009700
009800    SELECT EXPORT-LEASE-FILE ASSIGN TO EXPLSE                     00009800
009900        ACCESS IS SEQUENTIAL                                      00009900
010000        FILE STATUS IS WS-EXPLSE-STATUS.                          00010000
010100                                                                  00010100
010200    SELECT EXPORT-PAYMENT-FILE ASSIGN TO EXPPAY                   00010200
010300        ACCESS IS SEQUENTIAL                                      00010300
010400        FILE STATUS IS WS-EXPPAY-STATUS.                          00010400
010500                                                                  00010500
010600******************************************************************00010600
010700 DATA DIVISION.                                                   00010700
010800 FILE SECTION.                                                    00010800
010900                                                                  00010900
011000 FD  PROPERTY-FILE                                                00011000
011100    RECORDING MODE IS F.                                          00011100
011200 COPY PROPUNIT.                                                   00011200
011300                                                                  00011300
011400 FD  TENANT-FILE                                                  00011400
011500    RECORDING MODE IS F.                                          00011500
011600 COPY TENANTRC.                                                   00011600
011700                                                                  00011700
011800 FD  LEASE-FILE                                                   00011800
011900    RECORDING MODE IS F.                                          00011900
012000 COPY LEASEREC.                                                   00012000
012100                                                                  00012100
012200 FD  PAYMENT-FILE                                                 00012200
012300    RECORDING MODE IS F.                                          00012300
012400 COPY PAYMNREC.                                                   00012400
012500                                                                  00012500
012600* EXPORT FDS - ONE FLAT RECORD PER FILE, WRITTEN FROM THE         00012600
012700* WS RECORD BELOW (CUST-REC-FD/CUST-REC SPLIT, SAME AS THE IMPORT 00012700
012800* SIDE'S PPIMPORT 800-SERIES MASTER DUMPS).                       00012800
012900                                                                  00012900
013000 FD  EXPORT-PROPERTY-FILE                                         00013000
013100    RECORDING MODE IS F.                                          00013100
013200 01  EXPORT-PROPERTY-FILE-REC   PIC X(700).                       00013200
013300                                                                  00013300
013400 FD  EXPORT-TENANT-FILE                                           00013400
013500    RECORDING MODE IS F.                                          00013500
013600 01  EXPORT-TENANT-FILE-REC     PIC X(310).                       00013600
013700                                                                  00013700
013800 FD  EXPORT-LEASE-FILE                                            00013800
013900    RECORDING MODE IS F.                                          00013900
014000 01  EXPORT-LEASE-FILE-REC      PIC X(520).                       00014000
014100                                                                  00014100
014200 FD  EXPORT-PAYMENT-FILE                                          00014200
014300    RECORDING MODE IS F.                                          00014300
014400 01  EXPORT-PAYMENT-FILE-REC    PIC X(830).                       00014400
014500                                                                  00014500
014600******************************************************************00014600
014700 WORKING-STORAGE SECTION.                                         00014700
014800                                                                  00014800
014900 01  WS-FILE-STATUSES.                                            00014900
015000     05  WS-PROPMAST-STATUS    PIC X(02) VALUE SPACES.            00015000
015100     05  WS-PROPMAST-STATUS-R  REDEFINES WS-PROPMAST-STATUS.      00015100
015200         10  WS-PROPMAST-STATUS-1      PIC X(01).                 00015200
015300         10  WS-PROPMAST-STATUS-2      PIC X(01).                 00015300
015400     05  WS-TENMAST-STATUS     PIC X(02) VALUE SPACES.            00015400
015500     05  WS-LSEMAST-STATUS     PIC X(02) VALUE SPACES.            00015500
015600     05  WS-PAYMFILE-STATUS    PIC X(02) VALUE SPACES.            00015600
015700     05  WS-EXPPROP-STATUS     PIC X(02) VALUE SPACES.            00015700
015800     05  WS-EXPTEN-STATUS      PIC X(02) VALUE SPACES.            00015800
015900     05  WS-EXPLSE-STATUS      PIC X(02) VALUE SPACES.            00015900
016000     05  WS-EXPPAY-STATUS      PIC X(02) VALUE SPACES.            00016000
016100     05  FILLER                PIC X(08) VALUE SPACES.            00016100
016200                                                                  00016200
016300 01  WS-SWITCHES.                                                 00016300
016400     05  WS-PROPMAST-EOF   PIC X(01) VALUE 'N'.                   00016400
016500         88  PROPMAST-EOF          VALUE 'Y'.                     00016500
016600     05  WS-TENMAST-EOF    PIC X(01) VALUE 'N'.                   00016600
016700         88  TENMAST-EOF           VALUE 'Y'.                     00016700
016800     05  WS-LSEMAST-EOF    PIC X(01) VALUE 'N'.                   00016800
016900         88  LSEMAST-EOF           VALUE 'Y'.                     00016900
017000     05  WS-PAYMFILE-EOF   PIC X(01) VALUE 'N'.                   00017000
017100         88  PAYMFILE-EOF          VALUE 'Y'.                     00017100
017200     05  FILLER             PIC X(06) VALUE SPACES.               00017200
017300                                                                  00017300
017400* RUN-DATE BANNER, SAME SHAPE AS SAM1'S SYSTEM-DATE-AND-TIME      00017400
017500* STARTUP DISPLAY - THE OPERATOR WATCHING THE JOB LOG WANTS THE   00017500
017600* RUN DATE ON THE FIRST OUTPUT LINE, NOT BURIED IN THE JOB CARD.  00017600
017700 01  WS-RUN-DATE-FIELDS.                                          00017700
017800     05  WS-SYSTEM-DATE        PIC 9(06) VALUE 0.                 00017800
017900     05  WS-SYSTEM-DATE-R  REDEFINES WS-SYSTEM-DATE.              00017900
018000         10  WS-SYS-YY                 PIC 9(02).                 00018000
018100         10  WS-SYS-MM                 PIC 9(02).                 00018100
018200         10  WS-SYS-DD                 PIC 9(02).                 00018200
018300     05  WS-TODAY-CCYYMMDD     PIC 9(08) VALUE 0.                 00018300
018400     05  FILLER                PIC X(08) VALUE SPACES.            00018400
018500                                                                  00018500
018600* SINGLE-OWNER PARAMETER CARD - SAME IDIOM AS PPIMPORT'S          00018600
018700* PARAM-RECORD, SINCE ONE RUN COVERS ONE LANDLORD'S WORKBOOK.     00018700
018800 01  PARAM-RECORD.                                                00018800
018900     05  P-OWNER-ID          PIC X(10).                           00018900
019000     05  FILLER              PIC X(70).                           00019000
019020                                                                  00019020
019040* ROW COUNTERS - ONE PER EXPORT FILE, REPORTED AT 790-CLOSE-      00019040
019060* FILES SO THE RECONCILIATION TEAM CAN TIE THE SHEET BACK TO      00019060
019080* THE MASTER COUNTS (CR-1702).                                    00019080
019100 01  WS-COUNTERS.                                                 00019100
019120     05  NUM-PROP-EXPORTED      PIC S9(7) COMP-3 VALUE +0.        00019120
019140     05  NUM-TENN-EXPORTED      PIC S9(7) COMP-3 VALUE +0.        00019140
019160     05  NUM-LSE-EXPORTED       PIC S9(7) COMP-3 VALUE +0.        00019160
019180     05  NUM-PAYM-EXPORTED      PIC S9(7) COMP-3 VALUE +0.        00019180
019190     05  FILLER                 PIC X(04) VALUE SPACES.           00019190
019195                                                                  00019195
019200* FOUR EXPORT ROW LAYOUTS - COLUMN ORDER PER THE RECORD LAYOUT    00019200
019300* DICTIONARY, NOT THE MASTER FILE'S OWN FIELD ORDER.              00019300
019400 01  EXPORT-PROPERTY-REC.                                         00019400
019500     05  EXP-PROP-STREET          PIC X(100).                     00019500
019600     05  EXP-PROP-STREET-NUM      PIC X(20).                      00019600
019700     05  EXP-PROP-FLOOR           PIC X(20).                      00019700
019800     05  EXP-PROP-APARTMENT       PIC X(20).                      00019800
019900     05  EXP-PROP-CITY            PIC X(100).                     00019900
020000     05  EXP-PROP-PROVINCE        PIC X(100).                     00020000
020100     05  EXP-PROP-POSTAL-CODE     PIC X(20).                      00020100
020200     05  EXP-PROP-TYPE            PIC X(50).                      00020200
020300     05  EXP-PROP-BASE-RENT       PIC -(7)9.99 BLANK WHEN ZERO.   00020300
020400     05  EXP-PROP-FULL-ADDR       PIC X(255).                     00020400
020500     05  FILLER                   PIC X(04).                      00020500
020600                                                                  00020600
020700 01  EXPORT-TENANT-REC.                                           00020700
020800     05  EXP-TEN-FULL-NAME        PIC X(150).                     00020800
020900     05  EXP-TEN-NATIONAL-ID      PIC X(20).                      00020900
021000     05  EXP-TEN-EMAIL            PIC X(100).                     00021000
021100     05  EXP-TEN-PHONE            PIC X(30).                      00021100
021200     05  FILLER                   PIC X(10).                      00021200
021300                                                                  00021300
021400 01  EXPORT-LEASE-REC.                                            00021400
021500     05  EXP-LSE-PROP-ADDR        PIC X(255).                     00021500
021600     05  EXP-LSE-TENANT-IDS       PIC X(200).                     00021600
021700     05  EXP-LSE-START-DATE       PIC 9(8) BLANK WHEN ZERO.       00021700
021720     05  EXP-LSE-START-DATE-R  REDEFINES EXP-LSE-START-DATE.      00021720
021740         10  EXP-LSE-START-CCYY   PIC 9(4).                       00021740
021760         10  EXP-LSE-START-MM     PIC 9(2).                       00021760
021780         10  EXP-LSE-START-DD     PIC 9(2).                       00021780
021800     05  EXP-LSE-END-DATE         PIC 9(8) BLANK WHEN ZERO.       00021800
021900     05  EXP-LSE-MONTHLY-RENT     PIC -(7)9.99 BLANK WHEN ZERO.   00021900
022000     05  EXP-LSE-ADJ-INDEX        PIC X(20).                      00022000
022100     05  EXP-LSE-ADJ-FREQ-MONTHS  PIC 9(3) BLANK WHEN ZERO.       00022100
022200     05  EXP-LSE-STATUS           PIC X(10).                      00022200
022300     05  FILLER                   PIC X(05).                      00022300
022400                                                                  00022400
022500 01  EXPORT-PAYMENT-REC.                                          00022500
022600     05  EXP-PAY-PROP-ADDR        PIC X(255).                     00022600
022700     05  EXP-PAY-TENANT-ID        PIC X(20).                      00022700
022800     05  EXP-PAY-LEASE-START-DATE PIC 9(8) BLANK WHEN ZERO.       00022800
022900     05  EXP-PAY-AMOUNT           PIC -(7)9.99 BLANK WHEN ZERO.   00022900
023000     05  EXP-PAY-DATE             PIC 9(8) BLANK WHEN ZERO.       00023000
023100     05  EXP-PAY-TYPE             PIC X(10).                      00023100
023200     05  EXP-PAY-STATUS           PIC X(10).                      00023200
023300     05  EXP-PAY-DESCRIPTION      PIC X(500).                     00023300
023400     05  FILLER                   PIC X(08).                      00023400
023500                                                                  00023500
023600******************************************************************00023600
023700 PROCEDURE DIVISION.                                              00023700
023800******************************************************************00023800
023900 000-MAIN-PROCESS.                                                00023900
024000    PERFORM 700-OPEN-FILES.                                       00024000
024100    ACCEPT PARAM-RECORD.                                          00024100
024200    ACCEPT WS-SYSTEM-DATE FROM DATE.                              00024200
024300    PERFORM 160-WINDOW-RUN-DATE.                                  00024300
024400    DISPLAY 'PPEXPORT RUN DATE ' WS-TODAY-CCYYMMDD                00024400
024500        ' OWNER ' P-OWNER-ID.                                     00024500
024600                                                                  00024600
024700    PERFORM 710-READ-PROPMAST.                                    00024700
024800    PERFORM 210-PROCESS-ONE-PROPERTY-ROW                          00024800
024900        UNTIL PROPMAST-EOF.                                       00024900
025000    PERFORM 712-READ-TENMAST.                                     00025000
025100    PERFORM 310-PROCESS-ONE-TENANT-ROW                            00025100
025200        UNTIL TENMAST-EOF.                                        00025200
025300    PERFORM 714-READ-LSEMAST.                                     00025300
025400    PERFORM 410-PROCESS-ONE-LEASE-ROW                             00025400
025500        UNTIL LSEMAST-EOF.                                        00025500
025600    PERFORM 716-READ-PAYMFILE.                                    00025600
025700    PERFORM 510-PROCESS-ONE-PAYMENT-ROW                           00025700
025800        UNTIL PAYMFILE-EOF.                                       00025800
025900                                                                  00025900
026000    PERFORM 790-CLOSE-FILES.                                      00026000
026100    GOBACK.                                                       00026100
026200                                                                  00026200
026300******************************************************************00026300
026400* Y2K REMEDIATION - SAME YY<50 WINDOWING RULE AS PPIMPORT AND     00026400
026500* OWN 160/120-WINDOW-RUN-DATE, RESTATED HERE FOR THE BANNER.      00026500
026600******************************************************************00026600
026700 160-WINDOW-RUN-DATE.                                             00026700
026800    IF WS-SYS-YY < 50                                             00026800
026900        COMPUTE WS-TODAY-CCYYMMDD = 20000000 +                    00026900
027000            (WS-SYS-YY * 10000) + (WS-SYS-MM * 100) + WS-SYS-DD   00027000
027100    ELSE                                                          00027100
027200        COMPUTE WS-TODAY-CCYYMMDD = 19000000 +                    00027200
027300            (WS-SYS-YY * 10000) + (WS-SYS-MM * 100) + WS-SYS-DD   00027300
027400    END-IF.                                                       00027400
027500                                                                  00027500
027600******************************************************************00027600
027700* PROPERTIES - NO SOFT-DELETE FILTER, PER THE SPREADSHEET TEAM THE00027700
027800* STATUS-BYTE ITSELF IS A COLUMN THEY WANT TO SEE ON THE SHEET.   00027800
027900******************************************************************00027900
028000 210-PROCESS-ONE-PROPERTY-ROW.                                    00028000
028100    IF PP-PROP-OWNER-ID = P-OWNER-ID                              00028100
028200        PERFORM 220-WRITE-EXPORT-PROPERTY                         00028200
028300    END-IF.                                                       00028300
028400    PERFORM 710-READ-PROPMAST.                                    00028400
028500                                                                  00028500
028600 220-WRITE-EXPORT-PROPERTY.                                       00028600
028700    MOVE SPACES TO EXPORT-PROPERTY-REC.                           00028700
028800    MOVE PP-PROP-STREET      TO EXP-PROP-STREET.                  00028800
028900    MOVE PP-PROP-STREET-NUM  TO EXP-PROP-STREET-NUM.              00028900
029000    MOVE PP-PROP-FLOOR       TO EXP-PROP-FLOOR.                   00029000
029100    MOVE PP-PROP-APARTMENT   TO EXP-PROP-APARTMENT.               00029100
029200    MOVE PP-PROP-CITY        TO EXP-PROP-CITY.                    00029200
029300    MOVE PP-PROP-PROVINCE    TO EXP-PROP-PROVINCE.                00029300
029400    MOVE PP-PROP-POSTAL-CODE TO EXP-PROP-POSTAL-CODE.             00029400
029500    MOVE PP-PROP-TYPE        TO EXP-PROP-TYPE.                    00029500
029600    MOVE PP-PROP-BASE-RENT   TO EXP-PROP-BASE-RENT.               00029600
029700    MOVE PP-PROP-FULL-ADDR   TO EXP-PROP-FULL-ADDR.               00029700
029800    WRITE EXPORT-PROPERTY-FILE-REC FROM EXPORT-PROPERTY-REC.      00029800
029820    ADD +1 TO NUM-PROP-EXPORTED.                                  00029820
029900                                                                  00029900
030000******************************************************************00030000
030100* TENANTS - ALSO NO SOFT-DELETE FILTER, SAME REASON AS PROPERTIES.00030100
030200******************************************************************00030200
030300 310-PROCESS-ONE-TENANT-ROW.                                      00030300
030400    IF PP-TEN-OWNER-ID = P-OWNER-ID                               00030400
030500        PERFORM 320-WRITE-EXPORT-TENANT                           00030500
030600    END-IF.                                                       00030600
030700    PERFORM 712-READ-TENMAST.                                     00030700
030800                                                                  00030800
030900 320-WRITE-EXPORT-TENANT.                                         00030900
031000    MOVE SPACES TO EXPORT-TENANT-REC.                             00031000
031100    MOVE PP-TEN-FULL-NAME    TO EXP-TEN-FULL-NAME.                00031100
031200    MOVE PP-TEN-NATIONAL-ID  TO EXP-TEN-NATIONAL-ID.              00031200
031300    MOVE PP-TEN-EMAIL        TO EXP-TEN-EMAIL.                    00031300
031400    MOVE PP-TEN-PHONE        TO EXP-TEN-PHONE.                    00031400
031500    WRITE EXPORT-TENANT-FILE-REC FROM EXPORT-TENANT-REC.          00031500
031520    ADD +1 TO NUM-TENN-EXPORTED.                                  00031520
031600                                                                  00031600
031700******************************************************************00031700
031800* LEASES - CR-1056 - A LEASE FLAGGED DELETED DOES NOT GO TO THE   00031800
031900* SHEET, UNLIKE PROPERTIES AND TENANTS ABOVE.                     00031900
032000******************************************************************00032000
032100 410-PROCESS-ONE-LEASE-ROW.                                       00032100
032200    IF PP-LSE-OWNER-ID = P-OWNER-ID                               00032200
032300        AND NOT PP-LSE-IS-DELETED                                 00032300
032400        PERFORM 420-WRITE-EXPORT-LEASE                            00032400
032500    END-IF.                                                       00032500
032600    PERFORM 714-READ-LSEMAST.                                     00032600
032700                                                                  00032700
032800 420-WRITE-EXPORT-LEASE.                                          00032800
032900    MOVE SPACES TO EXPORT-LEASE-REC.                              00032900
033000    MOVE PP-LSE-PROP-ADDR       TO EXP-LSE-PROP-ADDR.             00033000
033100    MOVE PP-LSE-TENANT-IDS      TO EXP-LSE-TENANT-IDS.            00033100
033200    MOVE PP-LSE-START-DATE      TO EXP-LSE-START-DATE.            00033200
033220    IF EXP-LSE-START-CCYY < 1900                                  00033220
033240        MOVE 1900 TO EXP-LSE-START-CCYY                           00033240
033260    END-IF.                                                       00033260
033300    MOVE PP-LSE-END-DATE        TO EXP-LSE-END-DATE.              00033300
033400    MOVE PP-LSE-MONTHLY-RENT    TO EXP-LSE-MONTHLY-RENT.          00033400
033500    MOVE PP-LSE-ADJ-INDEX       TO EXP-LSE-ADJ-INDEX.             00033500
033600    MOVE PP-LSE-ADJ-FREQ-MONTHS TO EXP-LSE-ADJ-FREQ-MONTHS.       00033600
033700    MOVE PP-LSE-STATUS          TO EXP-LSE-STATUS.                00033700
033800    WRITE EXPORT-LEASE-FILE-REC FROM EXPORT-LEASE-REC.            00033800
033820    ADD +1 TO NUM-LSE-EXPORTED.                                   00033820
033900                                                                  00033900
034000******************************************************************00034000
034100* PAYMENTS - NO SOFT-DELETE BYTE ON THIS RECORD, SO NO FILTER     00034100
034200* BEYOND OWNER (PAYMENTS ARE APPEND-ONLY PER PAYMNREC'S HEADER).  00034200
034300******************************************************************00034300
034400 510-PROCESS-ONE-PAYMENT-ROW.                                     00034400
034500    IF PP-PAY-OWNER-ID = P-OWNER-ID                               00034500
034600        PERFORM 520-WRITE-EXPORT-PAYMENT                          00034600
034700    END-IF.                                                       00034700
034800    PERFORM 716-READ-PAYMFILE.                                    00034800
034900                                                                  00034900
035000 520-WRITE-EXPORT-PAYMENT.                                        00035000
035100    MOVE SPACES TO EXPORT-PAYMENT-REC.                            00035100
035200    MOVE PP-PAY-PROP-ADDR        TO EXP-PAY-PROP-ADDR.            00035200
035300    MOVE PP-PAY-TENANT-ID        TO EXP-PAY-TENANT-ID.            00035300
035400    MOVE PP-PAY-LEASE-START-DATE TO EXP-PAY-LEASE-START-DATE.     00035400
035500    MOVE PP-PAY-AMOUNT           TO EXP-PAY-AMOUNT.               00035500
035600    MOVE PP-PAY-DATE             TO EXP-PAY-DATE.                 00035600
035700    MOVE PP-PAY-TYPE             TO EXP-PAY-TYPE.                 00035700
035800    MOVE PP-PAY-STATUS           TO EXP-PAY-STATUS.               00035800
035900    MOVE PP-PAY-DESCRIPTION      TO EXP-PAY-DESCRIPTION.          00035900
036000    WRITE EXPORT-PAYMENT-FILE-REC FROM EXPORT-PAYMENT-REC.        00036000
036020    ADD +1 TO NUM-PAYM-EXPORTED.                                  00036020
036100                                                                  00036100
036200******************************************************************00036200
036300* FILE HANDLING                                                   00036300
036400******************************************************************00036400
036500 700-OPEN-FILES.                                                  00036500
036600    OPEN INPUT PROPERTY-FILE.                                     00036600
036700    OPEN INPUT TENANT-FILE.                                       00036700
036800    OPEN INPUT LEASE-FILE.                                        00036800
036900    OPEN INPUT PAYMENT-FILE.                                      00036900
037000    OPEN OUTPUT EXPORT-PROPERTY-FILE.                             00037000
037100    OPEN OUTPUT EXPORT-TENANT-FILE.                               00037100
037200    OPEN OUTPUT EXPORT-LEASE-FILE.                                00037200
037300    OPEN OUTPUT EXPORT-PAYMENT-FILE.                              00037300
037400    IF WS-PROPMAST-STATUS NOT = '00'                              00037400
037500        OR WS-TENMAST-STATUS NOT = '00'                           00037500
037600        OR WS-LSEMAST-STATUS NOT = '00'                           00037600
037700        OR WS-PAYMFILE-STATUS NOT = '00'                          00037700
037800        MOVE 16 TO RETURN-CODE                                    00037800
037900    END-IF.                                                       00037900
038000* PROPMAST-STATUS-1 OF '9' IS A HARD I/O ERROR ON THE PROPERTY    00038000
038100* MASTER (DASD/CATALOG TROUBLE) VERSUS A SOFT '04'/'05' - BUMP THE00038100
038200* RETURN CODE HARDER SO THE OPERATOR PAGES DASD SUPPORT, NOT JUST 00038200
038300* THE APPLICATIONS ON-CALL.                                       00038300
038400    IF WS-PROPMAST-STATUS-1 = '9'                                 00038400
038500        MOVE 99 TO RETURN-CODE                                    00038500
038600    END-IF.                                                       00038600
038700                                                                  00038700
038800 710-READ-PROPMAST.                                               00038800
038900    READ PROPERTY-FILE                                            00038900
039000        AT END MOVE 'Y' TO WS-PROPMAST-EOF .                      00039000
039100                                                                  00039100
039200 712-READ-TENMAST.                                                00039200
039300    READ TENANT-FILE                                              00039300
039400        AT END MOVE 'Y' TO WS-TENMAST-EOF .                       00039400
039500                                                                  00039500
039600 714-READ-LSEMAST.                                                00039600
039700    READ LEASE-FILE                                               00039700
039800        AT END MOVE 'Y' TO WS-LSEMAST-EOF .                       00039800
039900                                                                  00039900
040000 716-READ-PAYMFILE.                                               00040000
040100    READ PAYMENT-FILE                                             00040100
040200        AT END MOVE 'Y' TO WS-PAYMFILE-EOF .                      00040200
040300                                                                  00040300
040400 790-CLOSE-FILES.                                                 00040400
040500    CLOSE PROPERTY-FILE.                                          00040500
040600    CLOSE TENANT-FILE.                                            00040600
040700    CLOSE LEASE-FILE.                                             00040700
040800    CLOSE PAYMENT-FILE.                                           00040800
040900    CLOSE EXPORT-PROPERTY-FILE.                                   00040900
041000    CLOSE EXPORT-TENANT-FILE.                                     00041000
041100    CLOSE EXPORT-LEASE-FILE.                                      00041100
041200    CLOSE EXPORT-PAYMENT-FILE.                                    00041200
041210    DISPLAY 'PPEXPORT - ROWS WRITTEN TO SPREADSHEET:'.            00041210
041220    DISPLAY '  PROPERTIES  - ' NUM-PROP-EXPORTED.                 00041220
041230    DISPLAY '  TENANTS     - ' NUM-TENN-EXPORTED.                 00041230
041240    DISPLAY '  LEASES      - ' NUM-LSE-EXPORTED.                  00041240
041250    DISPLAY '  PAYMENTS    - ' NUM-PAYM-EXPORTED.                 00041250
041300                                                                  00041300
