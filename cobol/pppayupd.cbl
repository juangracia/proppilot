000100******************************************************************00000100
000200* PROPPILOT DATA SERVICES - PROPERTY MANAGEMENT BATCH SUITE       00000200
000300* (C) COPYRIGHT PROPPILOT DATA SERVICES.  ALL RIGHTS RESERVED.    00000300
000400******************************************************************00000400
000500* PROGRAM:  PPPAYUPD                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R Holloway                                            00000700
000800*                                                                 00000800
000900* APPLIES PAYMENT-CREATE TRANSACTIONS AGAINST THE PROPPILOT LEASE 00000900
001000* MASTER AND ANSWERS OUTSTANDING-BALANCE INQUIRIES FOR A LEASE    00001000
001100* AS OF A GIVEN DATE.  EVERY PAYMENT MUST RESOLVE TO AN EXISTING  00001100
001200* LEASE ON FILE FOR THE SAME OWNER - OWNER/PROPERTY/TENANT ARE    00001200
001300* COPIED DOWN FROM THE RESOLVED LEASE ONTO THE PAYMENT ROW.       00001300
001400******************************************************************00001400
001500*                                                                 00001500
001600* Payment transaction record description:                         00001600
001700*     0    1    1    2    2    3    3    4    4    5    5    6    00001700
001800* ....5....0....5....0....5....0....5....0....5....0....5....0....00001800
001900*                                                                 00001900
002000* *  <== an asterisk in first column is a comment                 00002000
002100* PTR-TENANT-ID is a SINGLE national id - a payment points at one 00002100
002200* tenant on the lease, not the whole tenant list.                 00002200
002300*                                                                 00002300
002400******************************************************************00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600******************************************************************00002600
002700 PROGRAM-ID. PPPAYUPD.                                            00002700
002800 AUTHOR. R HOLLOWAY.                                              00002800
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00002900
003000 DATE-WRITTEN. 09/12/94.                                          00003000
003100 DATE-COMPILED.                                                   00003100
003200 SECURITY. NON-CONFIDENTIAL.                                      00003200
003300******************************************************************00003300
003400*    CHANGE LOG                                                   00003400
003500*-----------------------------------------------------------------00003500
003600*  09/12/94  R HOLLOWAY  ORIGINAL PROGRAM - POST PAYMENT-CREATE   00003600
003700*                        TRANSACTIONS AGAINST THE LEASE MASTER,   00003700
003800*                        DENORMALIZE OWNER/PROPERTY/TENANT DOWN   00003800
003900*                        ONTO THE PAYMENT ROW.                    00003900
004000*  03/07/96  D STOUT     CR-1066 REJECT A PAYMENT DATED BEFORE    00004000
004100*                        THE LEASE START DATE - TWO OWNER-00208   00004100
004200*                        PAYMENTS POSTED AGAINST A LEASE THAT     00004200
004300*                        HADN'T STARTED YET.                      00004300
004400*  11/19/96  R HOLLOWAY  CR-1104 REJECT AMOUNT OVER 3X THE        00004400
004500*                        LEASE'S MONTHLY RENT - GUARDS AGAINST    00004500
004600*                        FAT-FINGERED DEPOSITS POSTED AS RENT.    00004600
004700*  01/15/99  C TORRES    Y2K REMEDIATION - RUN DATE IS NOW        00004700
004800*                        WINDOWED TO A FOUR-DIGIT CENTURY         00004800
004900*                        (50-99 = 19XX, 00-49 = 20XX) IN          00004900
005000*                        120-WINDOW-RUN-DATE.                     00005000
005100*  06/30/99  C TORRES    Y2K SIGN-OFF - REGRESSION RUN CLEAN      00005100
005200*                        ACROSS 4 CENTURY-BOUNDARY TEST DECKS.    00005200
005300*  08/22/01  J SAYLES    CR-1402 ADDED BALANCE-REQUEST-FILE -     00005300
005400*                        PULLS OUTSTANDING RENT OWED AS OF A      00005400
005500*                        GIVEN DATE WITHOUT WAITING FOR THE       00005500
005600*                        NEXT STATEMENT RUN.                      00005600
005700*  02/04/04  R HOLLOWAY  CR-1533 MONTHS-ELAPSED NOW A TRUE        00005700
005800*                        CALENDAR MONTH DIFFERENCE (SEE           00005800
005900*                        500-CALC-MONTHS-ELAPSED) - THE OLD       00005900
006000*                        30-DAY-BUCKET MATH UNDERCOUNTED          00006000
006100*                        OWNER-00417'S MID-MONTH LEASES.          00006100
006150*  07/30/14  R HOLLOWAY  CR-1819 911-SCAN-ONE-LEASE AND THE       00006150
006160*                        BALANCE-REQUEST LOOKUP PATH NOW ALSO     00006160
006170*                        MATCH ON OWNER-ID - PROPERTY-ADDRESS     00006170
006180*                        PLUS START-DATE ALONE IS NOT UNIQUE      00006180
006190*                        ACROSS OWNERS AND A PAYMENT CROSS-POSTED 00006190
006195*                        ONTO ANOTHER OWNER'S LEASE AT THE SAME   00006195
006197*                        ADDRESS/START-DATE COMBINATION.          00006197
006300*  11/12/14  R HOLLOWAY  CR-1851 200-PROCESS-ONE-PAYMENT-TRAN     00006300
006400*                        NOW REJECTS A ZERO OR NEGATIVE AMOUNT -  00006400
006500*                        THE 3X-RENT CEILING WAS CHECKED BUT THE  00006500
006600*                        FLOOR NEVER WAS, SO A BAD TRAN COULD     00006600
006700*                        LAND ON THE OUTPUT PAYMENT FILE.         00006700
007200*-----------------------------------------------------------------00007200
007300                                                                  00007300
007400 ENVIRONMENT DIVISION.                                            00007400
007500 CONFIGURATION SECTION.                                           00007500
007600 SOURCE-COMPUTER. IBM-390.                                        00007600
007700 OBJECT-COMPUTER. IBM-390.                                        00007700
007800 SPECIAL-NAMES.                                                   00007800
007900     C01 IS TOP-OF-FORM.                                          00007900
008000                                                                  00008000
008100 INPUT-OUTPUT SECTION.                                            00008100
008200 FILE-CONTROL.                                                    00008200
008300                                                                  00008300
008400     SELECT PAYMENT-TRAN-FILE ASSIGN TO PAYTRAN                   00008400
008500         ACCESS IS SEQUENTIAL                                     00008500
008600         FILE STATUS IS WS-PAYTRAN-STATUS.                        00008600
008700                                                                  00008700
008800     SELECT BALANCE-REQUEST-FILE ASSIGN TO BALREQ                 00008800
008900         ACCESS IS SEQUENTIAL                                     00008900
009000         FILE STATUS IS WS-BALREQ-STATUS.                         00009000
009100                                                                  00009100
009200     SELECT LEASE-FILE ASSIGN TO LSEMAST                          00009200
009300         ACCESS IS SEQUENTIAL                                     00009300
009400         FILE STATUS IS WS-LSEMAST-STATUS.                        00009400
009500                                                                  00009500
009600     SELECT PAYMENT-FILE ASSIGN TO PAYMFILE                       00009600
009700         ACCESS IS SEQUENTIAL                                     00009700
009800         FILE STATUS IS WS-PAYMFILE-STATUS.                       00009800
009900                                                                  00009900
010000     SELECT PAYMENT-FILE-OUT ASSIGN TO PAYMOUT                    00010000
010100         ACCESS IS SEQUENTIAL                                     00010100
010200         FILE STATUS IS WS-PAYMOUT-STATUS.                        00010200
010300                                                                  00010300
010400     SELECT REPORT-FILE ASSIGN TO PAYRPT                          00010400
010500         FILE STATUS IS WS-PAYRPT-STATUS.                         00010500
010600                                                                  00010600
010700******************************************************************00010700
010800 DATA DIVISION.                                                   00010800
010900 FILE SECTION.                                                    00010900
011000                                                                  00011000
011100 FD  PAYMENT-TRAN-FILE                                            00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  PAYMENT-TRAN-REC.                                            00011300
011400     05  PTR-PROPERTY-ADDRESS         PIC X(255).                 00011400
011500     05  PTR-TENANT-ID                PIC X(20).                  00011500
011600     05  PTR-LEASE-START-DATE         PIC 9(8).                   00011600
011700     05  PTR-AMOUNT                   PIC S9(8)V99.               00011700
011800     05  PTR-PAYMENT-DATE             PIC 9(8).                   00011800
011900     05  PTR-PAYMENT-TYPE             PIC X(10).                  00011900
012000     05  PTR-PAYMENT-STATUS           PIC X(10).                  00012000
012100     05  PTR-DESCRIPTION              PIC X(80).                  00012100
012150     05  PTR-OWNER-ID                 PIC X(10).                  00012150
012200     05  FILLER                       PIC X(19).                  00012200
012300                                                                  00012300
012400 FD  BALANCE-REQUEST-FILE                                         00012400
012500     RECORDING MODE IS F.                                         00012500
012600 01  BALANCE-REQUEST-REC.                                         00012600
012700     05  BRQ-PROPERTY-ADDRESS         PIC X(255).                 00012700
012800     05  BRQ-TENANT-ID                PIC X(20).                  00012800
012900     05  BRQ-LEASE-START-DATE         PIC 9(8).                   00012900
013000     05  BRQ-AS-OF-DATE               PIC 9(8).                   00013000
013050     05  BRQ-OWNER-ID                 PIC X(10).                  00013050
013100     05  FILLER                       PIC X(10).                  00013100
013200                                                                  00013200
013300 FD  LEASE-FILE                                                   00013300
013400     RECORDING MODE IS F.                                         00013400
013500 COPY LEASEREC.                                                   00013500
013600                                                                  00013600
013700 FD  PAYMENT-FILE                                                 00013700
013800     RECORDING MODE IS F.                                         00013800
013900 COPY PAYMNREC.                                                   00013900
014000                                                                  00014000
014100 FD  PAYMENT-FILE-OUT                                             00014100
014200     RECORDING MODE IS F.                                         00014200
014300 01  PAYMENT-FILE-OUT-REC             PIC X(900).                 00014300
014400                                                                  00014400
014500 FD  REPORT-FILE                                                  00014500
014600     RECORDING MODE IS F.                                         00014600
014700 01  REPORT-RECORD                    PIC X(132).                 00014700
014800                                                                  00014800
014900 WORKING-STORAGE SECTION.                                         00014900
015000                                                                  00015000
015100 01  WS-FILE-STATUSES.                                            00015100
015200     05  WS-PAYTRAN-STATUS            PIC X(02) VALUE SPACES.     00015200
015300     05  WS-BALREQ-STATUS             PIC X(02) VALUE SPACES.     00015300
015400     05  WS-LSEMAST-STATUS            PIC X(02) VALUE SPACES.     00015400
015500     05  WS-PAYMFILE-STATUS           PIC X(02) VALUE SPACES.     00015500
015600     05  WS-PAYMOUT-STATUS            PIC X(02) VALUE SPACES.     00015600
015700     05  WS-PAYRPT-STATUS             PIC X(02) VALUE SPACES.     00015700
015750     05  FILLER                       PIC X(04) VALUE SPACES.     00015750
015800                                                                  00015800
015900 01  WS-SWITCHES.                                                 00015900
016000     05  WS-PAYTRAN-EOF               PIC X(01) VALUE 'N'.        00016000
016100         88  PAYTRAN-EOF               VALUE 'Y'.                 00016100
016200     05  WS-BALREQ-EOF                PIC X(01) VALUE 'N'.        00016200
016300         88  BALREQ-EOF                VALUE 'Y'.                 00016300
016400     05  WS-LSEMAST-EOF               PIC X(01) VALUE 'N'.        00016400
016500         88  LSEMAST-EOF               VALUE 'Y'.                 00016500
016600     05  WS-PAYMFILE-EOF              PIC X(01) VALUE 'N'.        00016600
016700         88  PAYMFILE-EOF              VALUE 'Y'.                 00016700
016800     05  WS-FOUND-SW                  PIC X(01) VALUE 'N'.        00016800
016900         88  ITEM-FOUND                VALUE 'Y'.                 00016900
017000     05  WS-TENANT-MATCH-SW           PIC X(01) VALUE 'N'.        00017000
017100         88  TENANT-MATCHES            VALUE 'Y'.                 00017100
017200     05  FILLER                       PIC X(04) VALUE SPACES.     00017200
017300                                                                  00017300
017400 01  WS-LSE-LOOKUP-PARMS.                                         00017400
017500     05  WS-LKP-PROPERTY-ADDRESS      PIC X(255) VALUE SPACES.    00017500
017600     05  WS-LKP-TENANT-ID             PIC X(20) VALUE SPACES.     00017600
017700     05  WS-LKP-START-DATE            PIC 9(8) VALUE 0.           00017700
017750     05  WS-LKP-OWNER-ID              PIC X(10) VALUE SPACES.     00017750
017800     05  FILLER                       PIC X(02) VALUE SPACES.     00017800
017900                                                                  00017900
018000 01  WS-ERR-MSG-DATA.                                             00018000
018100     05  ERR-MSG-DATA1                PIC X(35) VALUE SPACES.     00018100
018200     05  ERR-MSG-DATA2                PIC X(35) VALUE SPACES.     00018200
018300     05  FILLER                       PIC X(10) VALUE SPACES.     00018300
018400                                                                  00018400
018500 01  WS-COUNTERS.                                                 00018500
018600     05  NUM-PAYTRAN-READ              PIC S9(7) COMP-3 VALUE +0. 00018600
018700     05  NUM-PAYTRAN-OK                PIC S9(7) COMP-3 VALUE +0. 00018700
018800     05  NUM-PAYTRAN-REJECTED          PIC S9(7) COMP-3 VALUE +0. 00018800
018900     05  NUM-BALREQ-READ               PIC S9(7) COMP-3 VALUE +0. 00018900
019000     05  NUM-LEASE-LOADED              PIC S9(7) COMP-3 VALUE +0. 00019000
019100     05  NUM-PAYM-LOADED               PIC S9(7) COMP-3 VALUE +0. 00019100
019200     05  FILLER                        PIC X(04) VALUE SPACES.    00019200
019300                                                                  00019300
019400 01  WS-ERR-MSG-LINE.                                             00019400
019500     05  FILLER                       PIC X(10) VALUE '***ERROR*'.00019500
019600     05  FILLER                       PIC X(02) VALUE SPACES.     00019600
019700     05  RPT-ERR-DATA1                PIC X(35).                  00019700
019800     05  FILLER                       PIC X(02) VALUE SPACES.     00019800
019900     05  RPT-ERR-DATA2                PIC X(35).                  00019900
020000     05  FILLER                       PIC X(48) VALUE SPACES.     00020000
020100                                                                  00020100
020200 77  WS-SUB1                          PIC S9(7) COMP VALUE +0.    00020200
020300                                                                  00020300
020400 01  WS-TENANT-PARSE.                                             00020400
020500     05  WS-TENANT-TOKEN-COUNT        PIC S9(3) COMP VALUE +0.    00020500
020600     05  WS-TENANT-TOKEN OCCURS 5 TIMES PIC X(20).                00020600
020700     05  FILLER                       PIC X(04) VALUE SPACES.     00020700
020800                                                                  00020800
020900 01  WS-RUN-DATE-AREA.                                            00020900
021000     05  WS-RUN-DATE-RAW              PIC 9(6) VALUE 0.           00021000
021100     05  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.             00021100
021200         10  WS-RRD-YY                PIC 9(2).                   00021200
021300         10  WS-RRD-MM                PIC 9(2).                   00021300
021400         10  WS-RRD-DD                PIC 9(2).                   00021400
021500     05  WS-RUN-DATE                  PIC 9(8) VALUE 0.           00021500
021600     05  FILLER                       PIC X(06) VALUE SPACES.     00021600
021700                                                                  00021700
021800 01  WS-MONTH-CALC-DATES.                                         00021800
021900     05  WS-STD-WORK                  PIC 9(8) VALUE 0.           00021900
022000     05  WS-STD-WORK-R REDEFINES WS-STD-WORK.                     00022000
022100         10  WS-STD-CCYY              PIC 9(4).                   00022100
022200         10  WS-STD-MM                PIC 9(2).                   00022200
022300         10  WS-STD-DD                PIC 9(2).                   00022300
022400     05  WS-ASF-WORK                  PIC 9(8) VALUE 0.           00022400
022500     05  WS-ASF-WORK-R REDEFINES WS-ASF-WORK.                     00022500
022600         10  WS-ASF-CCYY              PIC 9(4).                   00022600
022700         10  WS-ASF-MM                PIC 9(2).                   00022700
022800         10  WS-ASF-DD                PIC 9(2).                   00022800
022900     05  WS-MONTHS-ELAPSED            PIC S9(5) COMP-3 VALUE +0.  00022900
023000     05  FILLER                       PIC X(04) VALUE SPACES.     00023000
023100                                                                  00023100
023200 01  WS-BALANCE-CALC.                                             00023200
023300     05  WS-AS-OF-DATE                PIC 9(8) VALUE 0.           00023300
023400     05  WS-MAX-ALLOWED-AMT          PIC S9(8)V99 COMP-3 VALUE +0.00023400
023500     05  WS-EXPECTED-TOTAL           PIC S9(8)V99 COMP-3 VALUE +0.00023500
023600     05  WS-TOTAL-PAID-RENT          PIC S9(8)V99 COMP-3 VALUE +0.00023600
023700     05  WS-OUTSTANDING              PIC S9(8)V99 COMP-3 VALUE +0.00023700
023800     05  FILLER                       PIC X(04) VALUE SPACES.     00023800
023900                                                                  00023900
024000 01  WS-LEASE-TABLE.                                              00024000
024100     05  WS-LSE-ENTRY OCCURS 3000 TIMES INDEXED BY WS-LSE-SUB.    00024100
024200         10  TBL-LSE-OWNER-ID         PIC X(10).                  00024200
024300         10  TBL-LSE-PROP-ADDR        PIC X(255).                 00024300
024400         10  TBL-LSE-TENANT-IDS       PIC X(200).                 00024400
024500         10  TBL-LSE-START-DATE       PIC 9(8).                   00024500
024600         10  TBL-LSE-MONTHLY-RENT     PIC S9(8)V99 COMP-3.        00024600
024700         10  TBL-LSE-DELETED-SW       PIC X(01).                  00024700
024750         10  FILLER                   PIC X(04) VALUE SPACES.     00024750
024800     05  FILLER                       PIC X(04) VALUE SPACES.     00024800
024900                                                                  00024900
025000 01  WS-PAYMENT-TABLE.                                            00025000
025100     05  WS-PAYM-ENTRY OCCURS 5200 TIMES INDEXED BY WS-PAYM-SUB.  00025100
025200         10  TBL-PAYM-OWNER-ID        PIC X(10).                  00025200
025300         10  TBL-PAYM-PROP-ADDR       PIC X(255).                 00025300
025400         10  TBL-PAYM-TENANT-ID       PIC X(20).                  00025400
025500         10  TBL-PAYM-LSE-START-DATE  PIC 9(8).                   00025500
025600         10  TBL-PAYM-AMOUNT          PIC S9(8)V99 COMP-3.        00025600
025700         10  TBL-PAYM-DATE            PIC 9(8).                   00025700
025800         10  TBL-PAYM-TYPE            PIC X(10).                  00025800
025900         10  TBL-PAYM-STATUS          PIC X(10).                  00025900
025950         10  FILLER                   PIC X(04) VALUE SPACES.     00025950
026000     05  FILLER                       PIC X(04) VALUE SPACES.     00026000
026100                                                                  00026100
026200******************************************************************00026200
026300* WS-PAYMENT-OUT-REC IS THE STRUCTURED WORKING COPY OF A PAYMENT  00026300
026400* MASTER ROW - BUILT FIELD BY FIELD IN 811-WRITE-ONE-PAYMENT THEN 00026400
026500* MOVED TO THE FLAT FD RECORD WITH "WRITE ... FROM" - SAME PATTERN00026500
026600* SAM3ABND USES FOR THE CUSTOMER OUTPUT FILE.                     00026600
026700******************************************************************00026700
026800 01  WS-PAYMENT-OUT-REC.                                          00026800
026900     05  WSO-OWNER-ID                 PIC X(10).                  00026900
027000     05  WSO-PROP-ADDR                PIC X(255).                 00027000
027100     05  WSO-TENANT-ID                PIC X(20).                  00027100
027200     05  WSO-LSE-START-DATE           PIC 9(8).                   00027200
027300     05  WSO-AMOUNT                   PIC S9(8)V99 COMP-3.        00027300
027400     05  WSO-PAY-DATE                 PIC 9(8).                   00027400
027500     05  WSO-PAY-TYPE                 PIC X(10).                  00027500
027600     05  WSO-PAY-STATUS               PIC X(10).                  00027600
027700     05  FILLER                       PIC X(365).                 00027700
027800                                                                  00027800
027900 01  WS-RPT-HDR1.                                                 00027900
028000     05  FILLER                      PIC X(40)                    00028000
028100             VALUE 'PROPPILOT PAYMENT MAINTENANCE RUN       '.    00028100
028200     05  FILLER                      PIC X(92) VALUE SPACES.      00028200
028300 01  WS-RPT-HDR2.                                                 00028300
028400     05  FILLER                      PIC X(45)                    00028400
028500             VALUE 'PAYMENTS READ   ACCEPTED   REJECTED        '. 00028500
028600     05  FILLER                      PIC X(87) VALUE SPACES.      00028600
028700 01  WS-RPT-PAY-TOTALS.                                           00028700
028800     05  RPT-PAY-READ                PIC ZZZ,ZZ9.                 00028800
028900     05  FILLER                      PIC X(05) VALUE SPACES.      00028900
029000     05  RPT-PAY-ACCEPTED            PIC ZZZ,ZZ9.                 00029000
029100     05  FILLER                      PIC X(05) VALUE SPACES.      00029100
029200     05  RPT-PAY-REJECTED            PIC ZZZ,ZZ9.                 00029200
029300     05  FILLER                      PIC X(98) VALUE SPACES.      00029300
029400 01  WS-RPT-BAL-HDR.                                              00029400
029500     05  FILLER                      PIC X(27)                    00029500
029600             VALUE 'PROPERTY'.                                    00029600
029700     05  FILLER                      PIC X(21)                    00029700
029800             VALUE ' TENANT ID'.                                  00029800
029900     05  FILLER                      PIC X(09)                    00029900
030000             VALUE ' AS-OF'.                                      00030000
030100     05  FILLER                      PIC X(12)                    00030100
030200             VALUE ' OUTSTANDING'.                                00030200
030300     05  FILLER                      PIC X(63) VALUE SPACES.      00030300
030400 01  WS-RPT-BAL-DETAIL.                                           00030400
030500     05  RPT-BAL-PROP-ADDR           PIC X(26).                   00030500
030600     05  FILLER                      PIC X(01) VALUE SPACES.      00030600
030700     05  RPT-BAL-TENANT-ID           PIC X(20).                   00030700
030800     05  FILLER                      PIC X(01) VALUE SPACES.      00030800
030900     05  RPT-BAL-AS-OF               PIC 9(8).                    00030900
031000     05  FILLER                      PIC X(01) VALUE SPACES.      00031000
031100     05  RPT-BAL-OUTSTANDING         PIC ZZZ,ZZZ,ZZ9.99.          00031100
031200     05  FILLER                      PIC X(64) VALUE SPACES.      00031200
031300                                                                  00031300
031400******************************************************************00031400
031500 PROCEDURE DIVISION.                                              00031500
031600******************************************************************00031600
031700                                                                  00031700
031800 000-MAIN.                                                        00031800
031900     ACCEPT WS-RUN-DATE-RAW FROM DATE.                            00031900
032000     PERFORM 120-WINDOW-RUN-DATE.                                 00032000
032100                                                                  00032100
032200     PERFORM 700-OPEN-FILES.                                      00032200
032300     PERFORM 710-READ-LEASE-MASTER.                               00032300
032400     PERFORM 100-LOAD-LEASE-TABLE                                 00032400
032500         UNTIL LSEMAST-EOF.                                       00032500
032600     PERFORM 720-READ-PAYMENT-FILE.                               00032600
032700     PERFORM 110-LOAD-PAYMENT-TABLE                               00032700
032800         UNTIL PAYMFILE-EOF.                                      00032800
032900                                                                  00032900
033000     PERFORM 730-READ-PAYTRAN-FILE.                               00033000
033100     PERFORM 200-PROCESS-ONE-PAYMENT-TRAN                         00033100
033200         UNTIL PAYTRAN-EOF.                                       00033200
033300                                                                  00033300
033400     PERFORM 740-READ-BALREQ-FILE.                                00033400
033500     PERFORM 400-PROCESS-ONE-BALANCE-REQUEST                      00033500
033600         UNTIL BALREQ-EOF.                                        00033600
033700                                                                  00033700
033800     PERFORM 810-WRITE-PAYMENT-MASTER-OUT.                        00033800
033900     PERFORM 850-REPORT-TOTALS.                                   00033900
034000     PERFORM 790-CLOSE-FILES.                                     00034000
034100     GOBACK.                                                      00034100
034200                                                                  00034200
034300 100-LOAD-LEASE-TABLE.                                            00034300
034400     ADD +1 TO NUM-LEASE-LOADED.                                  00034400
034500     SET WS-LSE-SUB TO NUM-LEASE-LOADED.                          00034500
034600     MOVE PP-LSE-OWNER-ID TO TBL-LSE-OWNER-ID(WS-LSE-SUB).        00034600
034700     MOVE PP-LSE-PROP-ADDR TO TBL-LSE-PROP-ADDR(WS-LSE-SUB).      00034700
034800     MOVE PP-LSE-TENANT-IDS TO TBL-LSE-TENANT-IDS(WS-LSE-SUB).    00034800
034900     MOVE PP-LSE-START-DATE TO TBL-LSE-START-DATE(WS-LSE-SUB).    00034900
035000     MOVE PP-LSE-MONTHLY-RENT TO TBL-LSE-MONTHLY-RENT(WS-LSE-SUB).00035000
035100     MOVE PP-LSE-DELETED-SW TO TBL-LSE-DELETED-SW(WS-LSE-SUB).    00035100
035200     PERFORM 710-READ-LEASE-MASTER.                               00035200
035300                                                                  00035300
035400 110-LOAD-PAYMENT-TABLE.                                          00035400
035500     ADD +1 TO NUM-PAYM-LOADED.                                   00035500
035600     SET WS-PAYM-SUB TO NUM-PAYM-LOADED.                          00035600
035700     MOVE PP-PAY-OWNER-ID TO TBL-PAYM-OWNER-ID(WS-PAYM-SUB).      00035700
035800     MOVE PP-PAY-PROP-ADDR TO TBL-PAYM-PROP-ADDR(WS-PAYM-SUB).    00035800
035900     MOVE PP-PAY-TENANT-ID TO TBL-PAYM-TENANT-ID(WS-PAYM-SUB).    00035900
036000     MOVE PP-PAY-LEASE-START-DATE                                 00036000
036100          TO TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB).                00036100
036200     MOVE PP-PAY-AMOUNT TO TBL-PAYM-AMOUNT(WS-PAYM-SUB).          00036200
036300     MOVE PP-PAY-DATE TO TBL-PAYM-DATE(WS-PAYM-SUB).              00036300
036400     MOVE PP-PAY-TYPE TO TBL-PAYM-TYPE(WS-PAYM-SUB).              00036400
036500     MOVE PP-PAY-STATUS TO TBL-PAYM-STATUS(WS-PAYM-SUB).          00036500
036600     PERFORM 720-READ-PAYMENT-FILE.                               00036600
036700                                                                  00036700
036800 120-WINDOW-RUN-DATE.                                             00036800
036900     IF WS-RRD-YY < 50                                            00036900
037000         COMPUTE WS-RUN-DATE = 20000000 + WS-RUN-DATE-RAW         00037000
037100     ELSE                                                         00037100
037200         COMPUTE WS-RUN-DATE = 19000000 + WS-RUN-DATE-RAW         00037200
037300     END-IF.                                                      00037300
037400                                                                  00037400
037500 200-PROCESS-ONE-PAYMENT-TRAN.                                    00037500
037600     ADD +1 TO NUM-PAYTRAN-READ.                                  00037600
037700     MOVE PTR-PROPERTY-ADDRESS TO WS-LKP-PROPERTY-ADDRESS.        00037700
037800     MOVE PTR-TENANT-ID TO WS-LKP-TENANT-ID.                      00037800
037900     MOVE PTR-LEASE-START-DATE TO WS-LKP-START-DATE.              00037900
037950     MOVE PTR-OWNER-ID TO WS-LKP-OWNER-ID.                        00037950
038000     PERFORM 910-FIND-LEASE.                                      00038000
038100     IF NOT ITEM-FOUND                                            00038100
038200         MOVE 'NO MATCHING LEASE:' TO ERR-MSG-DATA1               00038200
038300         MOVE PTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2         00038300
038400         PERFORM 950-REJECT-PAYMENT                               00038400
038500     ELSE                                                         00038500
038510         IF PTR-AMOUNT NOT > 0                                    00038510
038520             MOVE 'PAYMENT AMOUNT NOT POSITIVE:'                  00038520
038530                  TO ERR-MSG-DATA1                                00038530
038540             MOVE PTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2     00038540
038550             PERFORM 950-REJECT-PAYMENT                           00038550
038560         ELSE                                                     00038560
038600             IF PTR-PAYMENT-DATE < TBL-LSE-START-DATE(WS-LSE-SUB) 00038600
038700                 MOVE 'PAYMENT BEFORE LEASE START:'               00038700
038710                      TO ERR-MSG-DATA1                            00038710
038800                 MOVE PTR-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2 00038800
038900                 PERFORM 950-REJECT-PAYMENT                       00038900
039000             ELSE                                                 00039000
039100                 COMPUTE WS-MAX-ALLOWED-AMT ROUNDED =             00039100
039200                         TBL-LSE-MONTHLY-RENT(WS-LSE-SUB) * 3     00039200
039300                 IF PTR-AMOUNT > WS-MAX-ALLOWED-AMT               00039300
039400                     MOVE 'AMOUNT EXCEEDS 3X RENT:'               00039400
039410                          TO ERR-MSG-DATA1                        00039410
039500                     MOVE PTR-PROPERTY-ADDRESS(1:35)              00039500
039510                          TO ERR-MSG-DATA2                        00039510
039600                     PERFORM 950-REJECT-PAYMENT                   00039600
039700                 ELSE                                             00039700
039800                     PERFORM 350-APPEND-NEW-PAYMENT               00039800
039900                 END-IF                                           00039900
040000             END-IF                                               00040000
040050         END-IF                                                   00040050
040100     END-IF.                                                      00040100
040200     PERFORM 730-READ-PAYTRAN-FILE.                               00040200
040300                                                                  00040300
040400 350-APPEND-NEW-PAYMENT.                                          00040400
040500     ADD +1 TO NUM-PAYM-LOADED.                                   00040500
040600     SET WS-PAYM-SUB TO NUM-PAYM-LOADED.                          00040600
040700     MOVE TBL-LSE-OWNER-ID(WS-LSE-SUB)                            00040700
040800    TO TBL-PAYM-OWNER-ID(WS-PAYM-SUB).                            00040800
040900     MOVE PTR-PROPERTY-ADDRESS TO TBL-PAYM-PROP-ADDR(WS-PAYM-SUB).00040900
041000     MOVE PTR-TENANT-ID TO TBL-PAYM-TENANT-ID(WS-PAYM-SUB).       00041000
041100     MOVE PTR-LEASE-START-DATE                                    00041100
041200          TO TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB).                00041200
041300     MOVE PTR-AMOUNT TO TBL-PAYM-AMOUNT(WS-PAYM-SUB).             00041300
041400     MOVE PTR-PAYMENT-DATE TO TBL-PAYM-DATE(WS-PAYM-SUB).         00041400
041500     IF PTR-PAYMENT-TYPE = SPACES                                 00041500
041600         MOVE 'RENT' TO TBL-PAYM-TYPE(WS-PAYM-SUB)                00041600
041700     ELSE                                                         00041700
041800         MOVE PTR-PAYMENT-TYPE TO TBL-PAYM-TYPE(WS-PAYM-SUB)      00041800
041900     END-IF.                                                      00041900
042000     IF PTR-PAYMENT-STATUS = SPACES                               00042000
042100         MOVE 'PAID' TO TBL-PAYM-STATUS(WS-PAYM-SUB)              00042100
042200     ELSE                                                         00042200
042300         MOVE PTR-PAYMENT-STATUS TO TBL-PAYM-STATUS(WS-PAYM-SUB)  00042300
042400     END-IF.                                                      00042400
042500     ADD +1 TO NUM-PAYTRAN-OK.                                    00042500
042600                                                                  00042600
042700 400-PROCESS-ONE-BALANCE-REQUEST.                                 00042700
042800     ADD +1 TO NUM-BALREQ-READ.                                   00042800
042900     MOVE BRQ-PROPERTY-ADDRESS TO WS-LKP-PROPERTY-ADDRESS.        00042900
043000     MOVE BRQ-TENANT-ID TO WS-LKP-TENANT-ID.                      00043000
043100     MOVE BRQ-LEASE-START-DATE TO WS-LKP-START-DATE.              00043100
043150     MOVE BRQ-OWNER-ID TO WS-LKP-OWNER-ID.                        00043150
043200     PERFORM 910-FIND-LEASE.                                      00043200
043300     IF NOT ITEM-FOUND                                            00043300
043400         MOVE 'NO MATCHING LEASE FOR BALANCE:' TO ERR-MSG-DATA1   00043400
043500         MOVE BRQ-PROPERTY-ADDRESS(1:35) TO ERR-MSG-DATA2         00043500
043600         PERFORM 950-REJECT-PAYMENT                               00043600
043700     ELSE                                                         00043700
043800         IF BRQ-AS-OF-DATE = 0                                    00043800
043900             MOVE WS-RUN-DATE TO WS-AS-OF-DATE                    00043900
044000         ELSE                                                     00044000
044100             MOVE BRQ-AS-OF-DATE TO WS-AS-OF-DATE                 00044100
044200         END-IF                                                   00044200
044300         IF WS-AS-OF-DATE < TBL-LSE-START-DATE(WS-LSE-SUB)        00044300
044400             MOVE 0 TO WS-OUTSTANDING                             00044400
044500         ELSE                                                     00044500
044600             PERFORM 500-CALC-MONTHS-ELAPSED                      00044600
044700             COMPUTE WS-EXPECTED-TOTAL ROUNDED =                  00044700
044800                     TBL-LSE-MONTHLY-RENT(WS-LSE-SUB) *           00044800
044900                     WS-MONTHS-ELAPSED                            00044900
045000             PERFORM 520-SUM-RENT-PAYMENTS                        00045000
045100             COMPUTE WS-OUTSTANDING =                             00045100
045200                     WS-EXPECTED-TOTAL - WS-TOTAL-PAID-RENT       00045200
045300             IF WS-OUTSTANDING < 0                                00045300
045400                 MOVE 0 TO WS-OUTSTANDING                         00045400
045500             END-IF                                               00045500
045600         END-IF                                                   00045600
045700         PERFORM 860-WRITE-BALANCE-LINE                           00045700
045800     END-IF.                                                      00045800
045900     PERFORM 740-READ-BALREQ-FILE.                                00045900
046000                                                                  00046000
046100 500-CALC-MONTHS-ELAPSED.                                         00046100
046200     MOVE TBL-LSE-START-DATE(WS-LSE-SUB) TO WS-STD-WORK.          00046200
046300     MOVE WS-AS-OF-DATE TO WS-ASF-WORK.                           00046300
046400     COMPUTE WS-MONTHS-ELAPSED =                                  00046400
046500             (WS-ASF-CCYY - WS-STD-CCYY) * 12 +                   00046500
046600             (WS-ASF-MM - WS-STD-MM).                             00046600
046700     IF WS-ASF-DD < WS-STD-DD                                     00046700
046800         SUBTRACT 1 FROM WS-MONTHS-ELAPSED                        00046800
046900     END-IF.                                                      00046900
047000     ADD 1 TO WS-MONTHS-ELAPSED.                                  00047000
047100                                                                  00047100
047200 520-SUM-RENT-PAYMENTS.                                           00047200
047300     MOVE 0 TO WS-TOTAL-PAID-RENT.                                00047300
047400     MOVE 1 TO WS-SUB1.                                           00047400
047500     PERFORM 521-ADD-ONE-PAYMENT THRU 521-EXIT                    00047500
047600         UNTIL WS-SUB1 > NUM-PAYM-LOADED.                         00047600
047700                                                                  00047700
047800 521-ADD-ONE-PAYMENT.                                             00047800
047900     IF TBL-PAYM-PROP-ADDR(WS-SUB1)                               00047900
048000           = TBL-LSE-PROP-ADDR(WS-LSE-SUB)                        00048000
048100      AND TBL-PAYM-LSE-START-DATE(WS-SUB1)                        00048100
048200           = TBL-LSE-START-DATE(WS-LSE-SUB)                       00048200
048300      AND TBL-PAYM-OWNER-ID(WS-SUB1)                              00048300
048400           = TBL-LSE-OWNER-ID(WS-LSE-SUB)                         00048400
048500      AND TBL-PAYM-TYPE(WS-SUB1) = 'RENT'                         00048500
048600         ADD TBL-PAYM-AMOUNT(WS-SUB1) TO WS-TOTAL-PAID-RENT       00048600
048700     END-IF.                                                      00048700
048800     ADD +1 TO WS-SUB1.                                           00048800
048900 521-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
049100                                                                  00049100
049200 700-OPEN-FILES.                                                  00049200
049300     OPEN INPUT  PAYMENT-TRAN-FILE                                00049300
049400                 BALANCE-REQUEST-FILE                             00049400
049500                 LEASE-FILE                                       00049500
049600                 PAYMENT-FILE                                     00049600
049700          OUTPUT PAYMENT-FILE-OUT                                 00049700
049800                 REPORT-FILE.                                     00049800
049900                                                                  00049900
050000 710-READ-LEASE-MASTER.                                           00050000
050100     READ LEASE-FILE                                              00050100
050200         AT END MOVE 'Y' TO WS-LSEMAST-EOF .                      00050200
050300                                                                  00050300
050400 720-READ-PAYMENT-FILE.                                           00050400
050500     READ PAYMENT-FILE                                            00050500
050600         AT END MOVE 'Y' TO WS-PAYMFILE-EOF .                     00050600
050700                                                                  00050700
050800 730-READ-PAYTRAN-FILE.                                           00050800
050900     READ PAYMENT-TRAN-FILE                                       00050900
051000         AT END MOVE 'Y' TO WS-PAYTRAN-EOF .                      00051000
051100                                                                  00051100
051200 740-READ-BALREQ-FILE.                                            00051200
051300     READ BALANCE-REQUEST-FILE                                    00051300
051400         AT END MOVE 'Y' TO WS-BALREQ-EOF .                       00051400
051500                                                                  00051500
051600 790-CLOSE-FILES.                                                 00051600
051700     CLOSE PAYMENT-TRAN-FILE BALANCE-REQUEST-FILE LEASE-FILE      00051700
051800           PAYMENT-FILE PAYMENT-FILE-OUT REPORT-FILE.             00051800
051900                                                                  00051900
052000 810-WRITE-PAYMENT-MASTER-OUT.                                    00052000
052100     SET WS-PAYM-SUB TO 1.                                        00052100
052200     PERFORM 811-WRITE-ONE-PAYMENT THRU 811-EXIT                  00052200
052300         UNTIL WS-PAYM-SUB > NUM-PAYM-LOADED.                     00052300
052400                                                                  00052400
052500 811-WRITE-ONE-PAYMENT.                                           00052500
052600     MOVE SPACES TO WS-PAYMENT-OUT-REC.                           00052600
052700     MOVE TBL-PAYM-OWNER-ID(WS-PAYM-SUB) TO WSO-OWNER-ID.         00052700
052800     MOVE TBL-PAYM-PROP-ADDR(WS-PAYM-SUB) TO WSO-PROP-ADDR.       00052800
052900     MOVE TBL-PAYM-TENANT-ID(WS-PAYM-SUB) TO WSO-TENANT-ID.       00052900
053000     MOVE TBL-PAYM-LSE-START-DATE(WS-PAYM-SUB)                    00053000
053100    TO WSO-LSE-START-DATE.                                        00053100
053200     MOVE TBL-PAYM-AMOUNT(WS-PAYM-SUB) TO WSO-AMOUNT.             00053200
053300     MOVE TBL-PAYM-DATE(WS-PAYM-SUB) TO WSO-PAY-DATE.             00053300
053400     MOVE TBL-PAYM-TYPE(WS-PAYM-SUB) TO WSO-PAY-TYPE.             00053400
053500     MOVE TBL-PAYM-STATUS(WS-PAYM-SUB) TO WSO-PAY-STATUS.         00053500
053600     WRITE PAYMENT-FILE-OUT-REC FROM WS-PAYMENT-OUT-REC.          00053600
053700     SET WS-PAYM-SUB UP BY 1.                                     00053700
053800 811-EXIT.                                                        00053800
053900     EXIT.                                                        00053900
054000                                                                  00054000
054100 850-REPORT-TOTALS.                                               00054100
054200     WRITE REPORT-RECORD FROM WS-RPT-HDR1 AFTER PAGE.             00054200
054300     WRITE REPORT-RECORD FROM WS-RPT-HDR2 AFTER 2.                00054300
054400     MOVE NUM-PAYTRAN-READ TO RPT-PAY-READ.                       00054400
054500     MOVE NUM-PAYTRAN-OK TO RPT-PAY-ACCEPTED.                     00054500
054600     MOVE NUM-PAYTRAN-REJECTED TO RPT-PAY-REJECTED.               00054600
054700     WRITE REPORT-RECORD FROM WS-RPT-PAY-TOTALS AFTER 1.          00054700
054800     WRITE REPORT-RECORD FROM WS-RPT-BAL-HDR AFTER 2.             00054800
054900                                                                  00054900
055000 860-WRITE-BALANCE-LINE.                                          00055000
055100     MOVE BRQ-PROPERTY-ADDRESS(1:26) TO RPT-BAL-PROP-ADDR.        00055100
055200     MOVE BRQ-TENANT-ID TO RPT-BAL-TENANT-ID.                     00055200
055300     MOVE WS-AS-OF-DATE TO RPT-BAL-AS-OF.                         00055300
055400     MOVE WS-OUTSTANDING TO RPT-BAL-OUTSTANDING.                  00055400
055500     WRITE REPORT-RECORD FROM WS-RPT-BAL-DETAIL AFTER 1.          00055500
055600                                                                  00055600
055700 910-FIND-LEASE.                                                  00055700
055800     MOVE 'N' TO WS-FOUND-SW.                                     00055800
055900     SET WS-LSE-SUB TO 1.                                         00055900
056000     PERFORM 911-SCAN-ONE-LEASE THRU 911-EXIT                     00056000
056100         UNTIL WS-LSE-SUB > NUM-LEASE-LOADED OR ITEM-FOUND.       00056100
056200                                                                  00056200
056300 911-SCAN-ONE-LEASE.                                              00056300
056400     IF TBL-LSE-PROP-ADDR(WS-LSE-SUB) = WS-LKP-PROPERTY-ADDRESS   00056400
056450      AND TBL-LSE-OWNER-ID(WS-LSE-SUB) = WS-LKP-OWNER-ID          00056450
056500      AND TBL-LSE-START-DATE(WS-LSE-SUB) = WS-LKP-START-DATE      00056500
056600      AND TBL-LSE-DELETED-SW(WS-LSE-SUB) NOT = 'Y'                00056600
056700         PERFORM 935-TENANT-IN-LEASE                              00056700
056800         IF TENANT-MATCHES                                        00056800
056900             MOVE 'Y' TO WS-FOUND-SW                              00056900
057000         END-IF                                                   00057000
057100     END-IF.                                                      00057100
057200     SET WS-LSE-SUB UP BY 1.                                      00057200
057300 911-EXIT.                                                        00057300
057400     EXIT.                                                        00057400
057500                                                                  00057500
057600 935-TENANT-IN-LEASE.                                             00057600
057700     MOVE 'N' TO WS-TENANT-MATCH-SW.                              00057700
057800     UNSTRING TBL-LSE-TENANT-IDS(WS-LSE-SUB) DELIMITED BY ','     00057800
057900         INTO WS-TENANT-TOKEN(1) WS-TENANT-TOKEN(2)               00057900
058000              WS-TENANT-TOKEN(3) WS-TENANT-TOKEN(4)               00058000
058100              WS-TENANT-TOKEN(5)                                  00058100
058200         TALLYING IN WS-TENANT-TOKEN-COUNT.                       00058200
058300     MOVE 1 TO WS-SUB1.                                           00058300
058400     PERFORM 936-CHECK-ONE-TOKEN THRU 936-EXIT                    00058400
058500         UNTIL WS-SUB1 > WS-TENANT-TOKEN-COUNT OR TENANT-MATCHES. 00058500
058600                                                                  00058600
058700 936-CHECK-ONE-TOKEN.                                             00058700
058800     IF WS-TENANT-TOKEN(WS-SUB1) = WS-LKP-TENANT-ID               00058800
058900         MOVE 'Y' TO WS-TENANT-MATCH-SW                           00058900
059000     END-IF.                                                      00059000
059100     ADD +1 TO WS-SUB1.                                           00059100
059200 936-EXIT.                                                        00059200
059300     EXIT.                                                        00059300
059400                                                                  00059400
059500 950-REJECT-PAYMENT.                                              00059500
059600     ADD +1 TO NUM-PAYTRAN-REJECTED.                              00059600
059700     MOVE ERR-MSG-DATA1 TO RPT-ERR-DATA1.                         00059700
059800     MOVE ERR-MSG-DATA2 TO RPT-ERR-DATA2.                         00059800
059900     WRITE REPORT-RECORD FROM WS-ERR-MSG-LINE AFTER 1.            00059900
