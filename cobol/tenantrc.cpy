000100***************************************************************** 00000100
000200* TENANTRC - TENANT MASTER RECORD LAYOUT.                         00000200
000300*   ONE ROW PER TENANT.  NATIONAL-ID (DNI/CUIT) IS UNIQUE         00000300
000400*   WITHIN AN OWNER AND IS THE NATURAL DEDUP KEY.                 00000400
000500***************************************************************** 00000500
000600 01  PP-TENANT-REC.                                               00000600
000700     05  PP-TEN-KEY.                                              00000700
000800         10  PP-TEN-OWNER-ID          PIC X(10).                  00000800
000900         10  PP-TEN-NATIONAL-ID       PIC X(20).                  00000900
001000     05  PP-TEN-FULL-NAME             PIC X(150).                 00001000
001100     05  PP-TEN-EMAIL                 PIC X(100).                 00001100
001200     05  PP-TEN-PHONE                 PIC X(30).                  00001200
001300     05  PP-TEN-STATUS-BYTE           PIC X(01).                  00001300
001400         88  PP-TEN-ACTIVE            VALUE 'A'.                  00001400
001500         88  PP-TEN-DELETED           VALUE 'D'.                  00001500
001600     05  PP-TEN-DATE-CREATED          PIC 9(8).                   00001600
001700     05  PP-TEN-DATE-CREATED-R  REDEFINES PP-TEN-DATE-CREATED.    00001700
001800         10  PP-TEN-CR-CCYY           PIC 9(4).                   00001800
001900         10  PP-TEN-CR-MM             PIC 9(2).                   00001900
002000         10  PP-TEN-CR-DD             PIC 9(2).                   00002000
002100     05  FILLER                       PIC X(55).                  00002100
